000100***************************************************************
000200* WPEDREQ  -  LINEA DE PEDIDO SOLICITADO (ARCHIVO PEDIDOS-REQ)
000300* UN PEDIDO ES UN GRUPO DE 1 A 50 LINEAS CONSECUTIVAS CON EL
000400* MISMO REQ-CLIENTE-ID (VEA 20000-PROCESO DEL PEDCRI01).
000500***************************************************************
000600 01  REG-PEDIDO-REQ.
000700     05 REQ-CLIENTE-ID            PIC 9(08).
000800     05 REQ-PRODUTO-ID            PIC 9(08).
000900     05 REQ-QUANTIDADE            PIC 9(04).
001000     05 FILLER                    PIC X(05).
001100*--------------------------------------------------------------
001200* AMPLIACION CR-0494 (18/11/13 JFC) - SE ENSANCHA LA LINEA DE
001300* PEDIDO SOLICITADO A ANCHO DE PRODUCCION, DEJANDO CLASIFICACION
001400* Y AREA RESERVADA PARA EL SIGLO QUE VIENE.
001500*--------------------------------------------------------------
001600     05 REQ-IND-RESERVADO-1       PIC X(01).
001700        88 88-REQ-RESERV-ACTIVO      VALUE 'A'.
001800        88 88-REQ-RESERV-INACTIVO    VALUE 'I'.
001900     05 FILLER                    PIC X(14).
