000100***************************************************************
000200* WCANCELA  -  AREA DE COMUNICACION CON LA RUTINA CANCELA
000300* USADA POR TODOS LOS PROGRAMAS DEL BATCH DE PEDIDOS PARA
000400* INFORMAR EL CONTEXTO DE UN ERROR DE ARCHIVO ANTES DE ABORTAR.
000500***************************************************************
000600 01  WCANCELA.
000700     05 WCANCELA-PROGRAMA         PIC X(20).
000800     05 WCANCELA-PARRAFO          PIC X(50).
000900     05 WCANCELA-RECURSO          PIC X(12).
001000     05 WCANCELA-OPERACION        PIC X(12).
001100     05 WCANCELA-CODRET           PIC X(04).
001200     05 WCANCELA-MENSAJE          PIC X(80).
001300     05 FILLER                    PIC X(10).
