000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------*
000300 PROGRAM-ID.   PEDCRI01.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 12/05/88.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA CLASIFICACION ESPECIAL.
000900*-------------------------------------------------------------*
001000* BATCH DE PEDIDOS - ETAPA DE CREACION Y PRECIFICACION.
001100*
001200* LEE EL ARCHIVO PEDIDOS-REQ (LINEAS DE PEDIDO SOLICITADO,
001300* AGRUPADAS POR CLIENTE EN LINEAS CONSECUTIVAS).  POR CADA
001400* GRUPO BUSCA EL CLIENTE EN LA TABLA DE CLIENTES, VALIDA LOS
001500* ITEMS, VERIFICA ESTOQUE DE CADA PRODUTO EN LA TABLA DE
001600* PRODUTOS Y, SI TODO ES CORRECTO, PRECIFICA LOS ITEMS Y
001700* GRABA EL ENCABEZADO DEL PEDIDO (STATUS PENDENTE) MAS SUS
001800* ITEMS.  LOS PEDIDOS RECHAZADOS NO SE GRABAN.
001900*-------------------------------------------------------------*
002000* HISTORIA DE MODIFICACIONES
002100*-------------------------------------------------------------*
002200* 12/05/88  EPA  PROGRAMA ORIGINAL.
002300* 03/02/90  EPA  CR-0142 SE AGREGA VALIDACION DE CANTIDAD         CR-0142 
002400*                MAXIMA DE ITEMS POR PEDIDO (50).
002500* 21/07/92  MRZ  CR-0219 SE DESCARTA EL PEDIDO COMPLETO CUANDO    CR-0219 
002600*                FALTA ESTOQUE DE CUALQUIER ITEM.
002700* 30/09/98  RVG  CR-0348 REVISION Y2K.  LA FECHA DEL PEDIDO SE    CR-0348 
002800*                GRABA CON SIGLO COMPLETO (PED-DATA 9(08)).
002900* 15/11/02  JFC  CR-0402 SE AGREGA CONTADOR DE PEDIDOS            CR-0402 
003000*                RECHAZADOS AL TOTALES DE CONTROL.
003100* 08/04/07  JFC  CR-0447 SE AUMENTA LA TABLA DE PRODUTOS A        CR-0447 
003200*                5000 OCURRENCIAS POR CRECIMIENTO DEL CATALOGO.
003300* 14/09/12  JFC  CR-0483 SE EMPAQUETA EN COMP-3 EL ACUMULADOR      CR-0483
003400*                WS-PED-VALOR-TOTAL-ATUAL, QUE SUMA LOS PRECIOS
003500*                DE LOS ITEMS EN LA TABLA EN MEMORIA DEL PEDIDO -
003600*                CONVENCION DEL SHOP PARA TOTALES ACUMULADOS A
003700*                PARTIR DE UNA TABLA EN MEMORIA.
003800* 18/11/13  JFC  CR-0490/91/92/93/94 SE ENSANCHAN LOS COPY        CR-0490
003900*                WCLIENTE, WPRODUTO, WPEDIDO, WITMPED Y WPEDREQ
004000*                A ANCHO DE PRODUCCION (AREA DE RESERVA PARA
004100*                CLASIFICACION Y CRECIMIENTO).  NO CAMBIA REGLA.
004200* 22/11/13  JFC  CR-0500 SE DIVIDE 10100-ABRO-ARCHIVOS EN CINCO   CR-0500
004300*                PARRAFOS, ABIERTOS COMO UN SOLO RANGO PERFORM
004400*                THRU DESDE 00000-CUERPO-PRINCIPAL, CON GO TO
004500*                AL FINAL DEL RANGO SI UNA APERTURA FALLA -
004600*                NUEVO ESTANDAR DE CODIFICACION DEL SHOP.
004700*-------------------------------------------------------------*
004800
004900 ENVIRONMENT DIVISION.
005000*-------------------------------------------------------------*
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600*-------------------------------------------------------------*
005700 FILE-CONTROL.
005800*-------------------------------------------------------------*
005900
006000     SELECT CLIENTES        ASSIGN       TO 'CLIENTES'
006100                             ORGANIZATION IS LINE SEQUENTIAL
006200                             FILE STATUS  IS FS-CLIENTES.
006300
006400     SELECT PRODUTOS        ASSIGN       TO 'PRODUTOS'
006500                             ORGANIZATION IS LINE SEQUENTIAL
006600                             FILE STATUS  IS FS-PRODUTOS.
006700
006800     SELECT PEDIDOS-REQ     ASSIGN       TO 'PEDREQ'
006900                             ORGANIZATION IS LINE SEQUENTIAL
007000                             FILE STATUS  IS FS-PEDREQ.
007100
007200     SELECT PEDIDOS         ASSIGN       TO 'PEDIDOS'
007300                             ORGANIZATION IS LINE SEQUENTIAL
007400                             FILE STATUS  IS FS-PEDIDOS.
007500
007600     SELECT ITENS-PEDIDO    ASSIGN       TO 'ITMPED'
007700                             ORGANIZATION IS LINE SEQUENTIAL
007800                             FILE STATUS  IS FS-ITMPED.
007900
008000 DATA DIVISION.
008100*-------------------------------------------------------------*
008200
008300 FILE SECTION.
008400*-------------------------------------------------------------*
008500
008600 FD  CLIENTES
008700     RECORDING MODE IS F
008800     BLOCK 0.
008900 01  REG-CLIENTES-FD               PIC  X(130).
009000
009100 FD  PRODUTOS
009200     RECORDING MODE IS F
009300     BLOCK 0.
009400 01  REG-PRODUTOS-FD               PIC  X(200).
009500
009600 FD  PEDIDOS-REQ
009700     RECORDING MODE IS F
009800     BLOCK 0.
009900 01  REG-PEDIDO-REQ-FD             PIC  X(025).
010000
010100 FD  PEDIDOS
010200     RECORDING MODE IS F
010300     BLOCK 0.
010400 01  REG-PEDIDO-FD                 PIC  X(050).
010500
010600 FD  ITENS-PEDIDO
010700     RECORDING MODE IS F
010800     BLOCK 0.
010900 01  REG-ITEM-PEDIDO-FD            PIC  X(045).
011000
011100
011200 WORKING-STORAGE SECTION.
011300*-------------------------------------------------------------*
011400 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'PEDCRI01'.
011500 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
011600 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
011700
011800 77  FS-CLIENTES                   PIC  X(02) VALUE ' '.
011900     88 88-FS-CLIENTES-OK                     VALUE '00'.
012000     88 88-FS-CLIENTES-EOF                    VALUE '10'.
012100
012200 77  FS-PRODUTOS                   PIC  X(02) VALUE ' '.
012300     88 88-FS-PRODUTOS-OK                     VALUE '00'.
012400     88 88-FS-PRODUTOS-EOF                    VALUE '10'.
012500
012600 77  FS-PEDREQ                     PIC  X(02) VALUE ' '.
012700     88 88-FS-PEDREQ-OK                       VALUE '00'.
012800     88 88-FS-PEDREQ-EOF                      VALUE '10'.
012900
013000 77  FS-PEDIDOS                    PIC  X(02) VALUE ' '.
013100     88 88-FS-PEDIDOS-OK                      VALUE '00'.
013200
013300 77  FS-ITMPED                     PIC  X(02) VALUE ' '.
013400     88 88-FS-ITMPED-OK                       VALUE '00'.
013500
013600 77  WS-OPEN-CLIENTES              PIC  X     VALUE 'N'.
013700     88 88-OPEN-CLIENTES-SI                   VALUE 'S'.
013800     88 88-OPEN-CLIENTES-NO                   VALUE 'N'.
013900 77  WS-OPEN-PRODUTOS               PIC  X     VALUE 'N'.
014000     88 88-OPEN-PRODUTOS-SI                   VALUE 'S'.
014100     88 88-OPEN-PRODUTOS-NO                   VALUE 'N'.
014200 77  WS-OPEN-PEDREQ                 PIC  X     VALUE 'N'.
014300     88 88-OPEN-PEDREQ-SI                     VALUE 'S'.
014400     88 88-OPEN-PEDREQ-NO                     VALUE 'N'.
014500 77  WS-OPEN-PEDIDOS                PIC  X     VALUE 'N'.
014600     88 88-OPEN-PEDIDOS-SI                    VALUE 'S'.
014700     88 88-OPEN-PEDIDOS-NO                    VALUE 'N'.
014800 77  WS-OPEN-ITMPED                 PIC  X     VALUE 'N'.
014900     88 88-OPEN-ITMPED-SI                     VALUE 'S'.
015000     88 88-OPEN-ITMPED-NO                     VALUE 'N'.
015100
015200*-------------------------------------------------------------*
015300* AREA AUXILIAR PARA DESDOBRAR UN FILE STATUS COMO NUMERICO
015400* EN LOS MENSAJES DE ERROR DEL BATCH.
015500*-------------------------------------------------------------*
015600 01  WS-FS-AUX.
015700     05 WS-FS-AUX-X                 PIC X(02) VALUE ' '.
015800 01  WS-FS-AUX-R REDEFINES WS-FS-AUX.
015900     05 WS-FS-AUX-9                 PIC 9(02).
016000
016100*-------------------------------------------------------------*
016200* CONTADORES DE CONTROL DEL PROCESO
016300*-------------------------------------------------------------*
016400 77  WS-LEIDOS-PEDREQ               PIC 9(07) COMP VALUE 0.
016500 77  WS-PEDIDOS-PROCESADOS          PIC 9(07) COMP VALUE 0.
016600 77  WS-PEDIDOS-ACEITOS             PIC 9(07) COMP VALUE 0.
016700 77  WS-PEDIDOS-REJEITADOS          PIC 9(07) COMP VALUE 0.
016800 77  WS-ITENS-GRAVADOS              PIC 9(07) COMP VALUE 0.
016900 77  WS-CLIENTES-CARGADOS           PIC 9(07) COMP VALUE 0.
017000 77  WS-PRODUTOS-CARGADOS           PIC 9(07) COMP VALUE 0.
017100
017200 77  WS-LEIDOS-PEDREQ-ED            PIC ZZZ.ZZ9.
017300 77  WS-PEDIDOS-ACEITOS-ED          PIC ZZZ.ZZ9.
017400 77  WS-PEDIDOS-REJEITADOS-ED       PIC ZZZ.ZZ9.
017500 77  WS-ITENS-GRAVADOS-ED           PIC ZZZ.ZZ9.
017600
017700*-------------------------------------------------------------*
017800* SWITCHES DE VALIDACION DEL PEDIDO EN CURSO
017900*-------------------------------------------------------------*
018000 77  WS-PEDIDO-VALIDO               PIC X     VALUE 'S'.
018100     88 88-PEDIDO-VALIDO-SI                   VALUE 'S'.
018200     88 88-PEDIDO-VALIDO-NO                   VALUE 'N'.
018300 77  WS-PED-CLIENTE-ID-ATUAL        PIC 9(08) VALUE 0.
018400 77  WS-QTD-ITENS-ATUAL             PIC 9(02) COMP VALUE 0.
018500 77  WS-MAX-ITENS-PEDIDO            PIC 9(02) COMP VALUE 50.
018600 77  WS-IDX-ITEM                    PIC 9(02) COMP VALUE 0.
018700 77  WS-PROX-PEDIDO-ID              PIC 9(08) COMP VALUE 0.
018800 77  WS-PED-VALOR-TOTAL-ATUAL       PIC 9(09)V99 COMP-3 VALUE 0.
018900
019000*-------------------------------------------------------------*
019100* FECHA DEL SISTEMA - FECHA DE GRABACION DE CADA PEDIDO
019200* (SE GUARDA CON SIGLO COMPLETO DESDE LA REVISION Y2K)
019300*-------------------------------------------------------------*
019400 77  WS-DATA-SISTEMA-6              PIC 9(06) VALUE 0.
019500 01  WS-DATA-SISTEMA-6R REDEFINES WS-DATA-SISTEMA-6.
019600     05 WS-DATA6-AA                 PIC 9(02).
019700     05 WS-DATA6-MM                 PIC 9(02).
019800     05 WS-DATA6-DD                 PIC 9(02).
019900 77  WS-SECULO                      PIC 9(02) COMP VALUE 0.
020000 77  WS-DATA-SISTEMA-8              PIC 9(08) VALUE 0.
020100
020200*-------------------------------------------------------------*
020300* VISTA PLANA DEL ITEM TEMPORAL PARA DISPLAY DE AUDITORIA
020400*-------------------------------------------------------------*
020500 01  WT-ITEM-ATUAL-TEMP.
020600     05 WT-ITEM-TEMP-PRODUTO-ID     PIC 9(08) VALUE 0.
020700     05 WT-ITEM-TEMP-QUANTIDADE     PIC 9(04) VALUE 0.
020800 01  WT-ITEM-ATUAL-TEMP-R REDEFINES WT-ITEM-ATUAL-TEMP
020900                                    PIC X(12).
021000
021100*-------------------------------------------------------------*
021200* TABLA EN MEMORIA DE ITEMS DEL PEDIDO EN CURSO DE ARMADO
021300* (MAXIMO 50 ITEMS, VEA REGLA DE VALIDACION)
021400*-------------------------------------------------------------*
021500 01  WT-ITENS-PEDIDO-ATUAL.
021600     03 WT-ITEM-ATUAL OCCURS 50 TIMES
021700                       INDEXED BY IDX-ITA.
021800        05 ITA-PRODUTO-ID           PIC 9(08).
021900        05 ITA-QUANTIDADE           PIC 9(04).
022000        05 ITA-PRECO-UNIT           PIC 9(07)V99.
022100        05 ITA-PRECO-TOTAL          PIC 9(09)V99.
022200
022300*-------------------------------------------------------------*
022400* TABLA EN MEMORIA DE CLIENTES (CARGADA DEL MAESTRO ORDENADO
022500* POR CLI-ID).  SOLO SE MANTIENEN LOS CAMPOS NECESARIOS PARA
022600* LA VALIDACION DEL PEDIDO.
022700*-------------------------------------------------------------*
022800 01  WT-TAB-CLIENTES.
022900     03 WT-CLI-TABLA          OCCURS 5000 TIMES
023000                  ASCENDING KEY IS WT-CLI-ID
023100                  INDEXED BY       IDX-CLI.
023200        05 WT-CLI-ID              PIC 9(08).
023300        05 WT-CLI-NOME            PIC X(40).
023400        05 WT-CLI-EMAIL           PIC X(40).
023500
023600*-------------------------------------------------------------*
023700* TABLA EN MEMORIA DE PRODUTOS (CARGADA DEL MAESTRO ORDENADO
023800* POR PRD-ID).  GUARDA PRECIO Y ESTOQUE PARA LA VALIDACION Y
023900* PRECIFICACION DE LOS ITEMS.
024000*-------------------------------------------------------------*
024100 01  WT-TAB-PRODUTOS.
024200     03 WT-PRD-TABLA          OCCURS 5000 TIMES
024300                  ASCENDING KEY IS WT-PRD-ID
024400                  INDEXED BY       IDX-PRD.
024500        05 WT-PRD-ID               PIC 9(08).
024600        05 WT-PRD-PRECO            PIC 9(07)V99.
024700        05 WT-PRD-QTD-ESTOQUE      PIC 9(07).
024800
024900*------------------------------------
025000* DEFINICION DEL ARCHIVO DE CLIENTES
025100*------------------------------------
025200 COPY WCLIENTE.
025300
025400*------------------------------------
025500* DEFINICION DEL ARCHIVO DE PRODUTOS
025600*------------------------------------
025700 COPY WPRODUTO.
025800
025900*-----------------------------------------------
026000* DEFINICION DE LINEA DE PEDIDO SOLICITADO
026100*-----------------------------------------------
026200 COPY WPEDREQ.
026300
026400*-----------------------------------------------
026500* DEFINICION DEL ENCABEZADO DE PEDIDO
026600*-----------------------------------------------
026700 COPY WPEDIDO.
026800
026900*-----------------------------------------------
027000* DEFINICION DEL ITEM DE PEDIDO
027100*-----------------------------------------------
027200 COPY WITMPED.
027300
027400*---------------------------------------------------
027500* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
027600*---------------------------------------------------
027700 COPY WCANCELA.
027800
027900
028000 PROCEDURE DIVISION.
028100*-------------------------------------------------------------*
028200
028300 00000-CUERPO-PRINCIPAL SECTION.
028400*-----------------------------
028500
028600     PERFORM 10000-INICIO.
028700
028800     PERFORM 20000-PROCESO.
028900
029000     PERFORM 30000-FINALIZO.
029100
029200     STOP RUN.
029300
029400 10000-INICIO.
029500*-------------
029600
029700     INITIALIZE WCANCELA.
029800     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
029900
030000     PERFORM 10100-ABRO-ARCHIVOS THRU FIN-10104.
030100
030200     MOVE HIGH-VALUES                TO WT-TAB-CLIENTES
030300                                         WT-TAB-PRODUTOS.
030400
030500     PERFORM 10110-CARGO-TABELA-CLIENTES.
030600
030700     PERFORM 10120-CARGO-TABELA-PRODUTOS.
030800
030900     PERFORM 10200-1RA-LEITURA-PEDREQ.
031000
031100 FIN-10000.
031200     EXIT.
031300
031400 10100-ABRO-ARCHIVOS.
031500*-------------------
031600* SE DIVIDE EN CINCO PARRAFOS (CR-0500) ABIERTOS COMO UN SOLO
031700* RANGO PERFORM...THRU DESDE 00000-CUERPO-PRINCIPAL, CON GO TO
031800* AL FINAL DEL RANGO SI UNA APERTURA FALLA.
031900
032000     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
032100
032200     OPEN INPUT   CLIENTES.
032300     EVALUATE FS-CLIENTES
032400         WHEN '00'
032500              SET 88-OPEN-CLIENTES-SI TO TRUE
032600         WHEN OTHER
032700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
032800              MOVE 'CLIENTES'        TO WCANCELA-RECURSO
032900              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
033000              MOVE FS-CLIENTES       TO WCANCELA-CODRET
033100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
033200              PERFORM 99999-CANCELO
033300              GO TO FIN-10104
033400     END-EVALUATE.
033500
033600 10101-ABRO-PRODUTOS.
033700*---------------------
033800
033900     MOVE '10101-ABRO-PRODUTOS'      TO WS-PARRAFO.
034000     OPEN INPUT   PRODUTOS.
034100     EVALUATE FS-PRODUTOS
034200         WHEN '00'
034300              SET 88-OPEN-PRODUTOS-SI TO TRUE
034400         WHEN OTHER
034500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
034600              MOVE 'PRODUTOS'        TO WCANCELA-RECURSO
034700              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
034800              MOVE FS-PRODUTOS       TO WCANCELA-CODRET
034900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
035000              PERFORM 99999-CANCELO
035100              GO TO FIN-10104
035200     END-EVALUATE.
035300
035400 10102-ABRO-PEDIDOS-REQ.
035500*------------------------
035600
035700     MOVE '10102-ABRO-PEDIDOS-REQ'   TO WS-PARRAFO.
035800     OPEN INPUT   PEDIDOS-REQ.
035900     EVALUATE FS-PEDREQ
036000         WHEN '00'
036100              SET 88-OPEN-PEDREQ-SI  TO TRUE
036200         WHEN OTHER
036300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
036400              MOVE 'PEDIDOSREQ'      TO WCANCELA-RECURSO
036500              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
036600              MOVE FS-PEDREQ         TO WCANCELA-CODRET
036700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
036800              PERFORM 99999-CANCELO
036900              GO TO FIN-10104
037000     END-EVALUATE.
037100
037200 10103-ABRO-PEDIDOS.
037300*------------------
037400
037500     MOVE '10103-ABRO-PEDIDOS'       TO WS-PARRAFO.
037600     OPEN OUTPUT  PEDIDOS.
037700     EVALUATE FS-PEDIDOS
037800         WHEN '00'
037900              SET 88-OPEN-PEDIDOS-SI TO TRUE
038000         WHEN OTHER
038100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
038200              MOVE 'PEDIDOS'         TO WCANCELA-RECURSO
038300              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
038400              MOVE FS-PEDIDOS        TO WCANCELA-CODRET
038500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
038600              PERFORM 99999-CANCELO
038700              GO TO FIN-10104
038800     END-EVALUATE.
038900
039000 10104-ABRO-ITENS-PEDIDO.
039100*-------------------------
039200
039300     MOVE '10104-ABRO-ITENS-PEDIDO'  TO WS-PARRAFO.
039400     OPEN OUTPUT  ITENS-PEDIDO.
039500     EVALUATE FS-ITMPED
039600         WHEN '00'
039700              SET 88-OPEN-ITMPED-SI  TO TRUE
039800         WHEN OTHER
039900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
040000              MOVE 'ITENSPED'        TO WCANCELA-RECURSO
040100              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
040200              MOVE FS-ITMPED         TO WCANCELA-CODRET
040300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
040400              PERFORM 99999-CANCELO
040500     END-EVALUATE.
040600
040700 FIN-10104.
040800     EXIT.
040900
041000 10110-CARGO-TABELA-CLIENTES.
041100*---------------------------
041200* CARGA SECUENCIAL DEL MAESTRO DE CLIENTES A LA TABLA EN
041300* MEMORIA.  EL MAESTRO YA VIENE ORDENADO POR CLI-ID, POR LO
041400* QUE NO HACE FALTA BURBUJEO PARA DEJAR LA TABLA ORDENADA.
041500*---------------------------
041600
041700     PERFORM 10111-READ-CLIENTES.
041800
041900     PERFORM 10112-INCORPORO-CLIENTE
042000        UNTIL 88-FS-CLIENTES-EOF.
042100
042200 FIN-10110.
042300     EXIT.
042400
042500 10112-INCORPORO-CLIENTE.
042600*-----------------------
042700
042800     ADD 1                          TO WS-CLIENTES-CARGADOS.
042900     MOVE CLI-ID      TO WT-CLI-ID    (WS-CLIENTES-CARGADOS).
043000     MOVE CLI-NOME    TO WT-CLI-NOME  (WS-CLIENTES-CARGADOS).
043100     MOVE CLI-EMAIL   TO WT-CLI-EMAIL (WS-CLIENTES-CARGADOS).
043200
043300     PERFORM 10111-READ-CLIENTES.
043400
043500 FIN-10112.
043600     EXIT.
043700
043800 10111-READ-CLIENTES.
043900*-------------------
044000
044100     MOVE '10111-READ-CLIENTES'      TO WS-PARRAFO.
044200
044300     INITIALIZE REG-CLIENTES.
044400
044500     READ CLIENTES INTO REG-CLIENTES.
044600
044700     EVALUATE TRUE
044800         WHEN 88-FS-CLIENTES-OK
044900              CONTINUE
045000         WHEN 88-FS-CLIENTES-EOF
045100              CONTINUE
045200         WHEN OTHER
045300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
045400              MOVE 'CLIENTES'        TO WCANCELA-RECURSO
045500              MOVE 'READ'            TO WCANCELA-OPERACION
045600              MOVE FS-CLIENTES       TO WCANCELA-CODRET
045700              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
045800              PERFORM 99999-CANCELO
045900     END-EVALUATE.
046000
046100 FIN-10111.
046200     EXIT.
046300
046400 10120-CARGO-TABELA-PRODUTOS.
046500*---------------------------
046600* CARGA SECUENCIAL DEL MAESTRO DE PRODUTOS A LA TABLA EN
046700* MEMORIA, MISMO CRITERIO QUE 10110-CARGO-TABELA-CLIENTES.
046800*---------------------------
046900
047000     PERFORM 10121-READ-PRODUTOS.
047100
047200     PERFORM 10122-INCORPORO-PRODUTO
047300        UNTIL 88-FS-PRODUTOS-EOF.
047400
047500 FIN-10120.
047600     EXIT.
047700
047800 10122-INCORPORO-PRODUTO.
047900*-----------------------
048000
048100     ADD 1                          TO WS-PRODUTOS-CARGADOS.
048200     MOVE PRD-ID      TO WT-PRD-ID          (WS-PRODUTOS-CARGADOS).
048300     MOVE PRD-PRECO   TO WT-PRD-PRECO       (WS-PRODUTOS-CARGADOS).
048400     MOVE PRD-QTD-ESTOQUE
048500                      TO WT-PRD-QTD-ESTOQUE (WS-PRODUTOS-CARGADOS).
048600
048700     PERFORM 10121-READ-PRODUTOS.
048800
048900 FIN-10122.
049000     EXIT.
049100
049200 10121-READ-PRODUTOS.
049300*-------------------
049400
049500     MOVE '10121-READ-PRODUTOS'      TO WS-PARRAFO.
049600
049700     INITIALIZE REG-PRODUTOS.
049800
049900     READ PRODUTOS INTO REG-PRODUTOS.
050000
050100     EVALUATE TRUE
050200         WHEN 88-FS-PRODUTOS-OK
050300              CONTINUE
050400         WHEN 88-FS-PRODUTOS-EOF
050500              CONTINUE
050600         WHEN OTHER
050700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
050800              MOVE 'PRODUTOS'        TO WCANCELA-RECURSO
050900              MOVE 'READ'            TO WCANCELA-OPERACION
051000              MOVE FS-PRODUTOS       TO WCANCELA-CODRET
051100              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
051200              PERFORM 99999-CANCELO
051300     END-EVALUATE.
051400
051500 FIN-10121.
051600     EXIT.
051700
051800 10200-1RA-LEITURA-PEDREQ.
051900*-------------------------
052000
052100     PERFORM 11000-READ-PEDREQ.
052200
052300     IF 88-FS-PEDREQ-EOF
052400        DISPLAY '************************************'
052500        DISPLAY '***  ARCHIVO PEDIDOS-REQ VACIO   ***'
052600        DISPLAY '************************************'
052700     END-IF.
052800
052900 FIN-10200.
053000     EXIT.
053100
053200 11000-READ-PEDREQ.
053300*-------------------
053400
053500     MOVE '11000-READ-PEDREQ'        TO WS-PARRAFO.
053600
053700     INITIALIZE REG-PEDIDO-REQ.
053800
053900     READ PEDIDOS-REQ INTO REG-PEDIDO-REQ.
054000
054100     EVALUATE TRUE
054200         WHEN 88-FS-PEDREQ-OK
054300              ADD 1                  TO WS-LEIDOS-PEDREQ
054400         WHEN 88-FS-PEDREQ-EOF
054500              MOVE HIGH-VALUES       TO REG-PEDIDO-REQ
054600         WHEN OTHER
054700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
054800              MOVE 'PEDIDOSREQ'      TO WCANCELA-RECURSO
054900              MOVE 'READ'            TO WCANCELA-OPERACION
055000              MOVE FS-PEDREQ         TO WCANCELA-CODRET
055100              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
055200              PERFORM 99999-CANCELO
055300     END-EVALUATE.
055400
055500 FIN-11000.
055600     EXIT.
055700
055800 20000-PROCESO.
055900*-------------
056000
056100     PERFORM 20100-MONTO-PEDIDO
056200        UNTIL 88-FS-PEDREQ-EOF.
056300
056400 FIN-20000.
056500     EXIT.
056600
056700 20100-MONTO-PEDIDO.
056800*-------------------
056900* JUNTA EN LA TABLA WT-ITENS-PEDIDO-ATUAL TODAS LAS LINEAS
057000* CONSECUTIVAS DE PEDIDOS-REQ QUE TRAEN EL MISMO CLIENTE, ES
057100* DECIR, TODOS LOS ITEMS DE UN MISMO PEDIDO.
057200*-------------------
057300
057400     MOVE '20100-MONTO-PEDIDO'       TO WS-PARRAFO.
057500
057600     MOVE REQ-CLIENTE-ID             TO WS-PED-CLIENTE-ID-ATUAL.
057700     MOVE 0                          TO WS-QTD-ITENS-ATUAL.
057800
057900     PERFORM 20110-ACUMULO-ITEM
058000        UNTIL 88-FS-PEDREQ-EOF
058100           OR REQ-CLIENTE-ID NOT = WS-PED-CLIENTE-ID-ATUAL.
058200
058300     ADD 1                           TO WS-PEDIDOS-PROCESADOS.
058400
058500     PERFORM 20200-VALIDO-PEDIDO.
058600
058700     IF 88-PEDIDO-VALIDO-SI
058800        PERFORM 20300-VALIDO-ITEMS
058900     END-IF.
059000
059100     IF 88-PEDIDO-VALIDO-SI
059200        PERFORM 20900-WRITE-PEDIDO
059300        PERFORM 20950-WRITE-ITEM
059400           VARYING WS-IDX-ITEM FROM 1 BY 1
059500             UNTIL WS-IDX-ITEM > WS-QTD-ITENS-ATUAL
059600        ADD 1                        TO WS-PEDIDOS-ACEITOS
059700     ELSE
059800        ADD 1                        TO WS-PEDIDOS-REJEITADOS
059900        DISPLAY '*** PEDIDO RECHAZADO - CLIENTE '
060000                WS-PED-CLIENTE-ID-ATUAL ' - ' WS-MJE-ERROR
060100     END-IF.
060200
060300 FIN-20100.
060400     EXIT.
060500
060600 20110-ACUMULO-ITEM.
060700*-------------------
060800
060900     IF WS-QTD-ITENS-ATUAL < WS-MAX-ITENS-PEDIDO
061000        ADD 1                       TO WS-QTD-ITENS-ATUAL
061100        MOVE REQ-PRODUTO-ID  TO ITA-PRODUTO-ID (WS-QTD-ITENS-ATUAL)
061200        MOVE REQ-QUANTIDADE  TO ITA-QUANTIDADE (WS-QTD-ITENS-ATUAL)
061300     ELSE
061400        ADD 1                       TO WS-QTD-ITENS-ATUAL
061500     END-IF.
061600
061700     PERFORM 11000-READ-PEDREQ.
061800
061900 FIN-20110.
062000     EXIT.
062100
062200 20200-VALIDO-PEDIDO.
062300*--------------------
062400* REGLA: EL CLIENTE DEBE EXISTIR Y TENER NOMBRE/EMAIL NO BLANCO.
062500* REGLA: EL PEDIDO DEBE TENER DE 1 A 50 ITEMS.
062600*--------------------
062700
062800     SET 88-PEDIDO-VALIDO-SI         TO TRUE.
062900
063000     PERFORM 20210-BUSCO-CLIENTE.
063100
063200     IF 88-PEDIDO-VALIDO-SI
063300        IF WS-QTD-ITENS-ATUAL < 1
063400           OR WS-QTD-ITENS-ATUAL > WS-MAX-ITENS-PEDIDO
063500           SET 88-PEDIDO-VALIDO-NO   TO TRUE
063600           MOVE 'CANTIDAD DE ITEMS FUERA DE RANGO (1-50)'
063700                                     TO WS-MJE-ERROR
063800        END-IF
063900     END-IF.
064000
064100 FIN-20200.
064200     EXIT.
064300
064400 20210-BUSCO-CLIENTE.
064500*--------------------
064600
064700     SEARCH ALL WT-CLI-TABLA
064800         AT END
064900                SET 88-PEDIDO-VALIDO-NO TO TRUE
065000                MOVE 'CLIENTE INEXISTENTE'  TO WS-MJE-ERROR
065100           WHEN
065200                WT-CLI-ID (IDX-CLI) = WS-PED-CLIENTE-ID-ATUAL
065300                IF WT-CLI-NOME (IDX-CLI) = SPACES
065400                   OR WT-CLI-EMAIL (IDX-CLI) = SPACES
065500                   SET 88-PEDIDO-VALIDO-NO TO TRUE
065600                   MOVE 'CLIENTE SIN NOME O EMAIL'
065700                                     TO WS-MJE-ERROR
065800                END-IF
065900     END-SEARCH.
066000
066100 FIN-20210.
066200     EXIT.
066300
066400 20300-VALIDO-ITEMS.
066500*-------------------
066600* REGLA: CADA ITEM DEBE TENER CANTIDAD ENTRE 1 Y 1000.
066700* REGLA: EL ESTOQUE DE CADA PRODUTO DEBE ALCANZAR LA CANTIDAD
066800* SOLICITADA.  SI FALTA ESTOQUE DE CUALQUIER ITEM, SE
066900* DESCARTA EL PEDIDO COMPLETO (NO SE GRABA NADA).
067000*-------------------
067100
067200     MOVE 0                          TO WS-PED-VALOR-TOTAL-ATUAL.
067300
067400     PERFORM 20310-VALIDO-ITEM
067500        VARYING WS-IDX-ITEM FROM 1 BY 1
067600          UNTIL WS-IDX-ITEM > WS-QTD-ITENS-ATUAL
067700             OR 88-PEDIDO-VALIDO-NO.
067800
067900 FIN-20300.
068000     EXIT.
068100
068200 20310-VALIDO-ITEM.
068300*-----------------
068400
068500     IF ITA-QUANTIDADE (WS-IDX-ITEM) < 1
068600        OR ITA-QUANTIDADE (WS-IDX-ITEM) > 1000
068700        SET 88-PEDIDO-VALIDO-NO       TO TRUE
068800        MOVE 'CANTIDAD DE ITEM FUERA DE RANGO (1-1000)'
068900                                     TO WS-MJE-ERROR
069000     ELSE
069100        PERFORM 20320-BUSCO-PRODUTO
069200     END-IF.
069300
069400 FIN-20310.
069500     EXIT.
069600
069700 20320-BUSCO-PRODUTO.
069800*--------------------
069900
070000     SEARCH ALL WT-PRD-TABLA
070100         AT END
070200                SET 88-PEDIDO-VALIDO-NO TO TRUE
070300                MOVE 'PRODUTO INEXISTENTE'  TO WS-MJE-ERROR
070400           WHEN
070500                WT-PRD-ID (IDX-PRD) =
070600                            ITA-PRODUTO-ID (WS-IDX-ITEM)
070700                PERFORM 20330-CHECO-ESTOQUE
070800     END-SEARCH.
070900
071000 FIN-20320.
071100     EXIT.
071200
071300 20330-CHECO-ESTOQUE.
071400*--------------------
071500
071600     IF WT-PRD-QTD-ESTOQUE (IDX-PRD)
071700                   < ITA-QUANTIDADE (WS-IDX-ITEM)
071800        SET 88-PEDIDO-VALIDO-NO       TO TRUE
071900        MOVE 'ESTOQUE INSUFICIENTE PARA EL PRODUTO'
072000                                      TO WS-MJE-ERROR
072100        MOVE ITA-PRODUTO-ID (WS-IDX-ITEM)
072200                          TO WT-ITEM-TEMP-PRODUTO-ID
072300        MOVE ITA-QUANTIDADE (WS-IDX-ITEM)
072400                          TO WT-ITEM-TEMP-QUANTIDADE
072500        DISPLAY '    ITEM RECHAZADO (PRD/QTD): '
072600                WT-ITEM-ATUAL-TEMP-R
072700        DISPLAY '    ESTOQUE DISPONIVEL: '
072800                WT-PRD-QTD-ESTOQUE (IDX-PRD)
072900     ELSE
073000        MOVE WT-PRD-PRECO (IDX-PRD)
073100                          TO ITA-PRECO-UNIT (WS-IDX-ITEM)
073200        COMPUTE ITA-PRECO-TOTAL (WS-IDX-ITEM) =
073300                WT-PRD-PRECO (IDX-PRD) *
073400                ITA-QUANTIDADE (WS-IDX-ITEM)
073500        ADD ITA-PRECO-TOTAL (WS-IDX-ITEM)
073600                          TO WS-PED-VALOR-TOTAL-ATUAL
073700     END-IF.
073800
073900 FIN-20330.
074000     EXIT.
074100
074200 20900-WRITE-PEDIDO.
074300*-------------------
074400
074500     MOVE '20900-WRITE-PEDIDO'       TO WS-PARRAFO.
074600
074700     ACCEPT WS-DATA-SISTEMA-6        FROM DATE.
074800     IF WS-DATA6-AA < 50
074900        MOVE 20                      TO WS-SECULO
075000     ELSE
075100        MOVE 19                      TO WS-SECULO
075200     END-IF.
075300     COMPUTE WS-DATA-SISTEMA-8 =
075400             (WS-SECULO * 1000000) + WS-DATA-SISTEMA-6.
075500
075600     ADD 1                           TO WS-PROX-PEDIDO-ID.
075700
075800     INITIALIZE REG-PEDIDO.
075900     MOVE WS-PROX-PEDIDO-ID          TO PED-ID.
076000     MOVE WS-PED-CLIENTE-ID-ATUAL    TO PED-CLIENTE-ID.
076100     MOVE WS-PED-VALOR-TOTAL-ATUAL   TO PED-VALOR-TOTAL.
076200     SET 88-PED-PENDENTE             TO TRUE.
076300     MOVE WS-DATA-SISTEMA-8          TO PED-DATA.
076400
076500     WRITE REG-PEDIDO-FD             FROM REG-PEDIDO.
076600
076700     EVALUATE TRUE
076800         WHEN 88-FS-PEDIDOS-OK
076900              CONTINUE
077000         WHEN OTHER
077100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
077200              MOVE 'PEDIDOS'         TO WCANCELA-RECURSO
077300              MOVE 'WRITE'           TO WCANCELA-OPERACION
077400              MOVE FS-PEDIDOS        TO WCANCELA-CODRET
077500              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
077600              PERFORM 99999-CANCELO
077700     END-EVALUATE.
077800
077900 FIN-20900.
078000     EXIT.
078100
078200 20950-WRITE-ITEM.
078300*-----------------
078400
078500     MOVE '20950-WRITE-ITEM'         TO WS-PARRAFO.
078600
078700     INITIALIZE REG-ITEM-PEDIDO.
078800     MOVE WS-PROX-PEDIDO-ID          TO ITM-PEDIDO-ID.
078900     MOVE ITA-PRODUTO-ID  (WS-IDX-ITEM) TO ITM-PRODUTO-ID.
079000     MOVE ITA-QUANTIDADE  (WS-IDX-ITEM) TO ITM-QUANTIDADE.
079100     MOVE ITA-PRECO-UNIT  (WS-IDX-ITEM) TO ITM-PRECO-UNIT.
079200     MOVE ITA-PRECO-TOTAL (WS-IDX-ITEM) TO ITM-PRECO-TOTAL.
079300
079400     WRITE REG-ITEM-PEDIDO-FD        FROM REG-ITEM-PEDIDO.
079500
079600     EVALUATE TRUE
079700         WHEN 88-FS-ITMPED-OK
079800              ADD 1                  TO WS-ITENS-GRAVADOS
079900         WHEN OTHER
080000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
080100              MOVE 'ITENSPED'        TO WCANCELA-RECURSO
080200              MOVE 'WRITE'           TO WCANCELA-OPERACION
080300              MOVE FS-ITMPED         TO WCANCELA-CODRET
080400              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
080500              PERFORM 99999-CANCELO
080600     END-EVALUATE.
080700
080800 FIN-20950.
080900     EXIT.
081000
081100 30000-FINALIZO.
081200*--------------
081300
081400     PERFORM 30100-TOTALES-CONTROL.
081500
081600     PERFORM 31000-CIERRO-ARCHIVOS.
081700
081800 FIN-30000.
081900     EXIT.
082000
082100 30100-TOTALES-CONTROL.
082200*---------------------
082300
082400     MOVE WS-LEIDOS-PEDREQ           TO WS-LEIDOS-PEDREQ-ED.
082500     MOVE WS-PEDIDOS-ACEITOS         TO WS-PEDIDOS-ACEITOS-ED.
082600     MOVE WS-PEDIDOS-REJEITADOS      TO WS-PEDIDOS-REJEITADOS-ED.
082700     MOVE WS-ITENS-GRAVADOS          TO WS-ITENS-GRAVADOS-ED.
082800
082900     DISPLAY ' '.
083000     DISPLAY '****************************************'.
083100     DISPLAY 'TOTALES DE CONTROL PGM: PEDCRI01        '.
083200     DISPLAY '****************************************'.
083300     DISPLAY '*                                      *'.
083400     DISPLAY '* LINEAS LEIDAS PEDIDOS-REQ         : '
083500                                         WS-LEIDOS-PEDREQ-ED.
083600     DISPLAY '* PEDIDOS ACEPTADOS                 : '
083700                                         WS-PEDIDOS-ACEITOS-ED.
083800     DISPLAY '* PEDIDOS RECHAZADOS                : '
083900                                      WS-PEDIDOS-REJEITADOS-ED.
084000     DISPLAY '* ITEMS GRABADOS                    : '
084100                                         WS-ITENS-GRAVADOS-ED.
084200     DISPLAY '*                                      *'.
084300     DISPLAY '****************************************'.
084400     DISPLAY ' '.
084500
084600 FIN-30100.
084700     EXIT.
084800
084900 31000-CIERRO-ARCHIVOS.
085000*---------------------
085100
085200     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
085300
085400     IF 88-OPEN-CLIENTES-SI
085500        SET 88-OPEN-CLIENTES-NO      TO TRUE
085600        CLOSE CLIENTES
085700     END-IF.
085800
085900     IF 88-OPEN-PRODUTOS-SI
086000        SET 88-OPEN-PRODUTOS-NO      TO TRUE
086100        CLOSE PRODUTOS
086200     END-IF.
086300
086400     IF 88-OPEN-PEDREQ-SI
086500        SET 88-OPEN-PEDREQ-NO        TO TRUE
086600        CLOSE PEDIDOS-REQ
086700     END-IF.
086800
086900     IF 88-OPEN-PEDIDOS-SI
087000        SET 88-OPEN-PEDIDOS-NO       TO TRUE
087100        CLOSE PEDIDOS
087200     END-IF.
087300
087400     IF 88-OPEN-ITMPED-SI
087500        SET 88-OPEN-ITMPED-NO        TO TRUE
087600        CLOSE ITENS-PEDIDO
087700     END-IF.
087800
087900 FIN-31000.
088000     EXIT.
088100
088200 99999-CANCELO.
088300*--------------
088400
088500     PERFORM 31000-CIERRO-ARCHIVOS.
088600
088700     CALL 'CANCELA' USING WCANCELA.
088800
088900     STOP RUN.
089000
089100 FIN-99999.
089200     EXIT.
