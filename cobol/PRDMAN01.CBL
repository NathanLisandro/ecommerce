000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------*
000300 PROGRAM-ID.   PRDMAN01.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 05/03/90.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA CLASIFICACION ESPECIAL.
000900*-------------------------------------------------------------*
001000* BATCH DE PEDIDOS - MANTENIMIENTO DEL MAESTRO DE PRODUTOS.
001100*
001200* RECORRE EN PARALELO (MATCH-MERGE CLASICO) EL MAESTRO PRODUTOS
001300* (ORDENADO POR PRD-ID) CONTRA EL ARCHIVO DE NOVEDADES
001400* PRODUTO-NOV (ORDENADO POR NOV-PRODUTO-ID) Y GRABA UN MAESTRO
001500* NUEVO PRODUTOS-NEW.  CUANDO LAS CLAVES COINCIDEN SE APLICA LA
001600* NOVEDAD AL PRODUTO EXISTENTE (ALTA = MODIFICACION DE DATOS,
001700* AJUSTE-ESTOQUE = MOVIMIENTO DE ESTOQUE).  CUANDO LA NOVEDAD NO
001800* TIENE PRODUTO EN EL MAESTRO Y ES DEL TIPO ALTA, SE CREA EL
001900* PRODUTO.  LOS DEMAS PRODUTOS DEL MAESTRO PASAN SIN CAMBIOS.
002000*-------------------------------------------------------------*
002100* HISTORIA DE MODIFICACIONES
002200*-------------------------------------------------------------*
002300* 05/03/90  EPA  PROGRAMA ORIGINAL.                               ORIG0004
002400* 18/09/92  MRZ  CR-0165 EL TIPO ALTA SOBRE UN PRODUTO YA         CR-0165
002500*                EXISTENTE EN EL MAESTRO PASA A TRATARSE COMO
002600*                MANTENIMIENTO DE DATOS (NOMBRE/PRECIO/DESCRIPCION/
002700*                CATEGORIA) Y NO COMO ERROR DE DUPLICIDAD -
002800*                PEDIDO DE SISTEMAS POR VOLUMEN DE CORRECCIONES.
002900* 22/02/95  EPA  CR-0260 SE AGREGA VALIDACION DE CARACTERES NO    CR-0260
003000*                PERMITIDOS EN NOMBRE Y CATEGORIA DEL PRODUTO.
003100* 14/11/98  RVG  CR-0355 REVISION Y2K EN EL BANNER DE TOTALES     CR-0355
003200*                DE CONTROL.
003300* 09/06/05  JFC  CR-0440 SE AGREGA VALIDACION DEL ESTOQUE         CR-0440
003400*                RESULTANTE DEL AJUSTE (NO PUEDE QUEDAR NEGATIVO
003500*                NI SUPERAR EL LIMITE OPERATIVO).
003600* 21/01/11  JFC  CR-0470 SE AGREGA DESPLIEGUE DE AUDITORIA CON    CR-0470
003700*                IDENTIFICACION DEL PRODUTO EN TODA NOVEDAD
003800*                RECHAZADA, A PEDIDO DE AUDITORIA INTERNA.
003900* 14/09/12  JFC  CR-0481 LA VALIDACION DE CARACTERES DE LA        CR-0481
004000*                CATEGORIA SOLO ACEPTABA MAYUSCULAS.  SE AMPLIA
004100*                PARA ACEPTAR MINUSCULAS Y LETRAS ACENTUADAS DEL
004200*                CODEPAGE DEL SISTEMA (X'C0' A X'FF'), A PEDIDO
004300*                DE REGISTRO DE PRODUTOS POR DIVERGENCIA CON LA
004400*                ESPECIFICACION.
004500* 18/11/13  JFC  CR-0491/95 SE ENSANCHAN LOS COPY WPRODUTO Y      CR-0491
004600*                WPRDNOV A ANCHO DE PRODUCCION (AREA DE RESERVA
004700*                PARA CLASIFICACION Y CRECIMIENTO).  NO CAMBIA
004800*                REGLA ALGUNA.
004900* 22/11/13  JFC  CR-0471 SE DIVIDE 10100-ABRO-ARCHIVOS EN TRES    CR-0471
005000*                PARRAFOS, ABIERTOS COMO UN SOLO RANGO PERFORM
005100*                THRU DESDE 10000-INICIO, CON GO TO AL FINAL DEL
005200*                RANGO SI UNA APERTURA FALLA - NUEVO ESTANDAR DE
005300*                CODIFICACION DEL SHOP.
005400* 22/11/13  JFC  CR-0472 20300-AJUSTO-ESTOQUE TRATABA EL CAMPO    CR-0472
005500*                NOV-QTD-MOVIMENTO COMO UN DELTA A SUMAR SOBRE
005600*                EL ESTOQUE ANTERIOR.  POR PEDIDO DE AUDITORIA,
005700*                SE CORRIGE PARA QUE EL VALOR INFORMADO EN LA
005800*                NOVEDAD REEMPLACE DIRECTAMENTE AL ESTOQUE DEL
005900*                MAESTRO (CAMPO RENOMBRADO A NOV-QTD-ESTOQUE).
006000*-------------------------------------------------------------*
006100
006200 ENVIRONMENT DIVISION.
006300*-------------------------------------------------------------*
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900*-------------------------------------------------------------*
007000 FILE-CONTROL.
007100*-------------------------------------------------------------*
007200
007300     SELECT PRODUTOS       ASSIGN       TO 'PRODUTOS'
007400                            ORGANIZATION IS LINE SEQUENTIAL
007500                            FILE STATUS  IS FS-PRODUTOS.
007600
007700     SELECT PRODUTOS-NEW   ASSIGN       TO 'PRODUTONW'
007800                            ORGANIZATION IS LINE SEQUENTIAL
007900                            FILE STATUS  IS FS-PRODUTOS-NEW.
008000
008100     SELECT PRODUTO-NOV    ASSIGN       TO 'PRODUTONV'
008200                            ORGANIZATION IS LINE SEQUENTIAL
008300                            FILE STATUS  IS FS-PRODUTO-NOV.
008400
008500 DATA DIVISION.
008600*-------------------------------------------------------------*
008700
008800 FILE SECTION.
008900*-------------------------------------------------------------*
009000
009100 FD  PRODUTOS
009200     RECORDING MODE IS F
009300     BLOCK 0.
009400 01  REG-PRODUTOS-FD               PIC  X(200).
009500
009600 FD  PRODUTOS-NEW
009700     RECORDING MODE IS F
009800     BLOCK 0.
009900 01  REG-PRODUTOS-NEW-FD           PIC  X(200).
010000
010100 FD  PRODUTO-NOV
010200     RECORDING MODE IS F
010300     BLOCK 0.
010400 01  REG-PRODUTO-NOV-FD            PIC  X(200).
010500
010600
010700 WORKING-STORAGE SECTION.
010800*-------------------------------------------------------------*
010900 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'PRDMAN01'.
011000 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
011100 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
011200
011300 77  FS-PRODUTOS                   PIC  X(02) VALUE ' '.
011400     88 88-FS-PRODUTOS-OK                      VALUE '00'.
011500     88 88-FS-PRODUTOS-EOF                     VALUE '10'.
011600
011700 77  FS-PRODUTOS-NEW               PIC  X(02) VALUE ' '.
011800     88 88-FS-PRODUTOS-NEW-OK                  VALUE '00'.
011900
012000 77  FS-PRODUTO-NOV                PIC  X(02) VALUE ' '.
012100     88 88-FS-PRODUTO-NOV-OK                   VALUE '00'.
012200     88 88-FS-PRODUTO-NOV-EOF                  VALUE '10'.
012300
012400 77  WS-OPEN-PRODUTOS              PIC  X     VALUE 'N'.
012500     88 88-OPEN-PRODUTOS-SI                    VALUE 'S'.
012600     88 88-OPEN-PRODUTOS-NO                    VALUE 'N'.
012700 77  WS-OPEN-PRODUTOS-NEW          PIC  X     VALUE 'N'.
012800     88 88-OPEN-PRODUTOS-NEW-SI                VALUE 'S'.
012900     88 88-OPEN-PRODUTOS-NEW-NO                VALUE 'N'.
013000 77  WS-OPEN-PRODUTO-NOV           PIC  X     VALUE 'N'.
013100     88 88-OPEN-PRODUTO-NOV-SI                 VALUE 'S'.
013200     88 88-OPEN-PRODUTO-NOV-NO                 VALUE 'N'.
013300
013400*-------------------------------------------------------------*
013500* AREA AUXILIAR PARA DESDOBRAR UN FILE STATUS COMO NUMERICO
013600* EN LOS MENSAJES DE ERROR DEL BATCH.
013700*-------------------------------------------------------------*
013800 01  WS-FS-AUX.
013900     05 WS-FS-AUX-X                 PIC X(02) VALUE ' '.
014000 01  WS-FS-AUX-R REDEFINES WS-FS-AUX.
014100     05 WS-FS-AUX-9                 PIC 9(02).
014200
014300*-------------------------------------------------------------*
014400* CONTADORES DE CONTROL DEL PROCESO
014500*-------------------------------------------------------------*
014600 77  WS-LEIDOS-PRODUTOS             PIC 9(07) COMP VALUE 0.
014700 77  WS-NOVEDADES-LEIDAS            PIC 9(07) COMP VALUE 0.
014800 77  WS-PRODUTOS-CRIADOS            PIC 9(07) COMP VALUE 0.
014900 77  WS-PRODUTOS-ATUALIZADOS        PIC 9(07) COMP VALUE 0.
015000 77  WS-ESTOQUES-AJUSTADOS          PIC 9(07) COMP VALUE 0.
015100 77  WS-NOVEDADES-REJEITADAS        PIC 9(07) COMP VALUE 0.
015200 77  WS-PRODUTOS-SEM-CAMBIO         PIC 9(07) COMP VALUE 0.
015300 77  WS-GRAVADOS-PRODUTOS-NEW       PIC 9(07) COMP VALUE 0.
015400
015500 77  WS-LEIDOS-PRODUTOS-ED          PIC ZZZ.ZZ9.
015600 77  WS-NOVEDADES-LEIDAS-ED         PIC ZZZ.ZZ9.
015700 77  WS-PRODUTOS-CRIADOS-ED         PIC ZZZ.ZZ9.
015800 77  WS-PRODUTOS-ATUALIZ-ED         PIC ZZZ.ZZ9.
015900 77  WS-ESTOQUES-AJUSTADOS-ED       PIC ZZZ.ZZ9.
016000 77  WS-NOVEDADES-REJEIT-ED         PIC ZZZ.ZZ9.
016100 77  WS-PRODUTOS-SEM-CAMBIO-ED      PIC ZZZ.ZZ9.
016200
016300*-------------------------------------------------------------*
016400* AUXILIARES DE VALIDACION DE CAMPOS DE LA NOVEDAD
016500*-------------------------------------------------------------*
016600 77  WS-NOVEDAD-VALIDA              PIC X      VALUE 'S'.
016700     88 88-NOVEDAD-VALIDA-SI                   VALUE 'S'.
016800     88 88-NOVEDAD-VALIDA-NO                   VALUE 'N'.
016900
017000 77  WS-CONT-ESPACOS                PIC 9(03) COMP VALUE 0.
017100 77  WS-LEN-CAMPO                   PIC 9(03) COMP VALUE 0.
017200 77  WS-CONT-CAR-INVALID            PIC 9(03) COMP VALUE 0.
017300 77  WS-IDX-CAR                     PIC 9(03) COMP VALUE 0.
017400 77  WS-CARACTER-ATUAL              PIC X      VALUE ' '.
017500 77  WS-NOVA-QTD-ESTOQUE            PIC S9(08) COMP VALUE 0.
017600
017700*-------------------------------------------------------------*
017800* FECHA DEL SISTEMA - SOLO PARA EL BANNER DE TOTALES DE CONTROL
017900*-------------------------------------------------------------*
018000 77  WS-DATA-SISTEMA-6              PIC 9(06) VALUE 0.
018100 01  WS-DATA-SISTEMA-6R REDEFINES WS-DATA-SISTEMA-6.
018200     05 WS-DATA6-AA                 PIC 9(02).
018300     05 WS-DATA6-MM                 PIC 9(02).
018400     05 WS-DATA6-DD                 PIC 9(02).
018500
018600*-------------------------------------------------------------*
018700* VISTA PLANA DEL PRODUTO ACTUAL PARA DISPLAY DE AUDITORIA
018800*-------------------------------------------------------------*
018900 01  WT-PRODUTO-ATUAL-TEMP.
019000     05 WT-PRD-TEMP-PRODUTO-ID      PIC 9(08) VALUE 0.
019100     05 WT-PRD-TEMP-NOME            PIC X(40) VALUE ' '.
019200 01  WT-PRODUTO-ATUAL-TEMP-R REDEFINES WT-PRODUTO-ATUAL-TEMP
019300                                    PIC X(48).
019400
019500*-----------------------------------------------
019600* DEFINICION DEL MAESTRO DE PRODUTOS
019700*-----------------------------------------------
019800 COPY WPRODUTO.
019900
020000*-----------------------------------------------
020100* DEFINICION DE LA NOVEDAD DE MANTENIMIENTO DE PRODUTOS
020200*-----------------------------------------------
020300 COPY WPRDNOV.
020400
020500*---------------------------------------------------
020600* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
020700*---------------------------------------------------
020800 COPY WCANCELA.
020900
021000
021100 PROCEDURE DIVISION.
021200*-------------------------------------------------------------*
021300
021400 00000-CUERPO-PRINCIPAL SECTION.
021500*-----------------------------
021600
021700     PERFORM 10000-INICIO.
021800
021900     PERFORM 20000-PROCESO.
022000
022100     PERFORM 30000-FINALIZO.
022200
022300     STOP RUN.
022400
022500 10000-INICIO.
022600*-------------
022700
022800     INITIALIZE WCANCELA.
022900     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
023000
023100     PERFORM 10100-ABRO-ARCHIVOS THRU FIN-10102.
023200
023300     PERFORM 10200-1RA-LEITURA-PRODUTOS.
023400
023500     PERFORM 10300-1RA-LEITURA-NOVEDAD.
023600
023700 FIN-10000.
023800     EXIT.
023900
024000 10100-ABRO-ARCHIVOS.
024100*-------------------
024200* SE DIVIDE EN TRES PARRAFOS (CR-0471) PARA PODER ABRIRSE COMO
024300* UN UNICO RANGO PERFORM...THRU DESDE 10000-INICIO, CORTANDO
024400* AL RANGO CON GO TO FIN-10102 SI UNA APERTURA FALLA.
024500
024600     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
024700
024800     OPEN INPUT   PRODUTOS.
024900     EVALUATE FS-PRODUTOS
025000         WHEN '00'
025100              SET 88-OPEN-PRODUTOS-SI TO TRUE
025200         WHEN OTHER
025300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
025400              MOVE 'PRODUTOS'        TO WCANCELA-RECURSO
025500              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
025600              MOVE FS-PRODUTOS       TO WCANCELA-CODRET
025700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
025800              PERFORM 99999-CANCELO
025900              GO TO FIN-10102
026000     END-EVALUATE.
026100
026200 10101-ABRO-PRODUTOS-NEW.
026300*-----------------------
026400
026500     MOVE '10101-ABRO-PRODUTOS-NEW'  TO WS-PARRAFO.
026600     OPEN OUTPUT  PRODUTOS-NEW.
026700     EVALUATE FS-PRODUTOS-NEW
026800         WHEN '00'
026900              SET 88-OPEN-PRODUTOS-NEW-SI TO TRUE
027000         WHEN OTHER
027100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
027200              MOVE 'PRODUTONW'       TO WCANCELA-RECURSO
027300              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
027400              MOVE FS-PRODUTOS-NEW   TO WCANCELA-CODRET
027500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
027600              PERFORM 99999-CANCELO
027700              GO TO FIN-10102
027800     END-EVALUATE.
027900
028000 10102-ABRO-PRODUTO-NOV.
028100*----------------------
028200
028300     MOVE '10102-ABRO-PRODUTO-NOV'   TO WS-PARRAFO.
028400     OPEN INPUT   PRODUTO-NOV.
028500     EVALUATE FS-PRODUTO-NOV
028600         WHEN '00'
028700              SET 88-OPEN-PRODUTO-NOV-SI TO TRUE
028800         WHEN OTHER
028900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
029000              MOVE 'PRODUTONV'       TO WCANCELA-RECURSO
029100              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
029200              MOVE FS-PRODUTO-NOV    TO WCANCELA-CODRET
029300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
029400              PERFORM 99999-CANCELO
029500     END-EVALUATE.
029600
029700 FIN-10102.
029800     EXIT.
029900
030000 10200-1RA-LEITURA-PRODUTOS.
030100*---------------------------
030200
030300     PERFORM 11000-READ-PRODUTOS.
030400
030500     IF 88-FS-PRODUTOS-EOF
030600        DISPLAY '************************************'
030700        DISPLAY '***    ARCHIVO PRODUTOS VACIO    ***'
030800        DISPLAY '************************************'
030900     END-IF.
031000
031100 FIN-10200.
031200     EXIT.
031300
031400 11000-READ-PRODUTOS.
031500*-------------------
031600
031700     MOVE '11000-READ-PRODUTOS'      TO WS-PARRAFO.
031800
031900     INITIALIZE REG-PRODUTOS.
032000
032100     READ PRODUTOS INTO REG-PRODUTOS.
032200
032300     EVALUATE TRUE
032400         WHEN 88-FS-PRODUTOS-OK
032500              ADD 1                  TO WS-LEIDOS-PRODUTOS
032600         WHEN 88-FS-PRODUTOS-EOF
032700              MOVE HIGH-VALUES       TO REG-PRODUTOS
032800         WHEN OTHER
032900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
033000              MOVE 'PRODUTOS'        TO WCANCELA-RECURSO
033100              MOVE 'READ'            TO WCANCELA-OPERACION
033200              MOVE FS-PRODUTOS       TO WCANCELA-CODRET
033300              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
033400              PERFORM 99999-CANCELO
033500     END-EVALUATE.
033600
033700 FIN-11000.
033800     EXIT.
033900
034000 10300-1RA-LEITURA-NOVEDAD.
034100*--------------------------
034200
034300     PERFORM 12000-READ-NOVEDAD.
034400
034500     IF 88-FS-PRODUTO-NOV-EOF
034600        DISPLAY '************************************'
034700        DISPLAY '***  ARCHIVO PRODUTO-NOV VACIO   ***'
034800        DISPLAY '************************************'
034900     END-IF.
035000
035100 FIN-10300.
035200     EXIT.
035300
035400 12000-READ-NOVEDAD.
035500*-------------------
035600
035700     MOVE '12000-READ-NOVEDAD'       TO WS-PARRAFO.
035800
035900     INITIALIZE REG-PRODUTO-NOV.
036000
036100     READ PRODUTO-NOV INTO REG-PRODUTO-NOV.
036200
036300     EVALUATE TRUE
036400         WHEN 88-FS-PRODUTO-NOV-OK
036500              ADD 1                  TO WS-NOVEDADES-LEIDAS
036600         WHEN 88-FS-PRODUTO-NOV-EOF
036700              MOVE HIGH-VALUES       TO REG-PRODUTO-NOV
036800         WHEN OTHER
036900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
037000              MOVE 'PRODUTONV'       TO WCANCELA-RECURSO
037100              MOVE 'READ'            TO WCANCELA-OPERACION
037200              MOVE FS-PRODUTO-NOV    TO WCANCELA-CODRET
037300              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
037400              PERFORM 99999-CANCELO
037500     END-EVALUATE.
037600
037700 FIN-12000.
037800     EXIT.
037900
038000 20000-PROCESO.
038100*-------------
038200* RECORRE EN PARALELO LOS DOS ARCHIVOS ORDENADOS (MAESTRO Y
038300* NOVEDADES) HASTA QUE AMBOS TERMINEN.  EL MAESTRO NUNCA SE
038400* RELEE DESPUES DE SU EOF (QUEDA CON HIGH-VALUES COMO CENTINELA)
038500* Y LO MISMO VALE PARA LAS NOVEDADES.
038600*-------------
038700
038800     PERFORM 20010-ATUALIZO-PRODUTOS
038900        UNTIL 88-FS-PRODUTOS-EOF AND 88-FS-PRODUTO-NOV-EOF.
039000
039100 FIN-20000.
039200     EXIT.
039300
039400 20010-ATUALIZO-PRODUTOS.
039500*------------------------
039600
039700     EVALUATE TRUE
039800         WHEN PRD-ID < NOV-PRODUTO-ID
039900              PERFORM 20030-COPIO-PRODUTO-SEM-CAMBIO
040000         WHEN PRD-ID > NOV-PRODUTO-ID
040100              PERFORM 20020-PROCESSO-NOVEDADE-NOVA
040200         WHEN OTHER
040300              PERFORM 20040-ATUALIZO-PRODUTO-EXISTENTE
040400     END-EVALUATE.
040500
040600 FIN-20010.
040700     EXIT.
040800
040900 20020-PROCESSO-NOVEDADE-NOVA.
041000*-----------------------------
041100* LA NOVEDAD NO TIENE PRODUTO CORRESPONDIENTE EN EL MAESTRO (PRD-ID
041200* DEL MAESTRO ES MAYOR, O EL MAESTRO YA TERMINO).  SI ES ALTA,
041300* CREA EL PRODUTO.  SI ES AJUSTE DE ESTOQUE, EL PRODUTO NO
041400* EXISTE Y LA NOVEDAD ES RECHAZADA.
041500*-----------------------------
041600
041700     EVALUATE TRUE
041800         WHEN 88-NOV-ALTA
041900              PERFORM 20200-CRIO-PRODUTO
042000         WHEN OTHER
042100              ADD 1                  TO WS-NOVEDADES-REJEITADAS
042200              MOVE NOV-PRODUTO-ID    TO WT-PRD-TEMP-PRODUTO-ID
042300              MOVE NOV-NOME          TO WT-PRD-TEMP-NOME
042400              DISPLAY '*** NOVEDAD DE AJUSTE REJEITADA - PRODUTO'
042500              DISPLAY '    INEXISTENTE: ' WT-PRODUTO-ATUAL-TEMP-R
042600     END-EVALUATE.
042700
042800     PERFORM 12000-READ-NOVEDAD.
042900
043000 FIN-20020.
043100     EXIT.
043200
043300 20030-COPIO-PRODUTO-SEM-CAMBIO.
043400*-------------------------------
043500
043600     ADD 1                           TO WS-PRODUTOS-SEM-CAMBIO.
043700
043800     PERFORM 20900-WRITE-PRODUTOS-NEW.
043900
044000     PERFORM 11000-READ-PRODUTOS.
044100
044200 FIN-20030.
044300     EXIT.
044400
044500 20040-ATUALIZO-PRODUTO-EXISTENTE.
044600*---------------------------------
044700* EL PRD-ID DEL MAESTRO COINCIDE CON EL NOV-PRODUTO-ID.  SI ES
044800* ALTA, ACTUALIZA NOMBRE/DESCRIPCION/PRECIO/CATEGORIA (EL
044900* ESTOQUE SOLO SE TOCA POR NOVEDAD DE AJUSTE).  SI ES AJUSTE,
045000* APLICA EL MOVIMIENTO AL ESTOQUE.
045100*---------------------------------
045200
045300     EVALUATE TRUE
045400         WHEN 88-NOV-ALTA
045500              PERFORM 20100-VALIDO-NOVEDAD
045600              IF 88-NOVEDAD-VALIDA-SI
045700                 MOVE NOV-NOME        TO PRD-NOME
045800                 MOVE NOV-DESCRICAO   TO PRD-DESCRICAO
045900                 MOVE NOV-PRECO       TO PRD-PRECO
046000                 MOVE NOV-CATEGORIA   TO PRD-CATEGORIA
046100                 ADD 1                TO WS-PRODUTOS-ATUALIZADOS
046200                 DISPLAY '    PRODUTO ' PRD-ID ' ATUALIZADO'
046300              ELSE
046400                 ADD 1                TO WS-NOVEDADES-REJEITADAS
046500                 MOVE PRD-ID          TO WT-PRD-TEMP-PRODUTO-ID
046600                 MOVE PRD-NOME        TO WT-PRD-TEMP-NOME
046700                 DISPLAY '*** NOVEDAD DE MODIFICACAO REJEITADA: '
046800                         WS-MJE-ERROR
046900                 DISPLAY '    PRODUTO: ' WT-PRODUTO-ATUAL-TEMP-R
047000              END-IF
047100         WHEN OTHER
047200              PERFORM 20300-AJUSTO-ESTOQUE
047300     END-EVALUATE.
047400
047500     PERFORM 20900-WRITE-PRODUTOS-NEW.
047600
047700     PERFORM 11000-READ-PRODUTOS.
047800
047900     PERFORM 12000-READ-NOVEDAD.
048000
048100 FIN-20040.
048200     EXIT.
048300
048400 20100-VALIDO-NOVEDAD.
048500*---------------------
048600* REGLA: NOMBRE OBLIGATORIO, 2 A 40 CARACTERES, SIN < > " ' &.
048700* REGLA: PRECIO OBLIGATORIO, MAYOR QUE 0 Y MENOR O IGUAL A
048800* 1.000.000,00.
048900* REGLA: CATEGORIA OBLIGATORIA, 2 A 30 CARACTERES, SOLO LETRAS,
049000* DIGITOS, ESPACIO Y GUION.
049100*---------------------
049200
049300     SET 88-NOVEDAD-VALIDA-SI        TO TRUE.
049400
049500     IF NOV-NOME = SPACES
049600        SET 88-NOVEDAD-VALIDA-NO     TO TRUE
049700        MOVE 'NOME DO PRODUTO OBRIGATORIO' TO WS-MJE-ERROR
049800     END-IF.
049900
050000     IF 88-NOVEDAD-VALIDA-SI
050100        MOVE 0                       TO WS-CONT-ESPACOS
050200        INSPECT NOV-NOME TALLYING WS-CONT-ESPACOS
050300                FOR TRAILING SPACE
050400        COMPUTE WS-LEN-CAMPO = 40 - WS-CONT-ESPACOS
050500        IF WS-LEN-CAMPO < 2
050600           SET 88-NOVEDAD-VALIDA-NO  TO TRUE
050700           MOVE 'NOME DO PRODUTO MUITO CURTO (MINIMO 2)'
050800                                     TO WS-MJE-ERROR
050900        END-IF
051000     END-IF.
051100
051200     IF 88-NOVEDAD-VALIDA-SI
051300        MOVE 0                       TO WS-CONT-CAR-INVALID
051400        INSPECT NOV-NOME TALLYING WS-CONT-CAR-INVALID
051500                FOR ALL '<' FOR ALL '>' FOR ALL '"'
051600                    FOR ALL "'" FOR ALL '&'
051700        IF WS-CONT-CAR-INVALID > 0
051800           SET 88-NOVEDAD-VALIDA-NO  TO TRUE
051900           MOVE 'NOME COM CARACTER INVALIDO'
052000                                     TO WS-MJE-ERROR
052100        END-IF
052200     END-IF.
052300
052400     IF 88-NOVEDAD-VALIDA-SI
052500        IF NOV-PRECO NOT > 0
052600           OR NOV-PRECO > 1000000.00
052700           SET 88-NOVEDAD-VALIDA-NO  TO TRUE
052800           MOVE 'PRECO FORA DO LIMITE (0,01 A 1.000.000,00)'
052900                                     TO WS-MJE-ERROR
053000        END-IF
053100     END-IF.
053200
053300     IF 88-NOVEDAD-VALIDA-SI
053400        IF NOV-CATEGORIA = SPACES
053500           SET 88-NOVEDAD-VALIDA-NO  TO TRUE
053600           MOVE 'CATEGORIA OBRIGATORIA' TO WS-MJE-ERROR
053700        END-IF
053800     END-IF.
053900
054000     IF 88-NOVEDAD-VALIDA-SI
054100        MOVE 0                       TO WS-CONT-ESPACOS
054200        INSPECT NOV-CATEGORIA TALLYING WS-CONT-ESPACOS
054300                FOR TRAILING SPACE
054400        COMPUTE WS-LEN-CAMPO = 30 - WS-CONT-ESPACOS
054500        IF WS-LEN-CAMPO < 2
054600           SET 88-NOVEDAD-VALIDA-NO  TO TRUE
054700           MOVE 'CATEGORIA MUITO CURTA (MINIMO 2)'
054800                                     TO WS-MJE-ERROR
054900        END-IF
055000     END-IF.
055100
055200     IF 88-NOVEDAD-VALIDA-SI
055300        PERFORM 20110-VALIDO-CARACTERES-CATEG
055400     END-IF.
055500
055600 FIN-20100.
055700     EXIT.
055800
055900 20110-VALIDO-CARACTERES-CATEG.
056000*------------------------------
056100* REVISA CARACTER POR CARACTER QUE LA CATEGORIA SOLO TENGA
056200* LETRAS, DIGITOS, ESPACIO O GUION.
056300*------------------------------
056400
056500     PERFORM 20120-CHECO-CARACTER-CATEG
056600        VARYING WS-IDX-CAR FROM 1 BY 1
056700          UNTIL WS-IDX-CAR > 30
056800             OR 88-NOVEDAD-VALIDA-NO.
056900
057000 FIN-20110.
057100     EXIT.
057200
057300 20120-CHECO-CARACTER-CATEG.
057400*---------------------------
057500
057600     MOVE NOV-CATEGORIA (WS-IDX-CAR:1) TO WS-CARACTER-ATUAL.
057700
057800     IF WS-CARACTER-ATUAL NOT = SPACE
057900        AND WS-CARACTER-ATUAL NOT = '-'
058000        AND (WS-CARACTER-ATUAL < 'A' OR WS-CARACTER-ATUAL > 'Z')
058100        AND (WS-CARACTER-ATUAL < 'a' OR WS-CARACTER-ATUAL > 'z')
058200        AND (WS-CARACTER-ATUAL < '0' OR WS-CARACTER-ATUAL > '9')
058300        AND (WS-CARACTER-ATUAL < X'C0' OR WS-CARACTER-ATUAL > X'FF')
058400        SET 88-NOVEDAD-VALIDA-NO     TO TRUE
058500        MOVE 'CATEGORIA COM CARACTER INVALIDO' TO WS-MJE-ERROR
058600     END-IF.
058700
058800 FIN-20120.
058900     EXIT.
059000
059100 20200-CRIO-PRODUTO.
059200*-------------------
059300
059400     PERFORM 20100-VALIDO-NOVEDAD.
059500
059600     IF 88-NOVEDAD-VALIDA-SI
059700        PERFORM 20210-VALIDO-ESTOQUE-INICIAL
059800     END-IF.
059900
060000     IF 88-NOVEDAD-VALIDA-SI
060100        INITIALIZE REG-PRODUTOS
060200        MOVE NOV-PRODUTO-ID          TO PRD-ID
060300        MOVE NOV-NOME                TO PRD-NOME
060400        MOVE NOV-DESCRICAO           TO PRD-DESCRICAO
060500        MOVE NOV-PRECO               TO PRD-PRECO
060600        MOVE NOV-CATEGORIA           TO PRD-CATEGORIA
060700        MOVE NOV-QTD-ESTOQUE         TO PRD-QTD-ESTOQUE
060800        PERFORM 20900-WRITE-PRODUTOS-NEW
060900        ADD 1                        TO WS-PRODUTOS-CRIADOS
061000        DISPLAY '    PRODUTO ' PRD-ID ' CRIADO'
061100     ELSE
061200        ADD 1                        TO WS-NOVEDADES-REJEITADAS
061300        MOVE NOV-PRODUTO-ID          TO WT-PRD-TEMP-PRODUTO-ID
061400        MOVE NOV-NOME                TO WT-PRD-TEMP-NOME
061500        DISPLAY '*** NOVEDAD DE ALTA REJEITADA: ' WS-MJE-ERROR
061600        DISPLAY '    PRODUTO/NOME: ' WT-PRODUTO-ATUAL-TEMP-R
061700     END-IF.
061800
061900 FIN-20200.
062000     EXIT.
062100
062200 20210-VALIDO-ESTOQUE-INICIAL.
062300*-----------------------------
062400* REGLA: ESTOQUE INICIAL OBLIGATORIO, 0 A 1.000.000.
062500*-----------------------------
062600
062700     IF NOV-QTD-ESTOQUE < 0
062800        OR NOV-QTD-ESTOQUE > 1000000
062900        SET 88-NOVEDAD-VALIDA-NO     TO TRUE
063000        MOVE 'ESTOQUE INICIAL FORA DO LIMITE (0 A 1.000.000)'
063100                                     TO WS-MJE-ERROR
063200     END-IF.
063300
063400 FIN-20210.
063500     EXIT.
063600
063700 20300-AJUSTO-ESTOQUE.
063800*---------------------
063900* REGLA: EL ESTOQUE INFORMADO EN LA NOVEDAD (NOV-QTD-ESTOQUE)
064000* REEMPLAZA DIRECTAMENTE AL ESTOQUE DEL MAESTRO - NO ES UN
064100* MOVIMIENTO A SUMAR SOBRE EL VALOR ANTERIOR (CR-0472).  DEBE
064200* QUEDAR ENTRE 0 Y 1.000.000.
064300*---------------------
064400
064500     SET 88-NOVEDAD-VALIDA-SI        TO TRUE.
064600
064700     MOVE NOV-QTD-ESTOQUE            TO WS-NOVA-QTD-ESTOQUE.
064800
064900     IF WS-NOVA-QTD-ESTOQUE < 0
065000        OR WS-NOVA-QTD-ESTOQUE > 1000000
065100        SET 88-NOVEDAD-VALIDA-NO      TO TRUE
065200        MOVE 'ESTOQUE INFORMADO FORA DO LIMITE (0 A 1.000.000)'
065300                                      TO WS-MJE-ERROR
065400     END-IF.
065500
065600     IF 88-NOVEDAD-VALIDA-SI
065700        MOVE WS-NOVA-QTD-ESTOQUE      TO PRD-QTD-ESTOQUE
065800        ADD 1                         TO WS-ESTOQUES-AJUSTADOS
065900        DISPLAY '    PRODUTO ' PRD-ID ' ESTOQUE AJUSTADO PARA '
066000                PRD-QTD-ESTOQUE
066100     ELSE
066200        ADD 1                         TO WS-NOVEDADES-REJEITADAS
066300        MOVE PRD-ID                   TO WT-PRD-TEMP-PRODUTO-ID
066400        MOVE PRD-NOME                 TO WT-PRD-TEMP-NOME
066500        DISPLAY '*** NOVEDAD DE AJUSTE REJEITADA: ' WS-MJE-ERROR
066600        DISPLAY '    PRODUTO: ' WT-PRODUTO-ATUAL-TEMP-R
066700     END-IF.
066800
066900 FIN-20300.
067000     EXIT.
067100
067200 20900-WRITE-PRODUTOS-NEW.
067300*-------------------------
067400
067500     MOVE '20900-WRITE-PRODUTOS-NEW'  TO WS-PARRAFO.
067600
067700     WRITE REG-PRODUTOS-NEW-FD        FROM REG-PRODUTOS.
067800
067900     EVALUATE TRUE
068000         WHEN 88-FS-PRODUTOS-NEW-OK
068100              ADD 1                   TO WS-GRAVADOS-PRODUTOS-NEW
068200         WHEN OTHER
068300              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
068400              MOVE 'PRODUTONW'        TO WCANCELA-RECURSO
068500              MOVE 'WRITE'            TO WCANCELA-OPERACION
068600              MOVE FS-PRODUTOS-NEW    TO WCANCELA-CODRET
068700              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE
068800              PERFORM 99999-CANCELO
068900     END-EVALUATE.
069000
069100 FIN-20900.
069200     EXIT.
069300
069400 30000-FINALIZO.
069500*--------------
069600
069700     PERFORM 30100-TOTALES-CONTROL.
069800
069900     PERFORM 31000-CIERRO-ARCHIVOS.
070000
070100 FIN-30000.
070200     EXIT.
070300
070400 30100-TOTALES-CONTROL.
070500*---------------------
070600
070700     ACCEPT WS-DATA-SISTEMA-6        FROM DATE.
070800
070900     MOVE WS-LEIDOS-PRODUTOS         TO WS-LEIDOS-PRODUTOS-ED.
071000     MOVE WS-NOVEDADES-LEIDAS        TO WS-NOVEDADES-LEIDAS-ED.
071100     MOVE WS-PRODUTOS-CRIADOS        TO WS-PRODUTOS-CRIADOS-ED.
071200     MOVE WS-PRODUTOS-ATUALIZADOS    TO WS-PRODUTOS-ATUALIZ-ED.
071300     MOVE WS-ESTOQUES-AJUSTADOS      TO WS-ESTOQUES-AJUSTADOS-ED.
071400     MOVE WS-NOVEDADES-REJEITADAS    TO WS-NOVEDADES-REJEIT-ED.
071500     MOVE WS-PRODUTOS-SEM-CAMBIO     TO WS-PRODUTOS-SEM-CAMBIO-ED.
071600
071700     DISPLAY ' '.
071800     DISPLAY '****************************************'.
071900     DISPLAY 'TOTALES DE CONTROL PGM: PRDMAN01        '.
072000     DISPLAY 'DATA CORRIDA (AAMMDD)  : ' WS-DATA-SISTEMA-6.
072100     DISPLAY '****************************************'.
072200     DISPLAY '*                                      *'.
072300     DISPLAY '* PRODUTOS LEIDOS DO MAESTRO         : '
072400                                         WS-LEIDOS-PRODUTOS-ED.
072500     DISPLAY '* NOVEDADES LEIDAS                   : '
072600                                         WS-NOVEDADES-LEIDAS-ED.
072700     DISPLAY '* PRODUTOS CRIADOS (ALTA)            : '
072800                                         WS-PRODUTOS-CRIADOS-ED.
072900     DISPLAY '* PRODUTOS ATUALIZADOS (ALTA)         : '
073000                                         WS-PRODUTOS-ATUALIZ-ED.
073100     DISPLAY '* AJUSTES DE ESTOQUE APLICADOS        : '
073200                                       WS-ESTOQUES-AJUSTADOS-ED.
073300     DISPLAY '* NOVEDADES REJEITADAS                : '
073400                                         WS-NOVEDADES-REJEIT-ED.
073500     DISPLAY '* PRODUTOS SEM CAMBIO                 : '
073600                                      WS-PRODUTOS-SEM-CAMBIO-ED.
073700     DISPLAY '*                                      *'.
073800     DISPLAY '****************************************'.
073900     DISPLAY ' '.
074000
074100 FIN-30100.
074200     EXIT.
074300
074400 31000-CIERRO-ARCHIVOS.
074500*---------------------
074600
074700     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
074800
074900     IF 88-OPEN-PRODUTOS-SI
075000        SET 88-OPEN-PRODUTOS-NO      TO TRUE
075100        CLOSE PRODUTOS
075200     END-IF.
075300
075400     IF 88-OPEN-PRODUTOS-NEW-SI
075500        SET 88-OPEN-PRODUTOS-NEW-NO  TO TRUE
075600        CLOSE PRODUTOS-NEW
075700     END-IF.
075800
075900     IF 88-OPEN-PRODUTO-NOV-SI
076000        SET 88-OPEN-PRODUTO-NOV-NO   TO TRUE
076100        CLOSE PRODUTO-NOV
076200     END-IF.
076300
076400 FIN-31000.
076500     EXIT.
076600
076700 99999-CANCELO.
076800*--------------
076900
077000     PERFORM 31000-CIERRO-ARCHIVOS.
077100
077200     CALL 'CANCELA' USING WCANCELA.
077300
077400     STOP RUN.
077500
077600 FIN-99999.
077700     EXIT.
