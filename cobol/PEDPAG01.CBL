000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------*
000300 PROGRAM-ID.   PEDPAG01.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 18/09/89.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA CLASIFICACION ESPECIAL.
000900*-------------------------------------------------------------*
001000* BATCH DE PEDIDOS - ETAPA DE PROCESAMIENTO DE PAGO.
001100*
001200* LEE EL ARCHIVO PEDIDOS (ENCABEZADOS) JUNTO CON EL ARCHIVO
001300* ITENS-PEDIDO (LOS ITEMS QUEDAN AGRUPADOS A CONTINUACION DE
001400* CADA ENCABEZADO POR EL PROPIO PEDCRI01).  PARA CADA PEDIDO EN
001500* STATUS PENDENTE RE-VERIFICA ESTOQUE, CORRE LAS VALIDACIONES
001600* DE PAGO Y DECIDE APROVADO/REPROVADO POR EL LIMITE DE PAGO.
001700* SI APRUEBA, DESCUENTA ESTOQUE DEL MAESTRO DE PRODUTOS.  LOS
001800* PEDIDOS QUE NO ESTAN PENDENTE PASAN SIN CAMBIOS.
001900*-------------------------------------------------------------*
002000* HISTORIA DE MODIFICACIONES
002100*-------------------------------------------------------------*
002200* 18/09/89  EPA  PROGRAMA ORIGINAL.                               ORIG0002
002300* 11/06/91  EPA  CR-0156 SE AGREGA VALIDACION DE CLIENTE          CR-0156 
002400*                PRESENTE ANTES DE DECIDIR EL PAGO.
002500* 25/02/93  MRZ  CR-0233 SE DESCARTA (CANCELA) EL PEDIDO          CR-0233 
002600*                CUANDO FALTA ESTOQUE AL RE-VERIFICAR.
002700* 30/09/98  RVG  CR-0349 REVISION Y2K EN EL BANNER DE             CR-0349 
002800*                TOTALES DE CONTROL.
002900* 19/10/03  JFC  CR-0410 SE AGREGA DESPLIEGUE DE ESTOQUE          CR-0410 
003000*                ANTES/DESPUES AL APROVAR UN PEDIDO.
003100* 14/03/09  JFC  CR-0451 SE AUMENTA LA TABLA DE PRODUTOS A        CR-0451
003200*                5000 OCURRENCIAS POR CRECIMIENTO DEL CATALOGO.
003300* 18/11/13  JFC  CR-0491/92/93 SE ENSANCHAN LOS COPY WPRODUTO,    CR-0491
003400*                WPEDIDO Y WITMPED A ANCHO DE PRODUCCION (AREA
003500*                DE RESERVA PARA CLASIFICACION Y CRECIMIENTO).
003600*                NO CAMBIA REGLA ALGUNA.
003700* 22/11/13  JFC  CR-0499 SE DIVIDE 10100-ABRO-ARCHIVOS EN CINCO   CR-0499
003800*                PARRAFOS, ABIERTOS COMO UN SOLO RANGO PERFORM
003900*                THRU DESDE 10000-INICIO, CON GO TO AL FINAL
004000*                DEL RANGO SI UNA APERTURA FALLA - NUEVO
004100*                ESTANDAR DE CODIFICACION DEL SHOP.
004200*-------------------------------------------------------------*
004300
004400 ENVIRONMENT DIVISION.
004500*-------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100*-------------------------------------------------------------*
005200 FILE-CONTROL.
005300*-------------------------------------------------------------*
005400
005500     SELECT PEDIDOS         ASSIGN       TO 'PEDIDOS'
005600                             ORGANIZATION IS LINE SEQUENTIAL
005700                             FILE STATUS  IS FS-PEDIDOS.
005800
005900     SELECT PEDIDOS-NEW     ASSIGN       TO 'PEDIDONW'
006000                             ORGANIZATION IS LINE SEQUENTIAL
006100                             FILE STATUS  IS FS-PEDIDOS-NEW.
006200
006300     SELECT ITENS-PEDIDO    ASSIGN       TO 'ITMPED'
006400                             ORGANIZATION IS LINE SEQUENTIAL
006500                             FILE STATUS  IS FS-ITMPED.
006600
006700     SELECT PRODUTOS        ASSIGN       TO 'PRODUTOS'
006800                             ORGANIZATION IS LINE SEQUENTIAL
006900                             FILE STATUS  IS FS-PRODUTOS.
007000
007100     SELECT PRODUTOS-NEW    ASSIGN       TO 'PRODUTONW'
007200                             ORGANIZATION IS LINE SEQUENTIAL
007300                             FILE STATUS  IS FS-PRODUTOS-NEW.
007400
007500 DATA DIVISION.
007600*-------------------------------------------------------------*
007700
007800 FILE SECTION.
007900*-------------------------------------------------------------*
008000
008100 FD  PEDIDOS
008200     RECORDING MODE IS F
008300     BLOCK 0.
008400 01  REG-PEDIDO-FD                 PIC  X(050).
008500
008600 FD  PEDIDOS-NEW
008700     RECORDING MODE IS F
008800     BLOCK 0.
008900 01  REG-PEDIDO-NEW-FD             PIC  X(050).
009000
009100 FD  ITENS-PEDIDO
009200     RECORDING MODE IS F
009300     BLOCK 0.
009400 01  REG-ITEM-PEDIDO-FD            PIC  X(045).
009500
009600 FD  PRODUTOS
009700     RECORDING MODE IS F
009800     BLOCK 0.
009900 01  REG-PRODUTOS-FD               PIC  X(200).
010000
010100 FD  PRODUTOS-NEW
010200     RECORDING MODE IS F
010300     BLOCK 0.
010400 01  REG-PRODUTOS-NEW-FD           PIC  X(200).
010500
010600
010700 WORKING-STORAGE SECTION.
010800*-------------------------------------------------------------*
010900 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'PEDPAG01'.
011000 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
011100 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
011200
011300 77  FS-PEDIDOS                    PIC  X(02) VALUE ' '.
011400     88 88-FS-PEDIDOS-OK                       VALUE '00'.
011500     88 88-FS-PEDIDOS-EOF                      VALUE '10'.
011600
011700 77  FS-PEDIDOS-NEW                PIC  X(02) VALUE ' '.
011800     88 88-FS-PEDIDOS-NEW-OK                   VALUE '00'.
011900
012000 77  FS-ITMPED                     PIC  X(02) VALUE ' '.
012100     88 88-FS-ITMPED-OK                        VALUE '00'.
012200     88 88-FS-ITMPED-EOF                       VALUE '10'.
012300
012400 77  FS-PRODUTOS                   PIC  X(02) VALUE ' '.
012500     88 88-FS-PRODUTOS-OK                      VALUE '00'.
012600     88 88-FS-PRODUTOS-EOF                     VALUE '10'.
012700
012800 77  FS-PRODUTOS-NEW               PIC  X(02) VALUE ' '.
012900     88 88-FS-PRODUTOS-NEW-OK                  VALUE '00'.
013000
013100 77  WS-OPEN-PEDIDOS                PIC  X     VALUE 'N'.
013200     88 88-OPEN-PEDIDOS-SI                     VALUE 'S'.
013300     88 88-OPEN-PEDIDOS-NO                     VALUE 'N'.
013400 77  WS-OPEN-PEDIDOS-NEW            PIC  X     VALUE 'N'.
013500     88 88-OPEN-PEDIDOS-NEW-SI                 VALUE 'S'.
013600     88 88-OPEN-PEDIDOS-NEW-NO                 VALUE 'N'.
013700 77  WS-OPEN-ITMPED                 PIC  X     VALUE 'N'.
013800     88 88-OPEN-ITMPED-SI                      VALUE 'S'.
013900     88 88-OPEN-ITMPED-NO                      VALUE 'N'.
014000 77  WS-OPEN-PRODUTOS               PIC  X     VALUE 'N'.
014100     88 88-OPEN-PRODUTOS-SI                    VALUE 'S'.
014200     88 88-OPEN-PRODUTOS-NO                    VALUE 'N'.
014300 77  WS-OPEN-PRODUTOS-NEW           PIC  X     VALUE 'N'.
014400     88 88-OPEN-PRODUTOS-NEW-SI                VALUE 'S'.
014500     88 88-OPEN-PRODUTOS-NEW-NO                VALUE 'N'.
014600
014700*-------------------------------------------------------------*
014800* AREA AUXILIAR PARA DESDOBRAR UN FILE STATUS COMO NUMERICO
014900* EN LOS MENSAJES DE ERROR DEL BATCH.
015000*-------------------------------------------------------------*
015100 01  WS-FS-AUX.
015200     05 WS-FS-AUX-X                 PIC X(02) VALUE ' '.
015300 01  WS-FS-AUX-R REDEFINES WS-FS-AUX.
015400     05 WS-FS-AUX-9                 PIC 9(02).
015500
015600*-------------------------------------------------------------*
015700* CONTADORES DE CONTROL DEL PROCESO
015800*-------------------------------------------------------------*
015900 77  WS-LEIDOS-PEDIDOS              PIC 9(07) COMP VALUE 0.
016000 77  WS-ITENS-LEIDOS                PIC 9(07) COMP VALUE 0.
016100 77  WS-PEDIDOS-APROVADOS           PIC 9(07) COMP VALUE 0.
016200 77  WS-PEDIDOS-REPROVADOS          PIC 9(07) COMP VALUE 0.
016300 77  WS-PEDIDOS-CANCEL-ESTOQUE      PIC 9(07) COMP VALUE 0.
016400 77  WS-PEDIDOS-NAO-SELECIONADOS    PIC 9(07) COMP VALUE 0.
016500 77  WS-PRODUTOS-CARGADOS           PIC 9(07) COMP VALUE 0.
016600
016700 77  WS-LEIDOS-PEDIDOS-ED           PIC ZZZ.ZZ9.
016800 77  WS-PEDIDOS-APROVADOS-ED        PIC ZZZ.ZZ9.
016900 77  WS-PEDIDOS-REPROVADOS-ED       PIC ZZZ.ZZ9.
017000 77  WS-PEDIDOS-CANCEL-ESTOQ-ED     PIC ZZZ.ZZ9.
017100 77  WS-PEDIDOS-NAO-SEL-ED          PIC ZZZ.ZZ9.
017200
017300*-------------------------------------------------------------*
017400* SWITCHES Y CAMPOS DE TRABAJO DEL PEDIDO EN CURSO
017500*-------------------------------------------------------------*
017600 77  WS-PEDIDO-SELECIONADO          PIC X     VALUE 'S'.
017700     88 88-PEDIDO-SELECIONADO-SI              VALUE 'S'.
017800     88 88-PEDIDO-SELECIONADO-NO              VALUE 'N'.
017900 77  WS-PED-ID-ATUAL                PIC 9(08) VALUE 0.
018000 77  WS-QTD-ITENS-ATUAL             PIC 9(02) COMP VALUE 0.
018100 77  WS-MAX-ITENS-PEDIDO            PIC 9(02) COMP VALUE 50.
018200 77  WS-IDX-ITEM                    PIC 9(02) COMP VALUE 0.
018300 77  WS-PRD-QTD-ANT                 PIC 9(07) VALUE 0.
018400
018500*-------------------------------------------------------------*
018600* FECHA DEL SISTEMA - SOLO PARA EL BANNER DE TOTALES DE CONTROL
018700*-------------------------------------------------------------*
018800 77  WS-DATA-SISTEMA-6              PIC 9(06) VALUE 0.
018900 01  WS-DATA-SISTEMA-6R REDEFINES WS-DATA-SISTEMA-6.
019000     05 WS-DATA6-AA                 PIC 9(02).
019100     05 WS-DATA6-MM                 PIC 9(02).
019200     05 WS-DATA6-DD                 PIC 9(02).
019300
019400*-------------------------------------------------------------*
019500* VISTA PLANA DEL ITEM TEMPORAL PARA DISPLAY DE AUDITORIA
019600*-------------------------------------------------------------*
019700 01  WT-ITEM-ATUAL-TEMP.
019800     05 WT-ITEM-TEMP-PRODUTO-ID     PIC 9(08) VALUE 0.
019900     05 WT-ITEM-TEMP-QUANTIDADE     PIC 9(04) VALUE 0.
020000 01  WT-ITEM-ATUAL-TEMP-R REDEFINES WT-ITEM-ATUAL-TEMP
020100                                    PIC X(12).
020200
020300*-------------------------------------------------------------*
020400* TABLA EN MEMORIA DE ITEMS DEL PEDIDO EN CURSO (MAXIMO 50)
020500*-------------------------------------------------------------*
020600 01  WT-ITENS-PEDIDO-ATUAL.
020700     03 WT-ITEM-ATUAL OCCURS 50 TIMES
020800                       INDEXED BY IDX-ITA.
020900        05 ITA-PRODUTO-ID           PIC 9(08).
021000        05 ITA-QUANTIDADE           PIC 9(04).
021100
021200*-------------------------------------------------------------*
021300* TABLA EN MEMORIA DE PRODUTOS, CARGADA DEL MAESTRO ORDENADO
021400* POR PRD-ID.  GUARDA TODOS LOS CAMPOS PORQUE AL FINALIZAR EL
021500* PROCESO EL MAESTRO COMPLETO ES REGRABADO A PARTIR DE ELLA.
021600*-------------------------------------------------------------*
021700 01  WT-TAB-PRODUTOS.
021800     03 WT-PRD-TABLA          OCCURS 5000 TIMES
021900                  ASCENDING KEY IS WT-PRD-ID
022000                  INDEXED BY       IDX-PRD.
022100        05 WT-PRD-ID               PIC 9(08).
022200        05 WT-PRD-NOME             PIC X(40).
022300        05 WT-PRD-DESCRICAO        PIC X(100).
022400        05 WT-PRD-PRECO            PIC 9(07)V99.
022500        05 WT-PRD-CATEGORIA        PIC X(30).
022600        05 WT-PRD-QTD-ESTOQUE      PIC 9(07).
022700
022800*-----------------------------------------------
022900* DEFINICION DEL ENCABEZADO DE PEDIDO
023000*-----------------------------------------------
023100 COPY WPEDIDO.
023200
023300*-----------------------------------------------
023400* DEFINICION DEL ITEM DE PEDIDO
023500*-----------------------------------------------
023600 COPY WITMPED.
023700
023800*------------------------------------
023900* DEFINICION DEL ARCHIVO DE PRODUTOS
024000*------------------------------------
024100 COPY WPRODUTO.
024200
024300*---------------------------------------------------
024400* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
024500*---------------------------------------------------
024600 COPY WCANCELA.
024700
024800
024900 PROCEDURE DIVISION.
025000*-------------------------------------------------------------*
025100
025200 00000-CUERPO-PRINCIPAL SECTION.
025300*-----------------------------
025400
025500     PERFORM 10000-INICIO.
025600
025700     PERFORM 20000-PROCESO.
025800
025900     PERFORM 30000-FINALIZO.
026000
026100     STOP RUN.
026200
026300 10000-INICIO.
026400*-------------
026500
026600     INITIALIZE WCANCELA.
026700     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
026800
026900     PERFORM 10100-ABRO-ARCHIVOS THRU FIN-10104.
027000
027100     MOVE HIGH-VALUES                TO WT-TAB-PRODUTOS.
027200
027300     PERFORM 10120-CARGO-TABELA-PRODUTOS.
027400
027500     PERFORM 10200-1RA-LEITURA-PEDIDOS.
027600
027700     PERFORM 10300-1RA-LEITURA-ITMPED.
027800
027900 FIN-10000.
028000     EXIT.
028100
028200 10100-ABRO-ARCHIVOS.
028300*-------------------
028400* SE DIVIDE EN CINCO PARRAFOS (CR-0499) ABIERTOS COMO UN SOLO
028500* RANGO PERFORM...THRU DESDE 10000-INICIO, CON GO TO AL FINAL
028600* DEL RANGO SI UNA APERTURA FALLA.
028700
028800     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
028900
029000     OPEN INPUT   PEDIDOS.
029100     EVALUATE FS-PEDIDOS
029200         WHEN '00'
029300              SET 88-OPEN-PEDIDOS-SI TO TRUE
029400         WHEN OTHER
029500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
029600              MOVE 'PEDIDOS'         TO WCANCELA-RECURSO
029700              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
029800              MOVE FS-PEDIDOS        TO WCANCELA-CODRET
029900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
030000              PERFORM 99999-CANCELO
030100              GO TO FIN-10104
030200     END-EVALUATE.
030300
030400 10101-ABRO-PEDIDOS-NEW.
030500*-----------------------
030600
030700     MOVE '10101-ABRO-PEDIDOS-NEW'   TO WS-PARRAFO.
030800     OPEN OUTPUT  PEDIDOS-NEW.
030900     EVALUATE FS-PEDIDOS-NEW
031000         WHEN '00'
031100              SET 88-OPEN-PEDIDOS-NEW-SI TO TRUE
031200         WHEN OTHER
031300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
031400              MOVE 'PEDIDOSNW'       TO WCANCELA-RECURSO
031500              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
031600              MOVE FS-PEDIDOS-NEW    TO WCANCELA-CODRET
031700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
031800              PERFORM 99999-CANCELO
031900              GO TO FIN-10104
032000     END-EVALUATE.
032100
032200 10102-ABRO-ITENS-PEDIDO.
032300*-------------------------
032400
032500     MOVE '10102-ABRO-ITENS-PEDIDO'  TO WS-PARRAFO.
032600     OPEN INPUT   ITENS-PEDIDO.
032700     EVALUATE FS-ITMPED
032800         WHEN '00'
032900              SET 88-OPEN-ITMPED-SI  TO TRUE
033000         WHEN OTHER
033100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
033200              MOVE 'ITENSPED'        TO WCANCELA-RECURSO
033300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
033400              MOVE FS-ITMPED         TO WCANCELA-CODRET
033500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
033600              PERFORM 99999-CANCELO
033700              GO TO FIN-10104
033800     END-EVALUATE.
033900
034000 10103-ABRO-PRODUTOS.
034100*---------------------
034200
034300     MOVE '10103-ABRO-PRODUTOS'      TO WS-PARRAFO.
034400     OPEN INPUT   PRODUTOS.
034500     EVALUATE FS-PRODUTOS
034600         WHEN '00'
034700              SET 88-OPEN-PRODUTOS-SI TO TRUE
034800         WHEN OTHER
034900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
035000              MOVE 'PRODUTOS'        TO WCANCELA-RECURSO
035100              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
035200              MOVE FS-PRODUTOS       TO WCANCELA-CODRET
035300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
035400              PERFORM 99999-CANCELO
035500              GO TO FIN-10104
035600     END-EVALUATE.
035700
035800 10104-ABRO-PRODUTOS-NEW.
035900*-------------------------
036000
036100     MOVE '10104-ABRO-PRODUTOS-NEW'  TO WS-PARRAFO.
036200     OPEN OUTPUT  PRODUTOS-NEW.
036300     EVALUATE FS-PRODUTOS-NEW
036400         WHEN '00'
036500              SET 88-OPEN-PRODUTOS-NEW-SI TO TRUE
036600         WHEN OTHER
036700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
036800              MOVE 'PRODUTONW'       TO WCANCELA-RECURSO
036900              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
037000              MOVE FS-PRODUTOS-NEW   TO WCANCELA-CODRET
037100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
037200              PERFORM 99999-CANCELO
037300     END-EVALUATE.
037400
037500 FIN-10104.
037600     EXIT.
037700
037800 10120-CARGO-TABELA-PRODUTOS.
037900*---------------------------
038000* CARGA SECUENCIAL DEL MAESTRO DE PRODUTOS A LA TABLA EN
038100* MEMORIA.  EL MAESTRO YA VIENE ORDENADO POR PRD-ID.
038200*---------------------------
038300
038400     PERFORM 10121-READ-PRODUTOS.
038500
038600     PERFORM 10122-INCORPORO-PRODUTO
038700        UNTIL 88-FS-PRODUTOS-EOF.
038800
038900 FIN-10120.
039000     EXIT.
039100
039200 10122-INCORPORO-PRODUTO.
039300*-----------------------
039400
039500     ADD 1                          TO WS-PRODUTOS-CARGADOS.
039600     MOVE PRD-ID       TO WT-PRD-ID          (WS-PRODUTOS-CARGADOS).
039700     MOVE PRD-NOME     TO WT-PRD-NOME        (WS-PRODUTOS-CARGADOS).
039800     MOVE PRD-DESCRICAO
039900                       TO WT-PRD-DESCRICAO   (WS-PRODUTOS-CARGADOS).
040000     MOVE PRD-PRECO    TO WT-PRD-PRECO       (WS-PRODUTOS-CARGADOS).
040100     MOVE PRD-CATEGORIA
040200                       TO WT-PRD-CATEGORIA   (WS-PRODUTOS-CARGADOS).
040300     MOVE PRD-QTD-ESTOQUE
040400                       TO WT-PRD-QTD-ESTOQUE (WS-PRODUTOS-CARGADOS).
040500
040600     PERFORM 10121-READ-PRODUTOS.
040700
040800 FIN-10122.
040900     EXIT.
041000
041100 10121-READ-PRODUTOS.
041200*-------------------
041300
041400     MOVE '10121-READ-PRODUTOS'      TO WS-PARRAFO.
041500
041600     INITIALIZE REG-PRODUTOS.
041700
041800     READ PRODUTOS INTO REG-PRODUTOS.
041900
042000     EVALUATE TRUE
042100         WHEN 88-FS-PRODUTOS-OK
042200              CONTINUE
042300         WHEN 88-FS-PRODUTOS-EOF
042400              CONTINUE
042500         WHEN OTHER
042600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
042700              MOVE 'PRODUTOS'        TO WCANCELA-RECURSO
042800              MOVE 'READ'            TO WCANCELA-OPERACION
042900              MOVE FS-PRODUTOS       TO WCANCELA-CODRET
043000              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
043100              PERFORM 99999-CANCELO
043200     END-EVALUATE.
043300
043400 FIN-10121.
043500     EXIT.
043600
043700 10200-1RA-LEITURA-PEDIDOS.
043800*-------------------------
043900
044000     PERFORM 11000-READ-PEDIDOS.
044100
044200     IF 88-FS-PEDIDOS-EOF
044300        DISPLAY '************************************'
044400        DISPLAY '***    ARCHIVO PEDIDOS VACIO     ***'
044500        DISPLAY '************************************'
044600     END-IF.
044700
044800 FIN-10200.
044900     EXIT.
045000
045100 11000-READ-PEDIDOS.
045200*-------------------
045300
045400     MOVE '11000-READ-PEDIDOS'       TO WS-PARRAFO.
045500
045600     INITIALIZE REG-PEDIDO.
045700
045800     READ PEDIDOS INTO REG-PEDIDO.
045900
046000     EVALUATE TRUE
046100         WHEN 88-FS-PEDIDOS-OK
046200              ADD 1                  TO WS-LEIDOS-PEDIDOS
046300         WHEN 88-FS-PEDIDOS-EOF
046400              MOVE HIGH-VALUES       TO REG-PEDIDO
046500         WHEN OTHER
046600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
046700              MOVE 'PEDIDOS'         TO WCANCELA-RECURSO
046800              MOVE 'READ'            TO WCANCELA-OPERACION
046900              MOVE FS-PEDIDOS        TO WCANCELA-CODRET
047000              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
047100              PERFORM 99999-CANCELO
047200     END-EVALUATE.
047300
047400 FIN-11000.
047500     EXIT.
047600
047700 10300-1RA-LEITURA-ITMPED.
047800*------------------------
047900
048000     PERFORM 12000-READ-ITMPED.
048100
048200 FIN-10300.
048300     EXIT.
048400
048500 12000-READ-ITMPED.
048600*------------------
048700
048800     MOVE '12000-READ-ITMPED'        TO WS-PARRAFO.
048900
049000     INITIALIZE REG-ITEM-PEDIDO.
049100
049200     READ ITENS-PEDIDO INTO REG-ITEM-PEDIDO.
049300
049400     EVALUATE TRUE
049500         WHEN 88-FS-ITMPED-OK
049600              ADD 1                  TO WS-ITENS-LEIDOS
049700         WHEN 88-FS-ITMPED-EOF
049800              MOVE HIGH-VALUES       TO REG-ITEM-PEDIDO
049900         WHEN OTHER
050000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
050100              MOVE 'ITENSPED'        TO WCANCELA-RECURSO
050200              MOVE 'READ'            TO WCANCELA-OPERACION
050300              MOVE FS-ITMPED         TO WCANCELA-CODRET
050400              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
050500              PERFORM 99999-CANCELO
050600     END-EVALUATE.
050700
050800 FIN-12000.
050900     EXIT.
051000
051100 20000-PROCESO.
051200*-------------
051300
051400     PERFORM 20100-PROCESSO-PEDIDO
051500        UNTIL 88-FS-PEDIDOS-EOF.
051600
051700 FIN-20000.
051800     EXIT.
051900
052000 20100-PROCESSO-PEDIDO.
052100*---------------------
052200* POR CADA ENCABEZADO DE PEDIDOS, JUNTA SUS ITEMS (YA VIENEN
052300* AGRUPADOS A CONTINUACION DEL ENCABEZADO EN ITENS-PEDIDO) Y,
052400* SI ESTA PENDENTE Y DENTRO DE LOS LIMITES, PROCESA EL PAGO.
052500*---------------------------
052600
052700     MOVE PED-ID                     TO WS-PED-ID-ATUAL.
052800     SET 88-PEDIDO-SELECIONADO-SI    TO TRUE.
052900
053000     PERFORM 20110-CARREGO-ITENS-PEDIDO.
053100
053200     PERFORM 20200-VALIDO-PAGAMENTO.
053300
053400     IF 88-PEDIDO-SELECIONADO-SI
053500        PERFORM 20300-REVALIDO-ESTOQUE
053600     END-IF.
053700
053800     IF 88-PEDIDO-SELECIONADO-SI
053900        IF NOT 88-PED-PENDENTE
054000           CONTINUE
054100        ELSE
054200           PERFORM 20400-VALIDO-PREPAGAMENTO
054300        END-IF
054400     END-IF.
054500
054600     IF 88-PEDIDO-SELECIONADO-SI
054700        IF 88-PED-PENDENTE
054800           PERFORM 20500-DECIDO-PAGAMENTO
054900        END-IF
055000     END-IF.
055100
055200     PERFORM 20900-CONTO-RESULTADO.
055300
055400     PERFORM 20950-REWRITE-PEDIDO.
055500
055600     PERFORM 11000-READ-PEDIDOS.
055700
055800 FIN-20100.
055900     EXIT.
056000
056100 20110-CARREGO-ITENS-PEDIDO.
056200*--------------------------
056300
056400     MOVE 0                          TO WS-QTD-ITENS-ATUAL.
056500
056600     PERFORM 20111-ACUMULO-ITEM-ATUAL
056700        UNTIL 88-FS-ITMPED-EOF
056800           OR ITM-PEDIDO-ID NOT = WS-PED-ID-ATUAL.
056900
057000 FIN-20110.
057100     EXIT.
057200
057300 20111-ACUMULO-ITEM-ATUAL.
057400*------------------------
057500
057600     IF WS-QTD-ITENS-ATUAL < WS-MAX-ITENS-PEDIDO
057700        ADD 1                       TO WS-QTD-ITENS-ATUAL
057800        MOVE ITM-PRODUTO-ID TO ITA-PRODUTO-ID (WS-QTD-ITENS-ATUAL)
057900        MOVE ITM-QUANTIDADE TO ITA-QUANTIDADE (WS-QTD-ITENS-ATUAL)
058000     ELSE
058100        ADD 1                       TO WS-QTD-ITENS-ATUAL
058200     END-IF.
058300
058400     PERFORM 12000-READ-ITMPED.
058500
058600 FIN-20111.
058700     EXIT.
058800
058900 20200-VALIDO-PAGAMENTO.
059000*----------------------
059100* REGLA: SOLO PEDIDOS PENDENTE PUEDEN SER PAGADOS.
059200* REGLA: DEBE TENER AL MENOS 1 ITEM, TOTAL > 0 Y <= 100.000,00.
059300*----------------------
059400
059500     IF NOT 88-PED-PENDENTE
059600        SET 88-PEDIDO-SELECIONADO-NO TO TRUE
059700     END-IF.
059800
059900     IF 88-PEDIDO-SELECIONADO-SI
060000        IF WS-QTD-ITENS-ATUAL = 0
060100           SET 88-PEDIDO-SELECIONADO-NO TO TRUE
060200        END-IF
060300     END-IF.
060400
060500     IF 88-PEDIDO-SELECIONADO-SI
060600        IF PED-VALOR-TOTAL NOT > 0
060700           SET 88-PEDIDO-SELECIONADO-NO TO TRUE
060800        END-IF
060900     END-IF.
061000
061100     IF 88-PEDIDO-SELECIONADO-SI
061200        IF PED-VALOR-TOTAL > 100000.00
061300           SET 88-PEDIDO-SELECIONADO-NO TO TRUE
061400        END-IF
061500     END-IF.
061600
061700 FIN-20200.
061800     EXIT.
061900
062000 20300-REVALIDO-ESTOQUE.
062100*----------------------
062200* REGLA: SI AL RE-VERIFICAR FALTA ESTOQUE DE CUALQUIER ITEM,
062300* EL PEDIDO SE CANCELA (STATUS CANCELADO) Y NO SE PAGA.
062400*----------------------
062500
062600     PERFORM 20310-REVALIDO-ITEM
062700        VARYING WS-IDX-ITEM FROM 1 BY 1
062800          UNTIL WS-IDX-ITEM > WS-QTD-ITENS-ATUAL
062900             OR NOT 88-PED-PENDENTE.
063000
063100 FIN-20300.
063200     EXIT.
063300
063400 20310-REVALIDO-ITEM.
063500*-------------------
063600
063700     SEARCH ALL WT-PRD-TABLA
063800         AT END
063900                SET 88-PED-CANCELADO TO TRUE
064000                DISPLAY '*** PEDIDO ' WS-PED-ID-ATUAL
064100                        ' CANCELADO - PRODUTO INEXISTENTE'
064200           WHEN
064300                WT-PRD-ID (IDX-PRD) = ITA-PRODUTO-ID (WS-IDX-ITEM)
064400                IF WT-PRD-QTD-ESTOQUE (IDX-PRD)
064500                              < ITA-QUANTIDADE (WS-IDX-ITEM)
064600                   SET 88-PED-CANCELADO TO TRUE
064700                   MOVE ITA-PRODUTO-ID (WS-IDX-ITEM)
064800                                TO WT-ITEM-TEMP-PRODUTO-ID
064900                   MOVE ITA-QUANTIDADE (WS-IDX-ITEM)
065000                                TO WT-ITEM-TEMP-QUANTIDADE
065100                   DISPLAY '*** PEDIDO ' WS-PED-ID-ATUAL
065200                           ' CANCELADO - ESTOQUE INSUFICIENTE '
065300                           '(PRD/QTD): ' WT-ITEM-ATUAL-TEMP-R
065400                   DISPLAY '    DISPONIVEL '
065500                           WT-PRD-QTD-ESTOQUE (IDX-PRD)
065600                END-IF
065700     END-SEARCH.
065800
065900 FIN-20310.
066000     EXIT.
066100
066200 20400-VALIDO-PREPAGAMENTO.
066300*-------------------------
066400* REGLA: EL PEDIDO DEBE TENER UN CLIENTE ASOCIADO.
066500* (TOTAL > 0 E ITEMS PRESENTES YA FUERON VALIDADOS EN 20200).
066600*-------------------------
066700
066800     IF PED-CLIENTE-ID = 0
066900        SET 88-PEDIDO-SELECIONADO-NO TO TRUE
067000     END-IF.
067100
067200 FIN-20400.
067300     EXIT.
067400
067500 20500-DECIDO-PAGAMENTO.
067600*----------------------
067700* REGLA: LIMITE DE PAGO 0,01 A 50.000,00.  DENTRO DEL LIMITE
067800* SE APRUEBA (Y SE DESCUENTA ESTOQUE), FUERA SE REPRUEBA.
067900*----------------------
068000
068100     IF PED-VALOR-TOTAL >= 0.01
068200        AND PED-VALOR-TOTAL <= 50000.00
068300        PERFORM 20600-APROVO-PEDIDO
068400     ELSE
068500        PERFORM 20700-REPROVO-PEDIDO
068600     END-IF.
068700
068800 FIN-20500.
068900     EXIT.
069000
069100 20600-APROVO-PEDIDO.
069200*-------------------
069300
069400     PERFORM 20610-DESCONTO-ITEM
069500        VARYING WS-IDX-ITEM FROM 1 BY 1
069600          UNTIL WS-IDX-ITEM > WS-QTD-ITENS-ATUAL.
069700
069800     SET 88-PED-APROVADO             TO TRUE.
069900
070000 FIN-20600.
070100     EXIT.
070200
070300 20610-DESCONTO-ITEM.
070400*-------------------
070500
070600     SEARCH ALL WT-PRD-TABLA
070700         AT END
070800                CONTINUE
070900           WHEN
071000                WT-PRD-ID (IDX-PRD) = ITA-PRODUTO-ID (WS-IDX-ITEM)
071100                MOVE WT-PRD-QTD-ESTOQUE (IDX-PRD) TO WS-PRD-QTD-ANT
071200                SUBTRACT ITA-QUANTIDADE (WS-IDX-ITEM)
071300                         FROM WT-PRD-QTD-ESTOQUE (IDX-PRD)
071400                DISPLAY '    PRODUTO ' ITA-PRODUTO-ID (WS-IDX-ITEM)
071500                        ' ESTOQUE ANTES ' WS-PRD-QTD-ANT
071600                        ' DESPUES '
071700                        WT-PRD-QTD-ESTOQUE (IDX-PRD)
071800     END-SEARCH.
071900
072000 FIN-20610.
072100     EXIT.
072200
072300 20700-REPROVO-PEDIDO.
072400*--------------------
072500
072600     SET 88-PED-REPROVADO            TO TRUE.
072700
072800 FIN-20700.
072900     EXIT.
073000
073100 20900-CONTO-RESULTADO.
073200*---------------------
073300
073400     EVALUATE TRUE
073500         WHEN 88-PED-APROVADO
073600              ADD 1                  TO WS-PEDIDOS-APROVADOS
073700         WHEN 88-PED-REPROVADO
073800              ADD 1                  TO WS-PEDIDOS-REPROVADOS
073900         WHEN 88-PED-CANCELADO
074000              ADD 1                  TO WS-PEDIDOS-CANCEL-ESTOQUE
074100         WHEN OTHER
074200              ADD 1                  TO WS-PEDIDOS-NAO-SELECIONADOS
074300     END-EVALUATE.
074400
074500 FIN-20900.
074600     EXIT.
074700
074800 20950-REWRITE-PEDIDO.
074900*--------------------
075000
075100     MOVE '20950-REWRITE-PEDIDO'     TO WS-PARRAFO.
075200
075300     WRITE REG-PEDIDO-NEW-FD         FROM REG-PEDIDO.
075400
075500     EVALUATE TRUE
075600         WHEN 88-FS-PEDIDOS-NEW-OK
075700              CONTINUE
075800         WHEN OTHER
075900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
076000              MOVE 'PEDIDOSNW'       TO WCANCELA-RECURSO
076100              MOVE 'WRITE'           TO WCANCELA-OPERACION
076200              MOVE FS-PEDIDOS-NEW    TO WCANCELA-CODRET
076300              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
076400              PERFORM 99999-CANCELO
076500     END-EVALUATE.
076600
076700 FIN-20950.
076800     EXIT.
076900
077000 30000-FINALIZO.
077100*--------------
077200
077300     PERFORM 30050-GRAVO-PRODUTOS-NEW
077400        VARYING WS-IDX-ITEM FROM 1 BY 1
077500          UNTIL WS-IDX-ITEM > WS-PRODUTOS-CARGADOS.
077600
077700     PERFORM 30100-TOTALES-CONTROL.
077800
077900     PERFORM 31000-CIERRO-ARCHIVOS.
078000
078100 FIN-30000.
078200     EXIT.
078300
078400 30050-GRAVO-PRODUTOS-NEW.
078500*------------------------
078600
078700     MOVE '30050-GRAVO-PRODUTOS-NEW' TO WS-PARRAFO.
078800
078900     INITIALIZE REG-PRODUTOS.
079000     MOVE WT-PRD-ID          (WS-IDX-ITEM) TO PRD-ID.
079100     MOVE WT-PRD-NOME        (WS-IDX-ITEM) TO PRD-NOME.
079200     MOVE WT-PRD-DESCRICAO   (WS-IDX-ITEM) TO PRD-DESCRICAO.
079300     MOVE WT-PRD-PRECO       (WS-IDX-ITEM) TO PRD-PRECO.
079400     MOVE WT-PRD-CATEGORIA   (WS-IDX-ITEM) TO PRD-CATEGORIA.
079500     MOVE WT-PRD-QTD-ESTOQUE (WS-IDX-ITEM) TO PRD-QTD-ESTOQUE.
079600
079700     WRITE REG-PRODUTOS-NEW-FD       FROM REG-PRODUTOS.
079800
079900     EVALUATE TRUE
080000         WHEN 88-FS-PRODUTOS-NEW-OK
080100              CONTINUE
080200         WHEN OTHER
080300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
080400              MOVE 'PRODUTONW'       TO WCANCELA-RECURSO
080500              MOVE 'WRITE'           TO WCANCELA-OPERACION
080600              MOVE FS-PRODUTOS-NEW   TO WCANCELA-CODRET
080700              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
080800              PERFORM 99999-CANCELO
080900     END-EVALUATE.
081000
081100 FIN-30050.
081200     EXIT.
081300
081400 30100-TOTALES-CONTROL.
081500*---------------------
081600
081700     ACCEPT WS-DATA-SISTEMA-6        FROM DATE.
081800
081900     MOVE WS-LEIDOS-PEDIDOS          TO WS-LEIDOS-PEDIDOS-ED.
082000     MOVE WS-PEDIDOS-APROVADOS       TO WS-PEDIDOS-APROVADOS-ED.
082100     MOVE WS-PEDIDOS-REPROVADOS      TO WS-PEDIDOS-REPROVADOS-ED.
082200     MOVE WS-PEDIDOS-CANCEL-ESTOQUE  TO WS-PEDIDOS-CANCEL-ESTOQ-ED.
082300     MOVE WS-PEDIDOS-NAO-SELECIONADOS
082400                                     TO WS-PEDIDOS-NAO-SEL-ED.
082500
082600     DISPLAY ' '.
082700     DISPLAY '****************************************'.
082800     DISPLAY 'TOTALES DE CONTROL PGM: PEDPAG01        '.
082900     DISPLAY 'DATA CORRIDA (AAMMDD)  : ' WS-DATA-SISTEMA-6.
083000     DISPLAY '****************************************'.
083100     DISPLAY '*                                      *'.
083200     DISPLAY '* PEDIDOS LEIDOS                    : '
083300                                         WS-LEIDOS-PEDIDOS-ED.
083400     DISPLAY '* PEDIDOS APROVADOS                 : '
083500                                      WS-PEDIDOS-APROVADOS-ED.
083600     DISPLAY '* PEDIDOS REPROVADOS                : '
083700                                     WS-PEDIDOS-REPROVADOS-ED.
083800     DISPLAY '* PEDIDOS CANCELADOS POR ESTOQUE    : '
083900                                    WS-PEDIDOS-CANCEL-ESTOQ-ED.
084000     DISPLAY '* PEDIDOS NO SELECIONADOS           : '
084100                                         WS-PEDIDOS-NAO-SEL-ED.
084200     DISPLAY '*                                      *'.
084300     DISPLAY '****************************************'.
084400     DISPLAY ' '.
084500
084600 FIN-30100.
084700     EXIT.
084800
084900 31000-CIERRO-ARCHIVOS.
085000*---------------------
085100
085200     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
085300
085400     IF 88-OPEN-PEDIDOS-SI
085500        SET 88-OPEN-PEDIDOS-NO       TO TRUE
085600        CLOSE PEDIDOS
085700     END-IF.
085800
085900     IF 88-OPEN-PEDIDOS-NEW-SI
086000        SET 88-OPEN-PEDIDOS-NEW-NO   TO TRUE
086100        CLOSE PEDIDOS-NEW
086200     END-IF.
086300
086400     IF 88-OPEN-ITMPED-SI
086500        SET 88-OPEN-ITMPED-NO        TO TRUE
086600        CLOSE ITENS-PEDIDO
086700     END-IF.
086800
086900     IF 88-OPEN-PRODUTOS-SI
087000        SET 88-OPEN-PRODUTOS-NO      TO TRUE
087100        CLOSE PRODUTOS
087200     END-IF.
087300
087400     IF 88-OPEN-PRODUTOS-NEW-SI
087500        SET 88-OPEN-PRODUTOS-NEW-NO  TO TRUE
087600        CLOSE PRODUTOS-NEW
087700     END-IF.
087800
087900 FIN-31000.
088000     EXIT.
088100
088200 99999-CANCELO.
088300*--------------
088400
088500     PERFORM 31000-CIERRO-ARCHIVOS.
088600
088700     CALL 'CANCELA' USING WCANCELA.
088800
088900     STOP RUN.
089000
089100 FIN-99999.
089200     EXIT.
