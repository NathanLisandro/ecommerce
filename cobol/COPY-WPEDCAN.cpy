000100***************************************************************
000200* WPEDCAN  -  SOLICITUD DE CANCELACION DE PEDIDO (ARCHIVO
000300* PEDIDO-CAN).  UNA LINEA POR PEDIDO QUE EL CLIENTE PIDE
000400* CANCELAR (VEA 20100-VALIDO-CANCELAMENTO DEL PEDCAN01).
000500***************************************************************
000600 01  REG-PEDIDO-CAN.
000700     05 CAN-PEDIDO-ID             PIC 9(08).
000800     05 CAN-MOTIVO                PIC X(40).
000900     05 FILLER                    PIC X(12).
001000*--------------------------------------------------------------
001100* AMPLIACION CR-0496 (18/11/13 JFC) - SE ENSANCHA LA SOLICITUD
001200* DE CANCELACION DE PEDIDO A ANCHO DE PRODUCCION, DEJANDO
001300* CLASIFICACION Y AREA RESERVADA PARA EL SIGLO QUE VIENE.
001400*--------------------------------------------------------------
001500     05 CAN-IND-RESERVADO-1       PIC X(01).
001600        88 88-CAN-RESERV-ACTIVO      VALUE 'A'.
001700        88 88-CAN-RESERV-INACTIVO    VALUE 'I'.
001800     05 FILLER                    PIC X(19).
