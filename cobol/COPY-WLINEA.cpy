000100***************************************************************
000200* WLINEA  -  LINEA DE IMPRESION DEL RELVTA01 (132 COLUMNAS).
000300* REG-LINEA TIENE LOS CAMPOS POSICIONALES USADOS POR LOS TITULOS
000400* Y POR LAS TRES SECCIONES DEL RELATORIO (FATURAMENTO / TOP5 /
000500* TICKET).
000600* WLINEA-X ES LA MISMA LINEA REDEFINIDA COMO X(132) PARA USO
000700* CON SUBSTRING (MOVE ... TO WLINEA-X(POS:LARG)) SEGUN LA
000800* COSTUMBRE DEL SHOP.
000900***************************************************************
001000 01  REG-LINEA.
001100     05 LIN-COL01                 PIC X(10).
001200     05 LIN-COL02                 PIC X(40).
001300     05 LIN-COL03                 PIC X(15).
001400     05 LIN-COL04                 PIC X(15).
001500     05 LIN-COL05                 PIC X(15).
001600     05 LIN-COL06                 PIC X(15).
001700     05 LIN-COL07                 PIC X(15).
001800     05 FILLER                    PIC X(07).
001900 01  WLINEA-X REDEFINES REG-LINEA PIC X(132).
002000*--------------------------------------------------------------
002100* AMPLIACION CR-0513 (22/11/13 JFC) - LIN-COL02 PASA DE X(30) A
002200* X(40) PARA NO TRUNCAR EL NOME DO CLIENTE (CLI-NOME ES X(40))
002300* EN LOS DETALLES DE TOP-5 Y TICKET MEDIO.  SE AJUSTA EL FILLER
002400* PARA MANTENER LOS 132 BYTES TOTALES DE LA LINEA.
002500*--------------------------------------------------------------
