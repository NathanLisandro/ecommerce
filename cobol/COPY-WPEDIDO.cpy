000100***************************************************************
000200* WPEDIDO  -  LAYOUT DEL ENCABEZADO DE PEDIDO (ARCHIVO PEDIDOS)
000300* PED-STATUS TRANSITA PENDENTE -> APROVADO / REPROVADO /
000400* CANCELADO.  APROVADO ES TERMINAL (VEA REGLA DE CANCELACION).
000500***************************************************************
000600 01  REG-PEDIDO.
000700     05 PED-ID                    PIC 9(08).
000800     05 PED-CLIENTE-ID            PIC 9(08).
000900     05 PED-VALOR-TOTAL           PIC 9(07)V99.
001000     05 PED-STATUS                PIC X(10).
001100        88 88-PED-PENDENTE           VALUE 'PENDENTE  '.
001200        88 88-PED-APROVADO           VALUE 'APROVADO  '.
001300        88 88-PED-REPROVADO          VALUE 'REPROVADO '.
001400        88 88-PED-CANCELADO          VALUE 'CANCELADO '.
001500     05 PED-DATA                  PIC 9(08).
001600     05 FILLER                    PIC X(07).
001700*--------------------------------------------------------------
001800* AMPLIACION CR-0492 (18/11/13 JFC) - SE ENSANCHA EL ENCABEZADO
001900* DE PEDIDO A ANCHO DE PRODUCCION, DEJANDO CLASIFICACION Y
002000* AREAS RESERVADAS PARA EL SIGLO QUE VIENE.
002100*--------------------------------------------------------------
002200     05 PED-IND-RESERVADO-1       PIC X(01).
002300        88 88-PED-RESERV-ACTIVO      VALUE 'A'.
002400        88 88-PED-RESERV-INACTIVO    VALUE 'I'.
002500     05 FILLER                    PIC X(15).
002600     05 FILLER                    PIC X(24).
