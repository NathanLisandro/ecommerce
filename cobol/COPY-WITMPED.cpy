000100***************************************************************
000200* WITMPED  -  LAYOUT DEL ITEM DE PEDIDO (ARCHIVO ITENS-PEDIDO)
000300* ITM-PRECO-UNIT QUEDA GRABADO AL MOMENTO DE LA CREACION DEL
000400* PEDIDO (NO CAMBIA AUNQUE EL PRECIO DEL PRODUTO CAMBIE DESPUES).
000500***************************************************************
000600 01  REG-ITEM-PEDIDO.
000700     05 ITM-PEDIDO-ID             PIC 9(08).
000800     05 ITM-PRODUTO-ID            PIC 9(08).
000900     05 ITM-QUANTIDADE            PIC 9(04).
001000     05 ITM-PRECO-UNIT            PIC 9(07)V99.
001100     05 ITM-PRECO-TOTAL           PIC 9(09)V99.
001200     05 FILLER                    PIC X(05).
001300*--------------------------------------------------------------
001400* AMPLIACION CR-0493 (18/11/13 JFC) - SE ENSANCHA LA LINEA DE
001500* ITEM DE PEDIDO A ANCHO DE PRODUCCION, DEJANDO CLASIFICACION
001600* Y AREAS RESERVADAS PARA EL SIGLO QUE VIENE.
001700*--------------------------------------------------------------
001800     05 ITM-IND-RESERVADO-1       PIC X(01).
001900        88 88-ITM-RESERV-ACTIVO      VALUE 'A'.
002000        88 88-ITM-RESERV-INACTIVO    VALUE 'I'.
002100     05 FILLER                    PIC X(10).
002200     05 FILLER                    PIC X(19).
