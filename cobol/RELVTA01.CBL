000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------*
000300 PROGRAM-ID.   RELVTA01.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 15/04/96.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA CLASIFICACION ESPECIAL.
000900*-------------------------------------------------------------*
001000* BATCH DE PEDIDOS - MOTOR DE INFORMES DE VENTAS.
001100*
001200* LEE EL PARAMETRO DE CORRIDA (ANO/MES) DEL ARCHIVO PARAM-RELVTA
001300* Y VALIDA SUS LIMITES.  CARGA A UNA TABLA EN MEMORIA EL
001400* MAESTRO CLIENTES (ORDENADO POR CLI-ID) Y RECORRE EL MAESTRO
001500* PEDIDOS COMPLETO, CONSIDERANDO SOLO LOS PEDIDOS EN STATUS
001600* APROVADO.  ACUMULA LA FACTURACION DEL MES PARAMETRADO, LA
001700* CANTIDAD Y EL VALOR TOTAL COMPRADO POR CLIENTE (PARA EL TOP 5
001800* Y EL TICKET MEDIO) Y EMITE EL INFORME CONSOLIDADO DE
001900* DESEMPENO DE VENTAS EN EL ARCHIVO RELATORIO (IMPRESO 132 COL).
002000*-------------------------------------------------------------*
002100* HISTORIA DE MODIFICACIONES
002200*-------------------------------------------------------------*
002300* 15/04/96  EPA  PROGRAMA ORIGINAL.                               ORIG0005
002400* 18/08/97  EPA  CR-0315 SE CORRIGE EL REDONDEO DEL               CR-0315
002500*                TICKET MEDIO GENERAL, QUE DEBE SER HALF-UP A
002600*                2 DECIMALES COMO LOS TICKETS POR CLIENTE.
002700* 29/09/98  RVG  CR-0356 REVISION Y2K.  EL ANO ACTUAL PARA EL     CR-0356
002800*                LIMITE SUPERIOR DEL PARAMETRO PASA A
002900*                CALCULARSE CON SIGLO (VENTANA DE SIGLO).
003000* 18/01/02  JFC  CR-0405 SE AUMENTA LA TABLA DE CLIENTES A        CR-0405
003100*                5000 OCURRENCIAS POR VOLUMEN DE CORRIDA.
003200* 09/07/07  JFC  CR-0455 EL ANO MINIMO DEL PARAMETRO PASA DE      CR-0455
003300*                1996 A 2020 POR NUEVA POLITICA DE RETENCION
003400*                DE DATOS DE VENTAS (PEDIDO DE AUDITORIA).
003500* 14/03/11  JFC  CR-0468 SE AGREGA DESPLIEGUE DE AUDITORIA        CR-0468
003600*                CUANDO EL CLIENTE DEL PEDIDO NO FIGURA EN EL
003700*                MAESTRO DE CLIENTES.
003800* 14/09/12  JFC  CR-0482 SE EMPACAN EN COMP-3 LOS ACUMULADORES    CR-0482
003900*                DE VALOR DE LAS TABLAS EN MEMORIA (CLIENTES,
004000*                TOP 5 Y TICKET MEDIO), QUE HABIAN QUEDADO EN
004100*                DISPLAY POR DESCUIDO EN LA ULTIMA REESCRITURA -
004200*                LA CONVENCION DEL SHOP PARA ACUMULADOR DE VALOR
004300*                DENTRO DE TABLA OCCURS SIEMPRE FUE EMPACADO.
004400* 18/11/13  JFC  CR-0490/92/97 SE ENSANCHAN LOS COPY WCLIENTE,    CR-0490
004500*                WPEDIDO Y WPARVTA A ANCHO DE PRODUCCION (AREA
004600*                DE RESERVA PARA CLASIFICACION Y CRECIMIENTO).
004700*                NO CAMBIA REGLA ALGUNA.
004800* 22/11/13  JFC  CR-0512 SE DIVIDE 10100-ABRO-ARCHIVOS EN CUATRO  CR-0512
004900*                PARRAFOS, ABIERTOS COMO UN SOLO RANGO PERFORM
005000*                THRU DESDE 10000-INICIO, CON GO TO AL FINAL DEL
005100*                RANGO SI UNA APERTURA FALLA - NUEVO ESTANDAR DE
005200*                CODIFICACION DEL SHOP.
005300* 22/11/13  JFC  CR-0513 SE ENSANCHA EL COPY WLINEA (LIN-COL02    CR-0513
005400*                DE X(30) A X(40)) PORQUE TRUNCABA EL NOME DO
005500*                CLIENTE EN LOS DETALHES DE TOP-5 Y TICKET MEDIO.
005600* 22/11/13  JFC  CR-0514 LOS TOTALES DE CONTROL, HASTA AHORA      CR-0514
005700*                SOLO DESPLEGADOS EN CONSOLA, SE AGREGAN TAMBIEN
005800*                COMO SECCION FINAL DEL RELATORIO IMPRESO (NUEVO
005900*                PARRAFO 30150-IMPRIME-TOTAIS-RELATORIO) - PEDIDO
006000*                DE AUDITORIA.
006100*-------------------------------------------------------------*
006200
006300 ENVIRONMENT DIVISION.
006400*-------------------------------------------------------------*
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000*-------------------------------------------------------------*
007100 FILE-CONTROL.
007200*-------------------------------------------------------------*
007300
007400     SELECT PARAM-RELVTA   ASSIGN       TO 'PARMVTA'
007500                            ORGANIZATION IS LINE SEQUENTIAL
007600                            FILE STATUS  IS FS-PARAM-RELVTA.
007700
007800     SELECT CLIENTES       ASSIGN       TO 'CLIENTES'
007900                            ORGANIZATION IS LINE SEQUENTIAL
008000                            FILE STATUS  IS FS-CLIENTES.
008100
008200     SELECT PEDIDOS        ASSIGN       TO 'PEDIDOS'
008300                            ORGANIZATION IS LINE SEQUENTIAL
008400                            FILE STATUS  IS FS-PEDIDOS.
008500
008600     SELECT RELATORIO      ASSIGN       TO 'RELATORIO'
008700                            ORGANIZATION IS LINE SEQUENTIAL
008800                            FILE STATUS  IS FS-RELATORIO.
008900
009000 DATA DIVISION.
009100*-------------------------------------------------------------*
009200
009300 FILE SECTION.
009400*-------------------------------------------------------------*
009500
009600 FD  PARAM-RELVTA
009700     RECORDING MODE IS F
009800     BLOCK 0.
009900 01  REG-PARAM-RELVTA-FD           PIC  X(030).
010000
010100 FD  CLIENTES
010200     RECORDING MODE IS F
010300     BLOCK 0.
010400 01  REG-CLIENTES-FD               PIC  X(130).
010500
010600 FD  PEDIDOS
010700     RECORDING MODE IS F
010800     BLOCK 0.
010900 01  REG-PEDIDO-FD                 PIC  X(050).
011000
011100 FD  RELATORIO
011200     RECORDING MODE IS F
011300     BLOCK 0.
011400 01  REG-RELATORIO-FD              PIC  X(132).
011500
011600
011700 WORKING-STORAGE SECTION.
011800*-------------------------------------------------------------*
011900 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'RELVTA01'.
012000 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
012100 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
012200
012300 77  FS-PARAM-RELVTA               PIC  X(02) VALUE ' '.
012400     88 88-FS-PARAM-OK                         VALUE '00'.
012500     88 88-FS-PARAM-EOF                        VALUE '10'.
012600
012700 77  FS-CLIENTES                   PIC  X(02) VALUE ' '.
012800     88 88-FS-CLIENTES-OK                      VALUE '00'.
012900     88 88-FS-CLIENTES-EOF                     VALUE '10'.
013000
013100 77  FS-PEDIDOS                    PIC  X(02) VALUE ' '.
013200     88 88-FS-PEDIDOS-OK                       VALUE '00'.
013300     88 88-FS-PEDIDOS-EOF                      VALUE '10'.
013400
013500 77  FS-RELATORIO                  PIC  X(02) VALUE ' '.
013600     88 88-FS-RELATORIO-OK                     VALUE '00'.
013700
013800 77  WS-OPEN-PARAM-RELVTA          PIC  X     VALUE 'N'.
013900     88 88-OPEN-PARAM-RELVTA-SI                VALUE 'S'.
014000     88 88-OPEN-PARAM-RELVTA-NO                VALUE 'N'.
014100 77  WS-OPEN-CLIENTES              PIC  X     VALUE 'N'.
014200     88 88-OPEN-CLIENTES-SI                    VALUE 'S'.
014300     88 88-OPEN-CLIENTES-NO                    VALUE 'N'.
014400 77  WS-OPEN-PEDIDOS                PIC  X     VALUE 'N'.
014500     88 88-OPEN-PEDIDOS-SI                     VALUE 'S'.
014600     88 88-OPEN-PEDIDOS-NO                     VALUE 'N'.
014700 77  WS-OPEN-RELATORIO              PIC  X     VALUE 'N'.
014800     88 88-OPEN-RELATORIO-SI                   VALUE 'S'.
014900     88 88-OPEN-RELATORIO-NO                   VALUE 'N'.
015000
015100*-------------------------------------------------------------*
015200* AREA AUXILIAR PARA DESDOBRAR UN FILE STATUS COMO NUMERICO
015300* EN LOS MENSAJES DE ERROR DEL BATCH.
015400*-------------------------------------------------------------*
015500 01  WS-FS-AUX.
015600     05 WS-FS-AUX-X                 PIC X(02) VALUE ' '.
015700 01  WS-FS-AUX-R REDEFINES WS-FS-AUX.
015800     05 WS-FS-AUX-9                 PIC 9(02).
015900
016000*-------------------------------------------------------------*
016100* PARAMETRO DE CORRIDA (ANO/MES A REPORTAR)
016200*-------------------------------------------------------------*
016300 01  WS-PARAMETRO.
016400     05 WS-PARM-ANO                 PIC 9(04) VALUE 0.
016500     05 WS-PARM-MES                 PIC 9(02) VALUE 0.
016600
016700 77  WS-PARAMETRO-VALIDO            PIC X      VALUE 'N'.
016800     88 88-PARAMETRO-VALIDO-SI                 VALUE 'S'.
016900     88 88-PARAMETRO-VALIDO-NO                 VALUE 'N'.
017000
017100 77  WS-ANO-MIN                     PIC 9(04) COMP VALUE 2020.
017200 77  WS-ANO-ATUAL-4                 PIC 9(04) COMP VALUE 0.
017300 77  WS-ANO-MAX                     PIC 9(04) COMP VALUE 0.
017400
017500*-------------------------------------------------------------*
017600* DESGLOSE DE LA FECHA DEL PEDIDO PARA COMPARAR CON EL PARAMETRO
017700*-------------------------------------------------------------*
017800 01  WS-PED-DATA-TEMP.
017900     05 WS-PED-DATA-TEMP-X          PIC 9(08) VALUE 0.
018000 01  WS-PED-DATA-TEMP-R REDEFINES WS-PED-DATA-TEMP.
018100     05 WS-PEDT-AAAA                PIC 9(04).
018200     05 WS-PEDT-MM                  PIC 9(02).
018300     05 WS-PEDT-DD                  PIC 9(02).
018400
018500*-------------------------------------------------------------*
018600* CONTADORES DE CONTROL DEL PROCESO
018700*-------------------------------------------------------------*
018800 77  WS-LEIDOS-PEDIDOS              PIC 9(07) COMP VALUE 0.
018900 77  WS-PEDIDOS-APROVADOS           PIC 9(07) COMP VALUE 0.
019000 77  WS-PEDIDOS-REPROVADOS          PIC 9(07) COMP VALUE 0.
019100 77  WS-PEDIDOS-CANCELADOS          PIC 9(07) COMP VALUE 0.
019200 77  WS-CLIENTES-CARGADOS           PIC 9(07) COMP VALUE 0.
019300 77  WS-MAX-CLIENTES                PIC 9(07) COMP VALUE 5000.
019400 77  WS-IDX-CLI                     PIC 9(07) COMP VALUE 0.
019500 77  WS-TOP5-CARGADOS               PIC 9(05) COMP VALUE 0.
019600 77  WS-TOP5-IMPRESSOS              PIC 9(02) COMP VALUE 0.
019700 77  WS-TICKET-CARGADOS             PIC 9(05) COMP VALUE 0.
019800 77  WS-GRAVADOS-RELATORIO          PIC 9(07) COMP VALUE 0.
019900
020000 77  WS-LEIDOS-PEDIDOS-ED           PIC ZZZ.ZZ9.
020100 77  WS-PEDIDOS-APROVADOS-ED        PIC ZZZ.ZZ9.
020200 77  WS-PEDIDOS-REPROVADOS-ED       PIC ZZZ.ZZ9.
020300 77  WS-PEDIDOS-CANCELADOS-ED       PIC ZZZ.ZZ9.
020400
020500*-------------------------------------------------------------*
020600* VALORES MONETARIOS ACUMULADOS DEL RELATORIO
020700*-------------------------------------------------------------*
020800 77  WS-FATURAMENTO-MENSAL          PIC 9(09)V99 VALUE 0.
020900 77  WS-VALOR-TOTAL-APROVADO        PIC 9(09)V99 VALUE 0.
021000 77  WS-SOMA-TICKETS                PIC 9(09)V99 VALUE 0.
021100 77  WS-TICKET-OVERALL              PIC 9(07)V99 VALUE 0.
021200
021300 77  WS-FATURAMENTO-ED              PIC ZZZZZZZZ9.99.
021400 77  WS-VALOR-TOTAL-APROV-ED        PIC ZZZZZZZZ9.99.
021500 77  WS-CLI-VALOR-ED                PIC ZZZZZZZZ9.99.
021600 77  WS-TICKET-ED                   PIC ZZZZZZ9.99.
021700 77  WS-QTD-ED                      PIC ZZZZ9.
021800 77  WS-ANO-MES-ED                  PIC X(07)  VALUE SPACES.
021900
022000*-------------------------------------------------------------*
022100* FECHA DEL SISTEMA - SOLO PARA EL BANNER DE TOTALES DE CONTROL
022200*-------------------------------------------------------------*
022300 77  WS-DATA-SISTEMA-6              PIC 9(06) VALUE 0.
022400 01  WS-DATA-SISTEMA-6R REDEFINES WS-DATA-SISTEMA-6.
022500     05 WS-DATA6-AA                 PIC 9(02).
022600     05 WS-DATA6-MM                 PIC 9(02).
022700     05 WS-DATA6-DD                 PIC 9(02).
022800
022900*-------------------------------------------------------------*
023000* TABLA EN MEMORIA DEL MAESTRO DE CLIENTES (VIENE ORDENADO POR
023100* CLI-ID).  SIRVE DE LOOKUP DEL PEDIDO Y DE ACUMULADOR POR
023200* CLIENTE PARA EL TOP 5 Y EL TICKET MEDIO.
023300*-------------------------------------------------------------*
023400 01  WT-TAB-CLIENTES.
023500     03 WT-CLI-TABLA          OCCURS 5000 TIMES
023600                  ASCENDING KEY IS WT-CLI-ID
023700                  INDEXED BY       IDX-CLI.
023800        05 WT-CLI-ID               PIC 9(08).
023900        05 WT-CLI-NOME             PIC X(40).
024000        05 WT-CLI-PEDIDOS-QTD      PIC 9(05) COMP.
024100        05 WT-CLI-VALOR-TOTAL      PIC 9(09)V99 COMP-3.
024200
024300*-------------------------------------------------------------*
024400* TABLA DE RANKING PARA EL TOP 5 CLIENTES (INSERCION LIBRE Y
024500* ORDENACION POR BUBBLE-SORT DESCENDENTE POR VALOR TOTAL).
024600*-------------------------------------------------------------*
024700 01  WT-TAB-TOP5.
024800     03 WT-TOP5-TABLA          OCCURS 5000 TIMES
024900                  INDEXED BY       IDX-TOP5.
025000        05 WT-TOP5-ID               PIC 9(08).
025100        05 WT-TOP5-NOME             PIC X(40).
025200        05 WT-TOP5-QTD              PIC 9(05) COMP.
025300        05 WT-TOP5-VALOR            PIC 9(09)V99 COMP-3.
025400
025500 01  WT-TOP5-CONTROL.
025600     05 WT-TOP5-HUBO-CAMBIO         PIC X      VALUE 'N'.
025700        88 88-TOP5-HUBO-CAMBIO-SI              VALUE 'S'.
025800        88 88-TOP5-HUBO-CAMBIO-NO              VALUE 'N'.
025900     05 WT-TOP5-VECTOR-TEMP.
026000        07 WT-TOP5-TEMP-ID             PIC 9(08).
026100        07 WT-TOP5-TEMP-NOME           PIC X(40).
026200        07 WT-TOP5-TEMP-QTD            PIC 9(05) COMP.
026300        07 WT-TOP5-TEMP-VALOR          PIC 9(09)V99 COMP-3.
026400
026500*-------------------------------------------------------------*
026600* TABLA DE TICKET MEDIO POR CLIENTE (INSERCION LIBRE Y
026700* ORDENACION POR BUBBLE-SORT ASCENDENTE POR NOMBRE DEL CLIENTE).
026800*-------------------------------------------------------------*
026900 01  WT-TAB-TICKET.
027000     03 WT-TKT-TABLA           OCCURS 5000 TIMES
027100                  INDEXED BY       IDX-TKT.
027200        05 WT-TKT-ID                PIC 9(08).
027300        05 WT-TKT-NOME              PIC X(40).
027400        05 WT-TKT-TICKET            PIC 9(07)V99 COMP-3.
027500
027600 01  WT-TKT-CONTROL.
027700     05 WT-TKT-HUBO-CAMBIO          PIC X      VALUE 'N'.
027800        88 88-TKT-HUBO-CAMBIO-SI               VALUE 'S'.
027900        88 88-TKT-HUBO-CAMBIO-NO               VALUE 'N'.
028000     05 WT-TKT-VECTOR-TEMP.
028100        07 WT-TKT-TEMP-ID              PIC 9(08).
028200        07 WT-TKT-TEMP-NOME            PIC X(40).
028300        07 WT-TKT-TEMP-TICKET          PIC 9(07)V99 COMP-3.
028400
028500*-----------------------------------------------
028600* DEFINICION DEL PARAMETRO DE CORRIDA
028700*-----------------------------------------------
028800 COPY WPARVTA.
028900
029000*-----------------------------------------------
029100* DEFINICION DEL MAESTRO DE CLIENTES
029200*-----------------------------------------------
029300 COPY WCLIENTE.
029400
029500*-----------------------------------------------
029600* DEFINICION DEL ENCABEZADO DE PEDIDO
029700*-----------------------------------------------
029800 COPY WPEDIDO.
029900
030000*-----------------------------------------------
030100* DEFINICION DE LA LINEA DE IMPRESION DEL RELATORIO
030200*-----------------------------------------------
030300 COPY WLINEA.
030400
030500*---------------------------------------------------
030600* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
030700*---------------------------------------------------
030800 COPY WCANCELA.
030900
031000
031100 PROCEDURE DIVISION.
031200*-------------------------------------------------------------*
031300
031400 00000-CUERPO-PRINCIPAL SECTION.
031500*-----------------------------
031600
031700     PERFORM 10000-INICIO.
031800
031900     PERFORM 20000-PROCESO.
032000
032100     PERFORM 21000-CALCULO-TOP5.
032200
032300     PERFORM 21100-CALCULO-TICKET-MEDIO.
032400
032500     PERFORM 22000-IMPRIMO-RELATORIO.
032600
032700     PERFORM 30000-FINALIZO.
032800
032900     STOP RUN.
033000
033100 10000-INICIO.
033200*-------------
033300
033400     INITIALIZE WCANCELA.
033500     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
033600
033700     PERFORM 10100-ABRO-ARCHIVOS THRU FIN-10103.
033800
033900     PERFORM 10200-LEITURA-PARAMETRO.
034000
034100     PERFORM 10300-VALIDO-PARAMETROS.
034200
034300     MOVE HIGH-VALUES                TO WT-TAB-CLIENTES.
034400
034500     PERFORM 10400-CARGO-TABELA-CLIENTES.
034600
034700     PERFORM 10500-1RA-LEITURA-PEDIDOS.
034800
034900 FIN-10000.
035000     EXIT.
035100
035200 10100-ABRO-ARCHIVOS.
035300*-------------------
035400* SE DIVIDE EN CUATRO PARRAFOS (CR-0512) ABIERTOS COMO UN SOLO
035500* RANGO PERFORM...THRU DESDE 10000-INICIO, CON GO TO AL FINAL
035600* DEL RANGO SI UNA APERTURA FALLA.
035700
035800     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
035900
036000     OPEN INPUT   PARAM-RELVTA.
036100     EVALUATE FS-PARAM-RELVTA
036200         WHEN '00'
036300              SET 88-OPEN-PARAM-RELVTA-SI TO TRUE
036400         WHEN OTHER
036500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
036600              MOVE 'PARMVTA'         TO WCANCELA-RECURSO
036700              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
036800              MOVE FS-PARAM-RELVTA   TO WCANCELA-CODRET
036900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
037000              PERFORM 99999-CANCELO
037100              GO TO FIN-10103
037200     END-EVALUATE.
037300
037400 10101-ABRO-CLIENTES.
037500*--------------------
037600
037700     MOVE '10101-ABRO-CLIENTES'      TO WS-PARRAFO.
037800     OPEN INPUT   CLIENTES.
037900     EVALUATE FS-CLIENTES
038000         WHEN '00'
038100              SET 88-OPEN-CLIENTES-SI TO TRUE
038200         WHEN OTHER
038300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
038400              MOVE 'CLIENTES'        TO WCANCELA-RECURSO
038500              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
038600              MOVE FS-CLIENTES       TO WCANCELA-CODRET
038700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
038800              PERFORM 99999-CANCELO
038900              GO TO FIN-10103
039000     END-EVALUATE.
039100
039200 10102-ABRO-PEDIDOS.
039300*-------------------
039400
039500     MOVE '10102-ABRO-PEDIDOS'       TO WS-PARRAFO.
039600     OPEN INPUT   PEDIDOS.
039700     EVALUATE FS-PEDIDOS
039800         WHEN '00'
039900              SET 88-OPEN-PEDIDOS-SI TO TRUE
040000         WHEN OTHER
040100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
040200              MOVE 'PEDIDOS'         TO WCANCELA-RECURSO
040300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
040400              MOVE FS-PEDIDOS        TO WCANCELA-CODRET
040500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
040600              PERFORM 99999-CANCELO
040700              GO TO FIN-10103
040800     END-EVALUATE.
040900
041000 10103-ABRO-RELATORIO.
041100*---------------------
041200
041300     MOVE '10103-ABRO-RELATORIO'     TO WS-PARRAFO.
041400     OPEN OUTPUT  RELATORIO.
041500     EVALUATE FS-RELATORIO
041600         WHEN '00'
041700              SET 88-OPEN-RELATORIO-SI TO TRUE
041800         WHEN OTHER
041900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
042000              MOVE 'RELATORIO'       TO WCANCELA-RECURSO
042100              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
042200              MOVE FS-RELATORIO      TO WCANCELA-CODRET
042300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
042400              PERFORM 99999-CANCELO
042500     END-EVALUATE.
042600
042700 FIN-10103.
042800     EXIT.
042900
043000 10200-LEITURA-PARAMETRO.
043100*-----------------------
043200
043300     MOVE '10200-LEITURA-PARAMETRO'  TO WS-PARRAFO.
043400
043500     INITIALIZE REG-PARAM-RELVTA.
043600
043700     READ PARAM-RELVTA INTO REG-PARAM-RELVTA.
043800
043900     EVALUATE TRUE
044000         WHEN 88-FS-PARAM-OK
044100              MOVE PRM-ANO            TO WS-PARM-ANO
044200              MOVE PRM-MES             TO WS-PARM-MES
044300         WHEN OTHER
044400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
044500              MOVE 'PARMVTA'         TO WCANCELA-RECURSO
044600              MOVE 'READ'            TO WCANCELA-OPERACION
044700              MOVE FS-PARAM-RELVTA   TO WCANCELA-CODRET
044800              MOVE 'ERRO NA LEITURA DO PARAMETRO DE CORRIDA'
044900                                     TO WCANCELA-MENSAJE
045000              PERFORM 99999-CANCELO
045100     END-EVALUATE.
045200
045300 FIN-10200.
045400     EXIT.
045500
045600 10300-VALIDO-PARAMETROS.
045700*-----------------------
045800* REGLA: MES ENTRE 1 Y 12.  ANO ENTRE WS-ANO-MIN (2020, CR-0455)
045900* Y EL ANO ACTUAL + 1 (VENTANA CALCULADA EN 10310).
046000*-----------------------
046100
046200     MOVE '10300-VALIDO-PARAMETROS'  TO WS-PARRAFO.
046300
046400     SET 88-PARAMETRO-VALIDO-SI      TO TRUE.
046500
046600     PERFORM 10310-CALCULO-ANO-ATUAL.
046700
046800     IF WS-PARM-MES < 1 OR WS-PARM-MES > 12
046900        SET 88-PARAMETRO-VALIDO-NO   TO TRUE
047000     END-IF.
047100
047200     IF WS-PARM-ANO < WS-ANO-MIN OR WS-PARM-ANO > WS-ANO-MAX
047300        SET 88-PARAMETRO-VALIDO-NO   TO TRUE
047400     END-IF.
047500
047600     IF 88-PARAMETRO-VALIDO-NO
047700        DISPLAY '*** PARAMETRO DE CORRIDA INVALIDO - ANO='
047800                WS-PARM-ANO ' MES=' WS-PARM-MES
047900        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
048000        MOVE 'PARMVTA'               TO WCANCELA-RECURSO
048100        MOVE 'VALIDACAO'             TO WCANCELA-OPERACION
048200        MOVE '99'                    TO WCANCELA-CODRET
048300        MOVE 'PARAMETRO FORA DOS LIMITES PERMITIDOS'
048400                                     TO WCANCELA-MENSAJE
048500        PERFORM 99999-CANCELO
048600     END-IF.
048700
048800 FIN-10300.
048900     EXIT.
049000
049100 10310-CALCULO-ANO-ATUAL.
049200*-----------------------
049300* VENTANA DE SIGLO (CR-0356) PARA EL ANO DE SISTEMA DE 2
049400* DIGITOS RETORNADO POR ACCEPT FROM DATE.
049500*-----------------------
049600
049700     ACCEPT WS-DATA-SISTEMA-6        FROM DATE.
049800
049900     IF WS-DATA6-AA < 50
050000        COMPUTE WS-ANO-ATUAL-4 = 2000 + WS-DATA6-AA
050100     ELSE
050200        COMPUTE WS-ANO-ATUAL-4 = 1900 + WS-DATA6-AA
050300     END-IF.
050400
050500     COMPUTE WS-ANO-MAX = WS-ANO-ATUAL-4 + 1.
050600
050700 FIN-10310.
050800     EXIT.
050900
051000 10400-CARGO-TABELA-CLIENTES.
051100*---------------------------
051200* CARGA SECUENCIAL DEL MAESTRO CLIENTES A LA TABLA EN MEMORIA.
051300* EL ARCHIVO YA VIENE ORDENADO POR CLI-ID.
051400*---------------------------
051500
051600     PERFORM 10410-READ-CLIENTES.
051700
051800     PERFORM 10420-INCORPORO-CLIENTE
051900        UNTIL 88-FS-CLIENTES-EOF.
052000
052100 FIN-10400.
052200     EXIT.
052300
052400 10410-READ-CLIENTES.
052500*-------------------
052600
052700     MOVE '10410-READ-CLIENTES'      TO WS-PARRAFO.
052800
052900     INITIALIZE REG-CLIENTES.
053000
053100     READ CLIENTES INTO REG-CLIENTES.
053200
053300     EVALUATE TRUE
053400         WHEN 88-FS-CLIENTES-OK
053500              CONTINUE
053600         WHEN 88-FS-CLIENTES-EOF
053700              CONTINUE
053800         WHEN OTHER
053900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
054000              MOVE 'CLIENTES'        TO WCANCELA-RECURSO
054100              MOVE 'READ'            TO WCANCELA-OPERACION
054200              MOVE FS-CLIENTES       TO WCANCELA-CODRET
054300              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
054400              PERFORM 99999-CANCELO
054500     END-EVALUATE.
054600
054700 FIN-10410.
054800     EXIT.
054900
055000 10420-INCORPORO-CLIENTE.
055100*-----------------------
055200
055300     IF WS-CLIENTES-CARGADOS < WS-MAX-CLIENTES
055400        ADD 1                       TO WS-CLIENTES-CARGADOS
055500        MOVE CLI-ID
055600              TO WT-CLI-ID          (WS-CLIENTES-CARGADOS)
055700        MOVE CLI-NOME
055800              TO WT-CLI-NOME        (WS-CLIENTES-CARGADOS)
055900        MOVE 0
056000              TO WT-CLI-PEDIDOS-QTD (WS-CLIENTES-CARGADOS)
056100        MOVE 0
056200              TO WT-CLI-VALOR-TOTAL (WS-CLIENTES-CARGADOS)
056300     ELSE
056400        ADD 1                       TO WS-CLIENTES-CARGADOS
056500     END-IF.
056600
056700     PERFORM 10410-READ-CLIENTES.
056800
056900 FIN-10420.
057000     EXIT.
057100
057200 10500-1RA-LEITURA-PEDIDOS.
057300*-------------------------
057400
057500     PERFORM 14000-READ-PEDIDOS.
057600
057700     IF 88-FS-PEDIDOS-EOF
057800        DISPLAY '************************************'
057900        DISPLAY '***    ARCHIVO PEDIDOS VACIO     ***'
058000        DISPLAY '************************************'
058100     END-IF.
058200
058300 FIN-10500.
058400     EXIT.
058500
058600 14000-READ-PEDIDOS.
058700*------------------
058800
058900     MOVE '14000-READ-PEDIDOS'       TO WS-PARRAFO.
059000
059100     INITIALIZE REG-PEDIDO.
059200
059300     READ PEDIDOS INTO REG-PEDIDO.
059400
059500     EVALUATE TRUE
059600         WHEN 88-FS-PEDIDOS-OK
059700              ADD 1                  TO WS-LEIDOS-PEDIDOS
059800         WHEN 88-FS-PEDIDOS-EOF
059900              CONTINUE
060000         WHEN OTHER
060100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
060200              MOVE 'PEDIDOS'         TO WCANCELA-RECURSO
060300              MOVE 'READ'            TO WCANCELA-OPERACION
060400              MOVE FS-PEDIDOS        TO WCANCELA-CODRET
060500              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
060600              PERFORM 99999-CANCELO
060700     END-EVALUATE.
060800
060900 FIN-14000.
061000     EXIT.
061100
061200 20000-PROCESO.
061300*-------------
061400
061500     PERFORM 20100-PROCESSO-PEDIDO
061600        UNTIL 88-FS-PEDIDOS-EOF.
061700
061800 FIN-20000.
061900     EXIT.
062000
062100 20100-PROCESSO-PEDIDO.
062200*---------------------
062300* POR CADA PEDIDO DEL MAESTRO, SOLO LOS QUE ESTAN EN STATUS
062400* APROVADO ENTRAN EN EL INFORME DE DESEMPENO.
062500*---------------------
062600
062700     EVALUATE TRUE
062800         WHEN 88-PED-APROVADO
062900              PERFORM 20110-ACUMULO-APROVADO
063000         WHEN 88-PED-REPROVADO
063100              ADD 1                  TO WS-PEDIDOS-REPROVADOS
063200         WHEN 88-PED-CANCELADO
063300              ADD 1                  TO WS-PEDIDOS-CANCELADOS
063400         WHEN OTHER
063500              CONTINUE
063600     END-EVALUATE.
063700
063800     PERFORM 14000-READ-PEDIDOS.
063900
064000 FIN-20100.
064100     EXIT.
064200
064300 20110-ACUMULO-APROVADO.
064400*----------------------
064500* REGLA: LA FACTURACION MENSUAL SOLO SUMA LOS PEDIDOS APROVADOS
064600* FECHADOS EN EL ANO/MES PARAMETRADO.  EL TOTAL APROVADO DE
064700* CONTROL Y EL ACUMULADO POR CLIENTE CONSIDERAN TODOS LOS
064800* PEDIDOS APROVADOS, SIN FILTRO DE MES.
064900*----------------------
065000
065100     ADD 1                           TO WS-PEDIDOS-APROVADOS.
065200     ADD PED-VALOR-TOTAL             TO WS-VALOR-TOTAL-APROVADO.
065300
065400     MOVE PED-DATA                   TO WS-PED-DATA-TEMP.
065500
065600     IF WS-PEDT-AAAA = WS-PARM-ANO AND WS-PEDT-MM = WS-PARM-MES
065700        ADD PED-VALOR-TOTAL          TO WS-FATURAMENTO-MENSAL
065800     END-IF.
065900
066000     PERFORM 20120-ACUMULO-CLIENTE.
066100
066200 FIN-20110.
066300     EXIT.
066400
066500 20120-ACUMULO-CLIENTE.
066600*---------------------
066700
066800     SEARCH ALL WT-CLI-TABLA
066900         AT END
067000                DISPLAY '*** PEDIDO ' PED-ID ' CLIENTE '
067100                        PED-CLIENTE-ID
067200                        ' NAO ENCONTRADO NO MAESTRO DE CLIENTES'
067300            WHEN
067400                WT-CLI-ID (IDX-CLI) = PED-CLIENTE-ID
067500                ADD 1                TO WT-CLI-PEDIDOS-QTD (IDX-CLI)
067600                ADD PED-VALOR-TOTAL  TO WT-CLI-VALOR-TOTAL (IDX-CLI)
067700     END-SEARCH.
067800
067900 FIN-20120.
068000     EXIT.
068100
068200 21000-CALCULO-TOP5.
068300*------------------
068400* ARMA LA TABLA DE RANKING SOLO CON LOS CLIENTES QUE TIENEN AL
068500* MENOS UN PEDIDO APROVADO Y LA ORDENA DESCENDENTE POR VALOR.
068600*------------------
068700
068800     PERFORM 21010-INCORPORO-TOP5
068900        VARYING WS-IDX-CLI FROM 1 BY 1
069000          UNTIL WS-IDX-CLI > WS-CLIENTES-CARGADOS.
069100
069200     PERFORM 21020-ORDENO-TOP5.
069300
069400 FIN-21000.
069500     EXIT.
069600
069700 21010-INCORPORO-TOP5.
069800*--------------------
069900
070000     IF WT-CLI-PEDIDOS-QTD (WS-IDX-CLI) > 0
070100        ADD 1                       TO WS-TOP5-CARGADOS
070200        MOVE WT-CLI-ID         (WS-IDX-CLI)
070300              TO WT-TOP5-ID         (WS-TOP5-CARGADOS)
070400        MOVE WT-CLI-NOME       (WS-IDX-CLI)
070500              TO WT-TOP5-NOME       (WS-TOP5-CARGADOS)
070600        MOVE WT-CLI-PEDIDOS-QTD (WS-IDX-CLI)
070700              TO WT-TOP5-QTD        (WS-TOP5-CARGADOS)
070800        MOVE WT-CLI-VALOR-TOTAL (WS-IDX-CLI)
070900              TO WT-TOP5-VALOR      (WS-TOP5-CARGADOS)
071000     END-IF.
071100
071200 FIN-21010.
071300     EXIT.
071400
071500 21020-ORDENO-TOP5.
071600*-----------------
071700
071800     SET 88-TOP5-HUBO-CAMBIO-SI      TO TRUE.
071900
072000     PERFORM 21021-PASADA-TOP5
072100        UNTIL 88-TOP5-HUBO-CAMBIO-NO.
072200
072300 FIN-21020.
072400     EXIT.
072500
072600 21021-PASADA-TOP5.
072700*-----------------
072800
072900     SET 88-TOP5-HUBO-CAMBIO-NO      TO TRUE.
073000
073100     PERFORM 21022-COMPARO-TOP5
073200        VARYING WS-IDX-CLI FROM 1 BY 1
073300          UNTIL WS-IDX-CLI > WS-TOP5-CARGADOS - 1.
073400
073500 FIN-21021.
073600     EXIT.
073700
073800 21022-COMPARO-TOP5.
073900*------------------
074000
074100     IF WT-TOP5-VALOR (WS-IDX-CLI) < WT-TOP5-VALOR (WS-IDX-CLI + 1)
074200        MOVE WT-TOP5-TABLA (WS-IDX-CLI)     TO WT-TOP5-VECTOR-TEMP
074300        MOVE WT-TOP5-TABLA (WS-IDX-CLI + 1)
074400              TO WT-TOP5-TABLA (WS-IDX-CLI)
074500        MOVE WT-TOP5-VECTOR-TEMP
074600              TO WT-TOP5-TABLA (WS-IDX-CLI + 1)
074700        SET 88-TOP5-HUBO-CAMBIO-SI          TO TRUE
074800     END-IF.
074900
075000 FIN-21022.
075100     EXIT.
075200
075300 21100-CALCULO-TICKET-MEDIO.
075400*--------------------------
075500* ARMA LA TABLA DE TICKET MEDIO POR CLIENTE, LA ORDENA POR NOMBRE
075600* Y CALCULA EL TICKET MEDIO GENERAL.
075700*--------------------------
075800
075900     PERFORM 21110-INCORPORO-TICKET
076000        VARYING WS-IDX-CLI FROM 1 BY 1
076100          UNTIL WS-IDX-CLI > WS-CLIENTES-CARGADOS.
076200
076300     PERFORM 21120-ORDENO-TICKET.
076400
076500     PERFORM 21130-CALCULO-TICKET-OVERALL.
076600
076700 FIN-21100.
076800     EXIT.
076900
077000 21110-INCORPORO-TICKET.
077100*----------------------
077200* REGLA: TICKET MEDIO POR CLIENTE = VALOR TOTAL / QUANTIDADE DE
077300* PEDIDOS APROVADOS, ARREDONDADO HALF-UP A 2 DECIMALES.
077400*----------------------
077500
077600     IF WT-CLI-PEDIDOS-QTD (WS-IDX-CLI) > 0
077700        ADD 1                       TO WS-TICKET-CARGADOS
077800        COMPUTE WT-TKT-TICKET (WS-TICKET-CARGADOS) ROUNDED =
077900                WT-CLI-VALOR-TOTAL  (WS-IDX-CLI) /
078000                WT-CLI-PEDIDOS-QTD  (WS-IDX-CLI)
078100        MOVE WT-CLI-ID (WS-IDX-CLI)
078200              TO WT-TKT-ID          (WS-TICKET-CARGADOS)
078300        MOVE WT-CLI-NOME (WS-IDX-CLI)
078400              TO WT-TKT-NOME        (WS-TICKET-CARGADOS)
078500     END-IF.
078600
078700 FIN-21110.
078800     EXIT.
078900
079000 21120-ORDENO-TICKET.
079100*-------------------
079200
079300     SET 88-TKT-HUBO-CAMBIO-SI       TO TRUE.
079400
079500     PERFORM 21121-PASADA-TICKET
079600        UNTIL 88-TKT-HUBO-CAMBIO-NO.
079700
079800 FIN-21120.
079900     EXIT.
080000
080100 21121-PASADA-TICKET.
080200*-------------------
080300
080400     SET 88-TKT-HUBO-CAMBIO-NO       TO TRUE.
080500
080600     PERFORM 21122-COMPARO-TICKET
080700        VARYING WS-IDX-CLI FROM 1 BY 1
080800          UNTIL WS-IDX-CLI > WS-TICKET-CARGADOS - 1.
080900
081000 FIN-21121.
081100     EXIT.
081200
081300 21122-COMPARO-TICKET.
081400*--------------------
081500
081600     IF WT-TKT-NOME (WS-IDX-CLI) > WT-TKT-NOME (WS-IDX-CLI + 1)
081700        MOVE WT-TKT-TABLA (WS-IDX-CLI)     TO WT-TKT-VECTOR-TEMP
081800        MOVE WT-TKT-TABLA (WS-IDX-CLI + 1)
081900              TO WT-TKT-TABLA (WS-IDX-CLI)
082000        MOVE WT-TKT-VECTOR-TEMP
082100              TO WT-TKT-TABLA (WS-IDX-CLI + 1)
082200        SET 88-TKT-HUBO-CAMBIO-SI          TO TRUE
082300     END-IF.
082400
082500 FIN-21122.
082600     EXIT.
082700
082800 21130-CALCULO-TICKET-OVERALL.
082900*----------------------------
083000* REGLA (CR-0315): TICKET MEDIO GENERAL = SUMA DE LOS TICKETS POR
083100* CLIENTE / CANTIDAD DE CLIENTES CON PEDIDO APROVADO,
083200* ARREDONDADO HALF-UP A 2 DECIMALES.
083300*----------------------------
083400
083500     MOVE 0                          TO WS-SOMA-TICKETS.
083600
083700     PERFORM 21131-SOMO-TICKET
083800        VARYING WS-IDX-CLI FROM 1 BY 1
083900          UNTIL WS-IDX-CLI > WS-TICKET-CARGADOS.
084000
084100     IF WS-TICKET-CARGADOS > 0
084200        COMPUTE WS-TICKET-OVERALL ROUNDED =
084300                WS-SOMA-TICKETS / WS-TICKET-CARGADOS
084400     ELSE
084500        MOVE 0                       TO WS-TICKET-OVERALL
084600     END-IF.
084700
084800 FIN-21130.
084900     EXIT.
085000
085100 21131-SOMO-TICKET.
085200*-----------------
085300
085400     ADD WT-TKT-TICKET (WS-IDX-CLI)  TO WS-SOMA-TICKETS.
085500
085600 FIN-21131.
085700     EXIT.
085800
085900 22000-IMPRIMO-RELATORIO.
086000*-----------------------
086100
086200     PERFORM 22100-IMPRIMO-CABECALHO.
086300
086400     PERFORM 22200-IMPRIMO-FATURAMENTO.
086500
086600     PERFORM 22300-IMPRIMO-TOP5.
086700
086800     PERFORM 22400-IMPRIMO-TICKET.
086900
087000 FIN-22000.
087100     EXIT.
087200
087300 22100-IMPRIMO-CABECALHO.
087400*-----------------------
087500
087600     STRING WS-PARM-ANO  DELIMITED BY SIZE
087700            '/'           DELIMITED BY SIZE
087800            WS-PARM-MES   DELIMITED BY SIZE
087900       INTO WS-ANO-MES-ED
088000     END-STRING.
088100
088200     MOVE SPACES                     TO REG-LINEA.
088300     MOVE 'RELATORIO DE DESEMPENHO DE VENDAS - EDUSAM'
088400                                      TO LIN-COL02.
088500     PERFORM 22900-WRITE-RELATORIO.
088600
088700     MOVE SPACES                     TO REG-LINEA.
088800     MOVE 'PERIODO:'                 TO LIN-COL01.
088900     MOVE WS-ANO-MES-ED               TO LIN-COL02.
089000     PERFORM 22900-WRITE-RELATORIO.
089100
089200     MOVE SPACES                     TO REG-LINEA.
089300     PERFORM 22900-WRITE-RELATORIO.
089400
089500 FIN-22100.
089600     EXIT.
089700
089800 22200-IMPRIMO-FATURAMENTO.
089900*-------------------------
090000
090100     MOVE SPACES                     TO REG-LINEA.
090200     MOVE 'FATURAMENTO MENSAL'       TO LIN-COL01.
090300     MOVE WS-ANO-MES-ED               TO LIN-COL02.
090400     MOVE WS-FATURAMENTO-MENSAL       TO WS-FATURAMENTO-ED.
090500     MOVE WS-FATURAMENTO-ED           TO LIN-COL03.
090600     PERFORM 22900-WRITE-RELATORIO.
090700
090800     MOVE SPACES                     TO REG-LINEA.
090900     PERFORM 22900-WRITE-RELATORIO.
091000
091100 FIN-22200.
091200     EXIT.
091300
091400 22300-IMPRIMO-TOP5.
091500*------------------
091600
091700     MOVE SPACES                     TO REG-LINEA.
091800     MOVE 'TOP 5 CLIENTES POR VALOR COMPRADO'
091900                                      TO LIN-COL01.
092000     PERFORM 22900-WRITE-RELATORIO.
092100
092200     MOVE SPACES                     TO REG-LINEA.
092300     MOVE 'CLIENTE-ID'               TO LIN-COL01.
092400     MOVE 'NOME'                     TO LIN-COL02.
092500     MOVE 'PEDIDOS'                  TO LIN-COL03.
092600     MOVE 'VALOR TOTAL'              TO LIN-COL04.
092700     PERFORM 22900-WRITE-RELATORIO.
092800
092900     MOVE 0                          TO WS-TOP5-IMPRESSOS.
093000
093100     PERFORM 22310-ARMO-DETALLE-TOP5
093200        VARYING WS-IDX-CLI FROM 1 BY 1
093300          UNTIL WS-IDX-CLI > WS-TOP5-CARGADOS
093400             OR WS-TOP5-IMPRESSOS >= 5.
093500
093600     MOVE SPACES                     TO REG-LINEA.
093700     PERFORM 22900-WRITE-RELATORIO.
093800
093900 FIN-22300.
094000     EXIT.
094100
094200 22310-ARMO-DETALLE-TOP5.
094300*-----------------------
094400
094500     ADD 1                           TO WS-TOP5-IMPRESSOS.
094600
094700     MOVE SPACES                     TO REG-LINEA.
094800     MOVE WT-TOP5-ID   (WS-IDX-CLI)  TO LIN-COL01.
094900     MOVE WT-TOP5-NOME (WS-IDX-CLI)  TO LIN-COL02.
095000     MOVE WT-TOP5-QTD  (WS-IDX-CLI)  TO WS-QTD-ED.
095100     MOVE WS-QTD-ED                  TO LIN-COL03.
095200     MOVE WT-TOP5-VALOR (WS-IDX-CLI) TO WS-CLI-VALOR-ED.
095300     MOVE WS-CLI-VALOR-ED            TO LIN-COL04.
095400     PERFORM 22900-WRITE-RELATORIO.
095500
095600 FIN-22310.
095700     EXIT.
095800
095900 22400-IMPRIMO-TICKET.
096000*--------------------
096100
096200     MOVE SPACES                     TO REG-LINEA.
096300     MOVE 'TICKET MEDIO POR CLIENTE (ORDEM ALFABETICA)'
096400                                      TO LIN-COL01.
096500     PERFORM 22900-WRITE-RELATORIO.
096600
096700     MOVE SPACES                     TO REG-LINEA.
096800     MOVE 'CLIENTE-ID'               TO LIN-COL01.
096900     MOVE 'NOME'                     TO LIN-COL02.
097000     MOVE 'TICKET MEDIO'             TO LIN-COL03.
097100     PERFORM 22900-WRITE-RELATORIO.
097200
097300     PERFORM 22410-ARMO-DETALLE-TICKET
097400        VARYING WS-IDX-CLI FROM 1 BY 1
097500          UNTIL WS-IDX-CLI > WS-TICKET-CARGADOS.
097600
097700     MOVE SPACES                     TO REG-LINEA.
097800     PERFORM 22900-WRITE-RELATORIO.
097900
098000     PERFORM 22420-IMPRIMO-TICKET-OVERALL.
098100
098200 FIN-22400.
098300     EXIT.
098400
098500 22410-ARMO-DETALLE-TICKET.
098600*-------------------------
098700
098800     MOVE SPACES                     TO REG-LINEA.
098900     MOVE WT-TKT-ID   (WS-IDX-CLI)   TO LIN-COL01.
099000     MOVE WT-TKT-NOME (WS-IDX-CLI)   TO LIN-COL02.
099100     MOVE WT-TKT-TICKET (WS-IDX-CLI) TO WS-TICKET-ED.
099200     MOVE WS-TICKET-ED               TO LIN-COL03.
099300     PERFORM 22900-WRITE-RELATORIO.
099400
099500 FIN-22410.
099600     EXIT.
099700
099800 22420-IMPRIMO-TICKET-OVERALL.
099900*----------------------------
100000
100100     MOVE SPACES                     TO REG-LINEA.
100200     MOVE 'TICKET MEDIO GERAL'       TO LIN-COL01.
100300     MOVE WS-TICKET-OVERALL           TO WS-TICKET-ED.
100400     MOVE WS-TICKET-ED               TO LIN-COL03.
100500     PERFORM 22900-WRITE-RELATORIO.
100600
100700 FIN-22420.
100800     EXIT.
100900
101000 22900-WRITE-RELATORIO.
101100*---------------------
101200
101300     MOVE '22900-WRITE-RELATORIO'    TO WS-PARRAFO.
101400
101500     WRITE REG-RELATORIO-FD          FROM REG-LINEA.
101600
101700     EVALUATE TRUE
101800         WHEN 88-FS-RELATORIO-OK
101900              ADD 1                  TO WS-GRAVADOS-RELATORIO
102000         WHEN OTHER
102100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
102200              MOVE 'RELATORIO'       TO WCANCELA-RECURSO
102300              MOVE 'WRITE'           TO WCANCELA-OPERACION
102400              MOVE FS-RELATORIO      TO WCANCELA-CODRET
102500              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
102600              PERFORM 99999-CANCELO
102700     END-EVALUATE.
102800
102900 FIN-22900.
103000     EXIT.
103100
103200 30000-FINALIZO.
103300*--------------
103400
103500     PERFORM 30100-TOTALES-CONTROL.
103600
103700     PERFORM 30150-IMPRIME-TOTAIS-RELATORIO.
103800
103900     PERFORM 31000-CIERRO-ARCHIVOS.
104000
104100 FIN-30000.
104200     EXIT.
104300
104400 30100-TOTALES-CONTROL.
104500*---------------------
104600
104700     ACCEPT WS-DATA-SISTEMA-6        FROM DATE.
104800
104900     MOVE WS-LEIDOS-PEDIDOS          TO WS-LEIDOS-PEDIDOS-ED.
105000     MOVE WS-PEDIDOS-APROVADOS       TO WS-PEDIDOS-APROVADOS-ED.
105100     MOVE WS-PEDIDOS-REPROVADOS      TO WS-PEDIDOS-REPROVADOS-ED.
105200     MOVE WS-PEDIDOS-CANCELADOS      TO WS-PEDIDOS-CANCELADOS-ED.
105300     MOVE WS-VALOR-TOTAL-APROVADO    TO WS-VALOR-TOTAL-APROV-ED.
105400
105500     DISPLAY ' '.
105600     DISPLAY '****************************************'.
105700     DISPLAY 'TOTALES DE CONTROL PGM: RELVTA01        '.
105800     DISPLAY 'DATA CORRIDA (AAMMDD)  : ' WS-DATA-SISTEMA-6.
105900     DISPLAY '****************************************'.
106000     DISPLAY '*                                      *'.
106100     DISPLAY '* PEDIDOS LEIDOS                    : '
106200                                         WS-LEIDOS-PEDIDOS-ED.
106300     DISPLAY '* PEDIDOS APROVADOS                 : '
106400                                      WS-PEDIDOS-APROVADOS-ED.
106500     DISPLAY '* PEDIDOS REPROVADOS                : '
106600                                     WS-PEDIDOS-REPROVADOS-ED.
106700     DISPLAY '* PEDIDOS CANCELADOS                : '
106800                                     WS-PEDIDOS-CANCELADOS-ED.
106900     DISPLAY '* VALOR TOTAL APROVADO (GERAL)      : '
107000                                      WS-VALOR-TOTAL-APROV-ED.
107100     DISPLAY '*                                      *'.
107200     DISPLAY '****************************************'.
107300     DISPLAY ' '.
107400
107500 FIN-30100.
107600     EXIT.
107700
107800 30150-IMPRIME-TOTAIS-RELATORIO.
107900*--------------------------------
108000* CR-0514 (22/11/13 JFC) - LOS TOTALES DE CONTROL CALCULADOS EN
108100* 30100-TOTALES-CONTROL TAMBIEN SE GRABAN COMO ULTIMA SECCION
108200* DEL RELATORIO IMPRESO, NO SOLO EN EL BANNER DE CONSOLA - A
108300* PEDIDO DE AUDITORIA, QUE QUIERE LOS TOTALES EN EL PAPEL.
108400*--------------------------------
108500
108600     MOVE SPACES                     TO REG-LINEA.
108700     PERFORM 22900-WRITE-RELATORIO.
108800     MOVE SPACES                     TO REG-LINEA.
108900     MOVE 'TOTALES DE CONTROL'       TO LIN-COL01.
109000     PERFORM 22900-WRITE-RELATORIO.
109100
109200     MOVE SPACES                     TO REG-LINEA.
109300     MOVE 'PEDIDOS LEIDOS'           TO LIN-COL01.
109400     MOVE WS-LEIDOS-PEDIDOS-ED       TO LIN-COL02.
109500     PERFORM 22900-WRITE-RELATORIO.
109600
109700     MOVE SPACES                     TO REG-LINEA.
109800     MOVE 'PEDIDOS APROVADOS'        TO LIN-COL01.
109900     MOVE WS-PEDIDOS-APROVADOS-ED    TO LIN-COL02.
110000     PERFORM 22900-WRITE-RELATORIO.
110100
110200     MOVE SPACES                     TO REG-LINEA.
110300     MOVE 'PEDIDOS REPROVADOS'       TO LIN-COL01.
110400     MOVE WS-PEDIDOS-REPROVADOS-ED   TO LIN-COL02.
110500     PERFORM 22900-WRITE-RELATORIO.
110600
110700     MOVE SPACES                     TO REG-LINEA.
110800     MOVE 'PEDIDOS CANCELADOS'       TO LIN-COL01.
110900     MOVE WS-PEDIDOS-CANCELADOS-ED   TO LIN-COL02.
111000     PERFORM 22900-WRITE-RELATORIO.
111100
111200     MOVE SPACES                     TO REG-LINEA.
111300     MOVE 'VALOR TOTAL APROVADO'     TO LIN-COL01.
111400     MOVE WS-VALOR-TOTAL-APROV-ED    TO LIN-COL02.
111500     PERFORM 22900-WRITE-RELATORIO.
111600
111700 FIN-30150.
111800     EXIT.
111900
112000 31000-CIERRO-ARCHIVOS.
112100*---------------------
112200
112300     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
112400
112500     IF 88-OPEN-PARAM-RELVTA-SI
112600        SET 88-OPEN-PARAM-RELVTA-NO  TO TRUE
112700        CLOSE PARAM-RELVTA
112800     END-IF.
112900
113000     IF 88-OPEN-CLIENTES-SI
113100        SET 88-OPEN-CLIENTES-NO      TO TRUE
113200        CLOSE CLIENTES
113300     END-IF.
113400
113500     IF 88-OPEN-PEDIDOS-SI
113600        SET 88-OPEN-PEDIDOS-NO       TO TRUE
113700        CLOSE PEDIDOS
113800     END-IF.
113900
114000     IF 88-OPEN-RELATORIO-SI
114100        SET 88-OPEN-RELATORIO-NO     TO TRUE
114200        CLOSE RELATORIO
114300     END-IF.
114400
114500 FIN-31000.
114600     EXIT.
114700
114800 99999-CANCELO.
114900*--------------
115000
115100     PERFORM 31000-CIERRO-ARCHIVOS.
115200
115300     CALL 'CANCELA' USING WCANCELA.
115400
115500     STOP RUN.
115600
115700 FIN-99999.
115800     EXIT.
