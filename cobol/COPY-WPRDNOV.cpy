000100***************************************************************
000200* WPRDNOV  -  NOVEDAD DE MANTENIMIENTO DE PRODUTOS (ARCHIVO
000300* PRODUTO-NOV).  UNA LINEA POR PRODUTO A DAR DE ALTA O A
000400* AJUSTAR ESTOQUE.  NOV-TIPO DEFINE LA OPERACION (VEA
000500* 20100-VALIDO-NOVEDAD DEL PRDMAN01).
000600***************************************************************
000700 01  REG-PRODUTO-NOV.
000800     05 NOV-TIPO                  PIC X(01).
000900        88 88-NOV-ALTA               VALUE 'A'.
001000        88 88-NOV-AJUSTE-ESTOQUE      VALUE 'E'.
001100     05 NOV-PRODUTO-ID            PIC 9(08).
001200     05 NOV-NOME                  PIC X(40).
001300     05 NOV-DESCRICAO             PIC X(100).
001400     05 NOV-PRECO                 PIC 9(07)V99.
001500     05 NOV-CATEGORIA             PIC X(30).
001600     05 NOV-QTD-ESTOQUE           PIC 9(07).
001700     05 FILLER                    PIC X(05).
001800*--------------------------------------------------------------
001900* AMPLIACION CR-0495 (18/11/13 JFC) - SE ENSANCHA LA NOVEDAD
002000* DE MANTENIMIENTO DE PRODUTOS A ANCHO DE PRODUCCION, DEJANDO
002100* CLASIFICACION Y AREA RESERVADA PARA EL SIGLO QUE VIENE.
002150*--------------------------------------------------------------
002160* CR-0472 (22/11/13 JFC) - NOV-QTD-MOVIMENTO PASA A LLAMARSE
002170* NOV-QTD-ESTOQUE Y DEJA DE SER SIGNADA: TANTO EN ALTA COMO EN
002180* AJUSTE DE ESTOQUE, EL CAMPO LLEVA EL VALOR ABSOLUTO QUE EL
002190* PRODUTO DEBE QUEDAR TENIENDO - NO UN DELTA A SUMAR SOBRE EL
002195* ESTOQUE ANTERIOR (VEA 20300-AJUSTO-ESTOQUE DEL PRDMAN01).
002200*--------------------------------------------------------------
002300     05 NOV-IND-RESERVADO-1       PIC X(01).
002400        88 88-NOV-RESERV-ACTIVO      VALUE 'A'.
002500        88 88-NOV-RESERV-INACTIVO    VALUE 'I'.
002600     05 FILLER                    PIC X(24).
