000100***************************************************************
000200* WPRODUTO  -  LAYOUT DEL MAESTRO DE PRODUTOS (ARCHIVO PRODUTOS)
000300* ORDENADO POR PRD-ID. ES ARCHIVO DE ENTRADA Y, EN LOS
000400* PROGRAMAS QUE DESCUENTAN O MANTIENEN ESTOQUE, TAMBIEN DE
000500* SALIDA (MAESTRO NUEVO GRABADO COMPLETO A PARTIR DE LA TABLA).
000600***************************************************************
000700 01  REG-PRODUTOS.
000800     05 PRD-ID                    PIC 9(08).
000900     05 PRD-NOME                  PIC X(40).
001000     05 PRD-DESCRICAO             PIC X(100).
001100     05 PRD-PRECO                 PIC 9(07)V99.
001200     05 PRD-CATEGORIA             PIC X(30).
001300     05 PRD-QTD-ESTOQUE           PIC 9(07).
001400     05 FILLER                    PIC X(06).
001500*--------------------------------------------------------------
001600* AMPLIACION CR-0491 (18/11/13 JFC) - SE ENSANCHA EL MAESTRO
001700* DE PRODUTOS A ANCHO DE PRODUCCION, DEJANDO CLASIFICACION Y
001800* AREAS RESERVADAS PARA EL SIGLO QUE VIENE.
001900*--------------------------------------------------------------
002000     05 PRD-IND-RESERVADO-1       PIC X(01).
002100        88 88-PRD-RESERV-ACTIVO      VALUE 'A'.
002200        88 88-PRD-RESERV-INACTIVO    VALUE 'I'.
002300     05 FILLER                    PIC X(25).
002400     05 FILLER                    PIC X(44).
