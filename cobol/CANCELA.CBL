000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------*
000300 PROGRAM-ID.   CANCELA.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 04/11/87.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA CLASIFICACION ESPECIAL.
000900*-------------------------------------------------------------*
001000* RUTINA DE CANCELACION DEL BATCH DE PEDIDOS.  RECIBE EL AREA
001100* WCANCELA DE CUALQUIER PROGRAMA DEL BATCH (PEDCRI01, PEDPAG01,
001200* PEDCAN01, PRDMAN01, RELVTA01), CLASIFICA EL CODIGO DE RETORNO
001300* DEL ARCHIVO QUE FALLO, IMPRIME EL BANNER DE CANCELACION Y
001400* TERMINA LA CORRIDA POR DIVISION POR CERO.
001500*-------------------------------------------------------------*
001600* HISTORIA DE MODIFICACIONES
001700*-------------------------------------------------------------*
001800* 04/11/87  EPA  PROGRAMA ORIGINAL.  TOMADO DE LA RUTINA DE       ORIG0001
001900*                CANCELACION GENERAL DE EDUSAM.
002000* 19/03/89  EPA  CR-0118 SE AGREGA EL CODIGO '91' QUE             CR-0118 
002100*                FALTABA EN EL EVALUATE.
002200* 07/08/91  MRZ  CR-0204 SE AGREGA CONTADOR DE CANCELACIONES      CR-0204 
002300*                EN LA CORRIDA PARA EL BANNER DE CIERRE.
002400* 14/02/94  MRZ  CR-0251 SE AGREGA FECHA Y HORA AL BANNER         CR-0251 
002500*                PARA FACILITAR EL SEGUIMIENTO EN SALIDA IMPRESA.
002600* 02/05/96  RVG  CR-0309 SE ADAPTA EL PARRAFO PARA EL NUEVO       CR-0309 
002700*                BATCH DE PEDIDOS (PEDCRI01/PEDPAG01/PEDCAN01/
002800*                PRDMAN01/RELVTA01) QUE REEMPLAZA AL BATCH DE
002900*                VENTAS Y CLIENTES.
003000* 30/09/98  RVG  CR-0347 REVISION Y2K. WS-DATA-SISTEMA PASA       CR-0347 
003100*                A TENER SIGLO EN LA RUPTURA DE ANO.
003200* 11/01/01  JFC  CR-0388 SE CORRIGE EL TITULO DEL BANNER.         CR-0388 
003300* 23/06/04  JFC  CR-0425 AJUSTE DE COMENTARIOS PARA LA            CR-0425
003400*                AUDITORIA DE CONTROL INTERNO.
003500* 22/11/13  JFC  CR-0426 SE DIVIDE EL PARRAFO UNICO EN DOS,        CR-0426
003600*                00010-CLASIFICO-FILE-STATUS Y
003700*                00020-IMPRIMO-BANNER-Y-ABENDO, PERFORMADOS COMO
003800*                UN SOLO RANGO DESDE 00000-CUERPO-PRINCIPAL, CON
003900*                GO TO AL FINAL DEL RANGO DESPUES DEL DIVIDE -
004000*                NUEVO ESTANDAR DE CODIFICACION DEL SHOP.
004100*-------------------------------------------------------------*
004200
004300 ENVIRONMENT DIVISION.
004400*-------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 DATA DIVISION.
005000*-------------------------------------------------------------*
005100
005200 WORKING-STORAGE SECTION.
005300*-------------------------------------------------------------*
005400* CONTADORES Y SWITCHES DE LA RUTINA
005500*-------------------------------------------------------------*
005600 77  WS-CN-1                              PIC 9     VALUE 1.
005700 77  WS-CN-0                              PIC 9     VALUE 0.
005800 77  WS-CONTADOR-CANCELAC                 PIC 9(04) COMP VALUE ZERO.
005900 77  WS-CICLO                             PIC X     VALUE ' '.
006000     88 88-CICLO-INICIAL                            VALUE ' '.
006100     88 88-CICLO-CONTINUACION                       VALUE '1'.
006200 77  MSG                                  PIC X(50) VALUE ' '.
006300*-------------------------------------------------------------*
006400* AREA DE FECHA Y HORA DEL SISTEMA PARA EL BANNER
006500*-------------------------------------------------------------*
006600 01  WS-DATA-SISTEMA                      PIC 9(06) VALUE ZERO.
006700 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
006800     05 WS-DATA-R-AA                      PIC 9(02).
006900     05 WS-DATA-R-MM                      PIC 9(02).
007000     05 WS-DATA-R-DD                      PIC 9(02).
007100 01  WS-HORA-SISTEMA                      PIC 9(08) VALUE ZERO.
007200 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
007300     05 WS-HORA-R-HH                      PIC 9(02).
007400     05 WS-HORA-R-MM                      PIC 9(02).
007500     05 WS-HORA-R-SS                      PIC 9(02).
007600     05 WS-HORA-R-CC                      PIC 9(02).
007700*-------------------------------------------------------------*
007800* AREA AUXILIAR PARA DESDOBRAR O CODIGO DE RETORNO NUMERICO
007900*-------------------------------------------------------------*
008000 01  WS-CODRET-AUX.
008100     05 WS-CODRET-AUX-X                   PIC X(04) VALUE ' '.
008200 01  WS-CODRET-AUX-R REDEFINES WS-CODRET-AUX.
008300     05 WS-CODRET-AUX-9                   PIC 9(04).
008400*-------------------------------------------------------------*
008500 LINKAGE SECTION.
008600*-------------------------------------------------------------*
008700* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
008800
008900 COPY WCANCELA.
009000
009100*-------------------------------------------------------------*
009200 PROCEDURE DIVISION USING WCANCELA.
009300*-------------------------------------------------------------*
009400
009500 00000-CUERPO-PRINCIPAL SECTION.
009600*-----------------------------
009700* CR-0426 (22/11/13 JFC) - SE DIVIDE EL PARRAFO UNICO EN DOS,
009800* PERFORMADOS COMO UN SOLO RANGO: 00010-CLASIFICO-FILE-STATUS
009900* THRU 00020-IMPRIMO-BANNER-Y-ABENDO.  EL GO TO DESPUES DEL
010000* DIVIDE ES DEFENSIVO POR SI ALGUNA VEZ SE COMPILARA CON
010100* ON SIZE ERROR Y LA DIVISION POR CERO NO ABORTARA LA CORRIDA.
010200*-----------------------------
010300
010400     PERFORM 00010-CLASIFICO-FILE-STATUS
010500        THRU 00020-IMPRIMO-BANNER-Y-ABENDO.
010600
010700 FIN-00000.
010800     GOBACK.
010900
011000 00010-CLASIFICO-FILE-STATUS.
011100*-----------------------------
011200* CLASIFICA EL FILE STATUS RECIBIDO EN WCANCELA-CODRET.
011300*-----------------------------
011400
011500     ADD WS-CN-1 TO WS-CONTADOR-CANCELAC.
011600     ACCEPT WS-DATA-SISTEMA FROM DATE.
011700     ACCEPT WS-HORA-SISTEMA FROM TIME.
011800     MOVE WCANCELA-CODRET              TO WS-CODRET-AUX-X.
011900
012000     EVALUATE WCANCELA-CODRET (1:2)
012100          WHEN '00' MOVE 'SUCCESS '            TO MSG
012200          WHEN '02' MOVE 'SUCCESS DUPLICATE '  TO MSG
012300          WHEN '04' MOVE 'SUCCESS INCOMPLETE ' TO MSG
012400          WHEN '05' MOVE 'SUCCESS OPTIONAL '   TO MSG
012500          WHEN '07' MOVE 'SUCCESS NO UNIT '    TO MSG
012600          WHEN '10' MOVE 'END OF FILE '        TO MSG
012700          WHEN '14' MOVE 'OUT OF KEY RANGE '   TO MSG
012800          WHEN '21' MOVE 'KEY INVALID '        TO MSG
012900          WHEN '22' MOVE 'KEY EXISTS '         TO MSG
013000          WHEN '23' MOVE 'KEY NOT EXISTS '     TO MSG
013100          WHEN '30' MOVE 'PERMANENT ERROR '    TO MSG
013200          WHEN '31' MOVE 'INCONSISTENT FILENAME ' TO MSG
013300          WHEN '34' MOVE 'BOUNDARY VIOLATION ' TO MSG
013400          WHEN '35' MOVE 'FILE NOT FOUND '     TO MSG
013500          WHEN '37' MOVE 'PERMISSION DENIED '  TO MSG
013600          WHEN '38' MOVE 'CLOSED WITH LOCK '  TO MSG
013700          WHEN '39' MOVE 'CONFLICT ATTRIBUTE ' TO MSG
013800          WHEN '41' MOVE 'ALREADY OPEN '      TO MSG
013900          WHEN '42' MOVE 'NOT OPEN '          TO MSG
014000          WHEN '43' MOVE 'READ NOT DONE '     TO MSG
014100          WHEN '44' MOVE 'RECORD OVERFLOW '   TO MSG
014200          WHEN '46' MOVE 'READ ERROR '        TO MSG
014300          WHEN '47' MOVE 'INPUT DENIED '      TO MSG
014400          WHEN '48' MOVE 'OUTPUT DENIED '     TO MSG
014500          WHEN '49' MOVE 'I/O DENIED '        TO MSG
014600          WHEN '51' MOVE 'RECORD LOCKED '     TO MSG
014700          WHEN '52' MOVE 'END-OF-PAGE '       TO MSG
014800          WHEN '57' MOVE 'I/O LINAGE '        TO MSG
014900          WHEN '61' MOVE 'FILE SHARING FAILURE ' TO MSG
015000          WHEN '91' MOVE 'FILE NOT AVAILABLE ' TO MSG
015100          WHEN OTHER MOVE 'CODIGO NO CATALOGADO ' TO MSG
015200     END-EVALUATE.
015300
015400 00020-IMPRIMO-BANNER-Y-ABENDO.
015500*-----------------------------
015600* ARMA EL BANNER DE CANCELACION Y TERMINA LA CORRIDA POR
015700* DIVISION POR CERO.
015800*-----------------------------
015900
016000     DISPLAY ' '.
016100     DISPLAY '************************************************'.
016200     DISPLAY '*****  EDUSAM - BATCH DE PEDIDOS - CANCELA  *****'.
016300     DISPLAY '************************************************'.
016400     DISPLAY '*                                               '.
016500     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
016600     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
016700     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
016800     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
016900     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
017000     DISPLAY '* MENSAJE      : ' MSG.
017100     DISPLAY '* FECHA SISTEMA: ' WS-DATA-R-DD '/' WS-DATA-R-MM
017200             '/' WS-DATA-R-AA.
017300     DISPLAY '* HORA SISTEMA : ' WS-HORA-R-HH ':' WS-HORA-R-MM
017400             ':' WS-HORA-R-SS.
017500     DISPLAY '* CANCELACIONES EN ESTA CORRIDA: '
017600             WS-CONTADOR-CANCELAC.
017700     DISPLAY '*                                               '.
017800     DISPLAY '************************************************'.
017900     DISPLAY '*     EDUSAM - PROCESO CANCELADO POR ERROR      *'.
018000     DISPLAY '************************************************'.
018100
018200     DIVIDE WS-CN-1 BY WS-CN-0 GIVING WS-CN-0.
018300     GO TO FIN-00000.
018400
