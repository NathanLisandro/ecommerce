000100***************************************************************
000200* WPARVTA  -  PARAMETRO DE EMISION DEL RELATORIO DE VENTAS
000300* (ARCHIVO PARAM-RELVTA).  UNA LINEA CON EL ANO/MES A
000400* PROCESAR (VEA 10300-VALIDO-PARAMETROS DEL RELVTA01).
000500***************************************************************
000600 01  REG-PARAM-RELVTA.
000700     05 PRM-ANO                    PIC 9(04).
000800     05 PRM-MES                    PIC 9(02).
000900     05 FILLER                     PIC X(24).
001000*--------------------------------------------------------------
001100* AMPLIACION CR-0497 (18/11/13 JFC) - SE ENSANCHA EL PARAMETRO
001200* DE EMISION A ANCHO DE PRODUCCION, DEJANDO CLASIFICACION Y
001300* AREA RESERVADA PARA EL SIGLO QUE VIENE.
001400*--------------------------------------------------------------
001500     05 PRM-IND-RESERVADO-1        PIC X(01).
001600        88 88-PRM-RESERV-ACTIVO       VALUE 'A'.
001700        88 88-PRM-RESERV-INACTIVO     VALUE 'I'.
001800     05 FILLER                     PIC X(14).
