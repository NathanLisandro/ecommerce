000100***************************************************************
000200* WCLIENTE  -  LAYOUT DEL MAESTRO DE CLIENTES (ARCHIVO CLIENTES)
000300* ORDENADO POR CLI-ID. LEIDO COMPLETO A TABLA EN MEMORIA POR
000400* LOS PROGRAMAS QUE NECESITAN BUSQUEDA POR CLAVE (CLI-ID).
000500***************************************************************
000600 01  REG-CLIENTES.
000700     05 CLI-ID                    PIC 9(08).
000800     05 CLI-NOME                  PIC X(40).
000900     05 CLI-EMAIL                 PIC X(40).
001000     05 CLI-CPF                   PIC X(11).
001100     05 CLI-TELEFONE              PIC X(15).
001200     05 CLI-DATA-NASC             PIC 9(08).
001300     05 FILLER                    PIC X(08).
001400*--------------------------------------------------------------
001500* AMPLIACION CR-0490 (18/11/13 JFC) - SE ENSANCHA EL MAESTRO
001600* DE CLIENTES A ANCHO DE PRODUCCION, DEJANDO CLASIFICACION Y
001700* AREAS RESERVADAS PARA EL SIGLO QUE VIENE.
001800*--------------------------------------------------------------
001900     05 CLI-IND-RESERVADO-1       PIC X(01).
002000        88 88-CLI-RESERV-ACTIVO      VALUE 'A'.
002100        88 88-CLI-RESERV-INACTIVO    VALUE 'I'.
002200     05 FILLER                    PIC X(20).
002300     05 FILLER                    PIC X(39).
