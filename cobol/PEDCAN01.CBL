000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------*
000300 PROGRAM-ID.   PEDCAN01.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 22/11/89.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA CLASIFICACION ESPECIAL.
000900*-------------------------------------------------------------*
001000* BATCH DE PEDIDOS - ETAPA DE CANCELACION.
001100*
001200* LEE EL ARCHIVO PEDIDO-CAN (SOLICITUDES DE CANCELACION DE
001300* PEDIDOS, UNA LINEA POR PEDIDO A CANCELAR) Y LO CARGA A UNA
001400* TABLA EN MEMORIA ORDENADA POR NUMERO DE PEDIDO.  LUEGO RECORRE
001500* SECUENCIALMENTE EL MAESTRO PEDIDOS COMPLETO.  PARA CADA
001600* ENCABEZADO, SI FIGURA EN LA TABLA DE SOLICITUDES, VALIDA QUE
001700* NO ESTE APROVADO (TERMINAL - NO SE PUEDE CANCELAR) Y, DE SER
001800* POSIBLE, PASA SU STATUS A CANCELADO.  LOS DEMAS PEDIDOS PASAN
001900* SIN CAMBIOS.  AL FINAL, TODA SOLICITUD QUE NO HAYA APAREADO
002000* CON NINGUN PEDIDO DEL MAESTRO SE REPORTA COMO INEXISTENTE.
002100*-------------------------------------------------------------*
002200* HISTORIA DE MODIFICACIONES
002300*-------------------------------------------------------------*
002400* 22/11/89  EPA  PROGRAMA ORIGINAL.                               ORIG0003
002500* 14/05/91  EPA  CR-0180 SE AGREGA EL REPORTE DE SOLICITUDES      CR-0180
002600*                DE CANCELACION SIN PEDIDO CORRESPONDIENTE.
002700* 09/03/93  MRZ  CR-0245 SE BLOQUEA LA CANCELACION DE             CR-0245
002800*                PEDIDOS EN STATUS APROVADO (REGLA DE NEGOCIO).
002900* 30/09/98  RVG  CR-0350 REVISION Y2K EN EL BANNER DE TOTALES     CR-0350
003000*                DE CONTROL.
003100* 12/08/04  JFC  CR-0420 SE AGREGA MOTIVO DE CANCELACION AL       CR-0420
003200*                DESPLIEGUE DE AUDITORIA.
003300* 03/02/10  JFC  CR-0460 SE AUMENTA LA TABLA DE SOLICITUDES A     CR-0460
003400*                2000 OCURRENCIAS POR VOLUMEN DE CORRIDA.
003500* 18/11/13  JFC  CR-0496 SE ENSANCHA EL COPY WPEDCAN (AREA DE     CR-0496
003600*                RESERVA PARA CLASIFICACION Y CRECIMIENTO) JUNTO
003700*                CON EL COPY WPEDIDO.  NO CAMBIA REGLA ALGUNA.
003800* 22/11/13  JFC  CR-0498 SE DIVIDE 10100-ABRO-ARCHIVOS EN TRES    CR-0498
003900*                PARRAFOS, ABIERTOS COMO UN SOLO RANGO PERFORM
004000*                THRU DESDE 10000-INICIO, CON GO TO AL FINAL
004100*                DEL RANGO SI UNA APERTURA FALLA - NUEVO
004200*                ESTANDAR DE CODIFICACION DEL SHOP.
004300*-------------------------------------------------------------*
004400
004500 ENVIRONMENT DIVISION.
004600*-------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200*-------------------------------------------------------------*
005300 FILE-CONTROL.
005400*-------------------------------------------------------------*
005500
005600     SELECT PEDIDOS         ASSIGN       TO 'PEDIDOS'
005700                             ORGANIZATION IS LINE SEQUENTIAL
005800                             FILE STATUS  IS FS-PEDIDOS.
005900
006000     SELECT PEDIDOS-NEW     ASSIGN       TO 'PEDIDONW'
006100                             ORGANIZATION IS LINE SEQUENTIAL
006200                             FILE STATUS  IS FS-PEDIDOS-NEW.
006300
006400     SELECT PEDIDO-CAN      ASSIGN       TO 'PEDIDOCAN'
006500                             ORGANIZATION IS LINE SEQUENTIAL
006600                             FILE STATUS  IS FS-PEDIDO-CAN.
006700
006800 DATA DIVISION.
006900*-------------------------------------------------------------*
007000
007100 FILE SECTION.
007200*-------------------------------------------------------------*
007300
007400 FD  PEDIDOS
007500     RECORDING MODE IS F
007600     BLOCK 0.
007700 01  REG-PEDIDO-FD                 PIC  X(050).
007800
007900 FD  PEDIDOS-NEW
008000     RECORDING MODE IS F
008100     BLOCK 0.
008200 01  REG-PEDIDO-NEW-FD             PIC  X(050).
008300
008400 FD  PEDIDO-CAN
008500     RECORDING MODE IS F
008600     BLOCK 0.
008700 01  REG-PEDIDO-CAN-FD             PIC  X(060).
008800
008900
009000 WORKING-STORAGE SECTION.
009100*-------------------------------------------------------------*
009200 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'PEDCAN01'.
009300 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
009400 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
009500
009600 77  FS-PEDIDOS                    PIC  X(02) VALUE ' '.
009700     88 88-FS-PEDIDOS-OK                       VALUE '00'.
009800     88 88-FS-PEDIDOS-EOF                      VALUE '10'.
009900
010000 77  FS-PEDIDOS-NEW                PIC  X(02) VALUE ' '.
010100     88 88-FS-PEDIDOS-NEW-OK                   VALUE '00'.
010200
010300 77  FS-PEDIDO-CAN                 PIC  X(02) VALUE ' '.
010400     88 88-FS-PEDIDO-CAN-OK                    VALUE '00'.
010500     88 88-FS-PEDIDO-CAN-EOF                   VALUE '10'.
010600
010700 77  WS-OPEN-PEDIDOS                PIC  X     VALUE 'N'.
010800     88 88-OPEN-PEDIDOS-SI                     VALUE 'S'.
010900     88 88-OPEN-PEDIDOS-NO                     VALUE 'N'.
011000 77  WS-OPEN-PEDIDOS-NEW            PIC  X     VALUE 'N'.
011100     88 88-OPEN-PEDIDOS-NEW-SI                 VALUE 'S'.
011200     88 88-OPEN-PEDIDOS-NEW-NO                 VALUE 'N'.
011300 77  WS-OPEN-PEDIDO-CAN             PIC  X     VALUE 'N'.
011400     88 88-OPEN-PEDIDO-CAN-SI                  VALUE 'S'.
011500     88 88-OPEN-PEDIDO-CAN-NO                  VALUE 'N'.
011600
011700*-------------------------------------------------------------*
011800* AREA AUXILIAR PARA DESDOBRAR UN FILE STATUS COMO NUMERICO
011900* EN LOS MENSAJES DE ERROR DEL BATCH.
012000*-------------------------------------------------------------*
012100 01  WS-FS-AUX.
012200     05 WS-FS-AUX-X                 PIC X(02) VALUE ' '.
012300 01  WS-FS-AUX-R REDEFINES WS-FS-AUX.
012400     05 WS-FS-AUX-9                 PIC 9(02).
012500
012600*-------------------------------------------------------------*
012700* CONTADORES DE CONTROL DEL PROCESO
012800*-------------------------------------------------------------*
012900 77  WS-LEIDOS-PEDIDOS              PIC 9(07) COMP VALUE 0.
013000 77  WS-SOLICITACOES-CARGADAS       PIC 9(07) COMP VALUE 0.
013100 77  WS-MAX-SOLICIT                 PIC 9(07) COMP VALUE 2000.
013200 77  WS-IDX-SOLICIT                 PIC 9(07) COMP VALUE 0.
013300 77  WS-PEDIDOS-CANCELADOS          PIC 9(07) COMP VALUE 0.
013400 77  WS-PEDIDOS-REJ-APROVADO        PIC 9(07) COMP VALUE 0.
013500 77  WS-SOLICIT-REJ-INEXISTENTE     PIC 9(07) COMP VALUE 0.
013600 77  WS-PEDIDOS-SEM-CAMBIO          PIC 9(07) COMP VALUE 0.
013700
013800 77  WS-LEIDOS-PEDIDOS-ED           PIC ZZZ.ZZ9.
013900 77  WS-SOLICITACOES-CARGADAS-ED    PIC ZZZ.ZZ9.
014000 77  WS-PEDIDOS-CANCELADOS-ED       PIC ZZZ.ZZ9.
014100 77  WS-PEDIDOS-REJ-APROV-ED        PIC ZZZ.ZZ9.
014200 77  WS-SOLICIT-REJ-INEXIST-ED      PIC ZZZ.ZZ9.
014300
014400*-------------------------------------------------------------*
014500* FECHA DEL SISTEMA - SOLO PARA EL BANNER DE TOTALES DE CONTROL
014600*-------------------------------------------------------------*
014700 77  WS-DATA-SISTEMA-6              PIC 9(06) VALUE 0.
014800 01  WS-DATA-SISTEMA-6R REDEFINES WS-DATA-SISTEMA-6.
014900     05 WS-DATA6-AA                 PIC 9(02).
015000     05 WS-DATA6-MM                 PIC 9(02).
015100     05 WS-DATA6-DD                 PIC 9(02).
015200
015300*-------------------------------------------------------------*
015400* VISTA PLANA DE LA SOLICITUD PARA DISPLAY DE AUDITORIA
015500*-------------------------------------------------------------*
015600 01  WT-CAN-ATUAL-TEMP.
015700     05 WT-CAN-TEMP-PEDIDO-ID       PIC 9(08) VALUE 0.
015800     05 WT-CAN-TEMP-MOTIVO          PIC X(40) VALUE ' '.
015900 01  WT-CAN-ATUAL-TEMP-R REDEFINES WT-CAN-ATUAL-TEMP
016000                                    PIC X(48).
016100
016200*-------------------------------------------------------------*
016300* TABLA EN MEMORIA DE SOLICITUDES DE CANCELACION, CARGADA DEL
016400* ARCHIVO PEDIDO-CAN (VIENE ORDENADO POR NUMERO DE PEDIDO).  EL
016500* INDICADOR WT-CAN-ENCONTRADO MARCA LA SOLICITUD QUE APAREO
016600* CON ALGUN PEDIDO DEL MAESTRO.
016700*-------------------------------------------------------------*
016800 01  WT-TAB-CANCELAMENTOS.
016900     03 WT-CAN-TABLA          OCCURS 2000 TIMES
017000                  ASCENDING KEY IS WT-CAN-PEDIDO-ID
017100                  INDEXED BY       IDX-CAN.
017200        05 WT-CAN-PEDIDO-ID        PIC 9(08).
017300        05 WT-CAN-MOTIVO           PIC X(40).
017400        05 WT-CAN-ENCONTRADO       PIC X.
017500           88 88-CAN-ENCONTRADO-SI            VALUE 'S'.
017600           88 88-CAN-ENCONTRADO-NO            VALUE 'N'.
017700
017800*-----------------------------------------------
017900* DEFINICION DEL ENCABEZADO DE PEDIDO
018000*-----------------------------------------------
018100 COPY WPEDIDO.
018200
018300*-----------------------------------------------
018400* DEFINICION DE LA SOLICITUD DE CANCELACION
018500*-----------------------------------------------
018600 COPY WPEDCAN.
018700
018800*---------------------------------------------------
018900* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
019000*---------------------------------------------------
019100 COPY WCANCELA.
019200
019300
019400 PROCEDURE DIVISION.
019500*-------------------------------------------------------------*
019600
019700 00000-CUERPO-PRINCIPAL SECTION.
019800*-----------------------------
019900
020000     PERFORM 10000-INICIO.
020100
020200     PERFORM 20000-PROCESO.
020300
020400     PERFORM 30000-FINALIZO.
020500
020600     STOP RUN.
020700
020800 10000-INICIO.
020900*-------------
021000
021100     INITIALIZE WCANCELA.
021200     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
021300
021400     PERFORM 10100-ABRO-ARCHIVOS THRU FIN-10102.
021500
021600     MOVE HIGH-VALUES                TO WT-TAB-CANCELAMENTOS.
021700
021800     PERFORM 10120-CARGO-TABELA-CANCEL.
021900
022000     PERFORM 10200-1RA-LEITURA-PEDIDOS.
022100
022200 FIN-10000.
022300     EXIT.
022400
022500 10100-ABRO-ARCHIVOS.
022600*-------------------
022700* SE DIVIDE EN TRES PARRAFOS (CR-0498) PARA PODER ABRIRSE COMO
022800* UN UNICO RANGO PERFORM...THRU DESDE 10000-INICIO, CORTANDO
022900* AL RANGO CON GO TO FIN-10102 SI UNA APERTURA FALLA.
023000
023100     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
023200
023300     OPEN INPUT   PEDIDOS.
023400     EVALUATE FS-PEDIDOS
023500         WHEN '00'
023600              SET 88-OPEN-PEDIDOS-SI TO TRUE
023700         WHEN OTHER
023800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
023900              MOVE 'PEDIDOS'         TO WCANCELA-RECURSO
024000              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
024100              MOVE FS-PEDIDOS        TO WCANCELA-CODRET
024200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
024300              PERFORM 99999-CANCELO
024400              GO TO FIN-10102
024500     END-EVALUATE.
024600
024700 10101-ABRO-PEDIDOS-NEW.
024800*-----------------------
024900
025000     MOVE '10101-ABRO-PEDIDOS-NEW'   TO WS-PARRAFO.
025100     OPEN OUTPUT  PEDIDOS-NEW.
025200     EVALUATE FS-PEDIDOS-NEW
025300         WHEN '00'
025400              SET 88-OPEN-PEDIDOS-NEW-SI TO TRUE
025500         WHEN OTHER
025600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
025700              MOVE 'PEDIDOSNW'       TO WCANCELA-RECURSO
025800              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
025900              MOVE FS-PEDIDOS-NEW    TO WCANCELA-CODRET
026000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
026100              PERFORM 99999-CANCELO
026200              GO TO FIN-10102
026300     END-EVALUATE.
026400
026500 10102-ABRO-PEDIDO-CAN.
026600*----------------------
026700
026800     MOVE '10102-ABRO-PEDIDO-CAN'    TO WS-PARRAFO.
026900     OPEN INPUT   PEDIDO-CAN.
027000     EVALUATE FS-PEDIDO-CAN
027100         WHEN '00'
027200              SET 88-OPEN-PEDIDO-CAN-SI TO TRUE
027300         WHEN OTHER
027400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
027500              MOVE 'PEDIDOCAN'       TO WCANCELA-RECURSO
027600              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
027700              MOVE FS-PEDIDO-CAN     TO WCANCELA-CODRET
027800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
027900              PERFORM 99999-CANCELO
028000     END-EVALUATE.
028100
028200 FIN-10102.
028300     EXIT.
028400
028500 10120-CARGO-TABELA-CANCEL.
028600*-------------------------
028700* CARGA SECUENCIAL DEL ARCHIVO PEDIDO-CAN A LA TABLA EN MEMORIA.
028800* EL ARCHIVO YA VIENE ORDENADO POR NUMERO DE PEDIDO.
028900*-------------------------
029000
029100     PERFORM 10121-READ-PEDIDO-CAN.
029200
029300     PERFORM 10122-INCORPORO-SOLICIT
029400        UNTIL 88-FS-PEDIDO-CAN-EOF.
029500
029600 FIN-10120.
029700     EXIT.
029800
029900 10122-INCORPORO-SOLICIT.
030000*-----------------------
030100
030200     IF WS-SOLICITACOES-CARGADAS < WS-MAX-SOLICIT
030300        ADD 1                       TO WS-SOLICITACOES-CARGADAS
030400        MOVE CAN-PEDIDO-ID
030500              TO WT-CAN-PEDIDO-ID (WS-SOLICITACOES-CARGADAS)
030600        MOVE CAN-MOTIVO
030700              TO WT-CAN-MOTIVO    (WS-SOLICITACOES-CARGADAS)
030800        SET 88-CAN-ENCONTRADO-NO (WS-SOLICITACOES-CARGADAS)
030900              TO TRUE
031000     ELSE
031100        ADD 1                       TO WS-SOLICITACOES-CARGADAS
031200     END-IF.
031300
031400     PERFORM 10121-READ-PEDIDO-CAN.
031500
031600 FIN-10122.
031700     EXIT.
031800
031900 10121-READ-PEDIDO-CAN.
032000*---------------------
032100
032200     MOVE '10121-READ-PEDIDO-CAN'    TO WS-PARRAFO.
032300
032400     INITIALIZE REG-PEDIDO-CAN.
032500
032600     READ PEDIDO-CAN INTO REG-PEDIDO-CAN.
032700
032800     EVALUATE TRUE
032900         WHEN 88-FS-PEDIDO-CAN-OK
033000              CONTINUE
033100         WHEN 88-FS-PEDIDO-CAN-EOF
033200              CONTINUE
033300         WHEN OTHER
033400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
033500              MOVE 'PEDIDOCAN'       TO WCANCELA-RECURSO
033600              MOVE 'READ'            TO WCANCELA-OPERACION
033700              MOVE FS-PEDIDO-CAN     TO WCANCELA-CODRET
033800              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
033900              PERFORM 99999-CANCELO
034000     END-EVALUATE.
034100
034200 FIN-10121.
034300     EXIT.
034400
034500 10200-1RA-LEITURA-PEDIDOS.
034600*-------------------------
034700
034800     PERFORM 11000-READ-PEDIDOS.
034900
035000     IF 88-FS-PEDIDOS-EOF
035100        DISPLAY '************************************'
035200        DISPLAY '***    ARCHIVO PEDIDOS VACIO     ***'
035300        DISPLAY '************************************'
035400     END-IF.
035500
035600 FIN-10200.
035700     EXIT.
035800
035900 11000-READ-PEDIDOS.
036000*-------------------
036100
036200     MOVE '11000-READ-PEDIDOS'       TO WS-PARRAFO.
036300
036400     INITIALIZE REG-PEDIDO.
036500
036600     READ PEDIDOS INTO REG-PEDIDO.
036700
036800     EVALUATE TRUE
036900         WHEN 88-FS-PEDIDOS-OK
037000              ADD 1                  TO WS-LEIDOS-PEDIDOS
037100         WHEN 88-FS-PEDIDOS-EOF
037200              CONTINUE
037300         WHEN OTHER
037400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
037500              MOVE 'PEDIDOS'         TO WCANCELA-RECURSO
037600              MOVE 'READ'            TO WCANCELA-OPERACION
037700              MOVE FS-PEDIDOS        TO WCANCELA-CODRET
037800              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
037900              PERFORM 99999-CANCELO
038000     END-EVALUATE.
038100
038200 FIN-11000.
038300     EXIT.
038400
038500 20000-PROCESO.
038600*-------------
038700
038800     PERFORM 20100-PROCESSO-PEDIDO
038900        UNTIL 88-FS-PEDIDOS-EOF.
039000
039100 FIN-20000.
039200     EXIT.
039300
039400 20100-PROCESSO-PEDIDO.
039500*---------------------
039600* POR CADA ENCABEZADO DE PEDIDOS, BUSCA SI HAY UNA SOLICITUD DE
039700* CANCELACION PENDIENTE PARA EL Y, DE SER ASI, VALIDA Y APLICA
039800* LA CANCELACION.  EL PEDIDO (CAMBIADO O NO) SE REGRABA SIEMPRE.
039900*---------------------
040000
040100     PERFORM 20110-VALIDO-CANCELAMENTO.
040200
040300     PERFORM 20900-REWRITE-PEDIDO.
040400
040500     PERFORM 11000-READ-PEDIDOS.
040600
040700 FIN-20100.
040800     EXIT.
040900
041000 20110-VALIDO-CANCELAMENTO.
041100*-------------------------
041200
041300     SEARCH ALL WT-CAN-TABLA
041400         AT END
041500                ADD 1                TO WS-PEDIDOS-SEM-CAMBIO
041600            WHEN
041700                WT-CAN-PEDIDO-ID (IDX-CAN) = PED-ID
041800                SET 88-CAN-ENCONTRADO-SI (IDX-CAN) TO TRUE
041900                PERFORM 20120-APLICO-CANCELAMENTO
042000     END-SEARCH.
042100
042200 FIN-20110.
042300     EXIT.
042400
042500 20120-APLICO-CANCELAMENTO.
042600*-------------------------
042700* REGLA: UN PEDIDO EN STATUS APROVADO NO PUEDE CANCELARSE.
042800*-------------------------
042900
043000     MOVE PED-ID                     TO WT-CAN-TEMP-PEDIDO-ID.
043100     MOVE WT-CAN-MOTIVO (IDX-CAN)    TO WT-CAN-TEMP-MOTIVO.
043200
043300     IF 88-PED-APROVADO
043400        ADD 1                        TO WS-PEDIDOS-REJ-APROVADO
043500        DISPLAY '*** PEDIDO ' PED-ID
043600                ' NAO CANCELADO - STATUS APROVADO E TERMINAL'
043700        DISPLAY '    MOTIVO SOLICITADO: ' WT-CAN-ATUAL-TEMP-R
043800     ELSE
043900        SET 88-PED-CANCELADO         TO TRUE
044000        ADD 1                        TO WS-PEDIDOS-CANCELADOS
044100        DISPLAY '    PEDIDO ' PED-ID
044200                ' CANCELADO.  MOTIVO: ' WT-CAN-ATUAL-TEMP-R
044300     END-IF.
044400
044500 FIN-20120.
044600     EXIT.
044700
044800 20900-REWRITE-PEDIDO.
044900*--------------------
045000
045100     MOVE '20900-REWRITE-PEDIDO'     TO WS-PARRAFO.
045200
045300     WRITE REG-PEDIDO-NEW-FD         FROM REG-PEDIDO.
045400
045500     EVALUATE TRUE
045600         WHEN 88-FS-PEDIDOS-NEW-OK
045700              CONTINUE
045800         WHEN OTHER
045900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
046000              MOVE 'PEDIDOSNW'       TO WCANCELA-RECURSO
046100              MOVE 'WRITE'           TO WCANCELA-OPERACION
046200              MOVE FS-PEDIDOS-NEW    TO WCANCELA-CODRET
046300              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
046400              PERFORM 99999-CANCELO
046500     END-EVALUATE.
046600
046700 FIN-20900.
046800     EXIT.
046900
047000 30000-FINALIZO.
047100*--------------
047200
047300     PERFORM 30050-VERIFICO-SOLICIT
047400        VARYING WS-IDX-SOLICIT FROM 1 BY 1
047500          UNTIL WS-IDX-SOLICIT > WS-SOLICITACOES-CARGADAS.
047600
047700     PERFORM 30100-TOTALES-CONTROL.
047800
047900     PERFORM 31000-CIERRO-ARCHIVOS.
048000
048100 FIN-30000.
048200     EXIT.
048300
048400 30050-VERIFICO-SOLICIT.
048500*-----------------------
048600* REGLA: TODA SOLICITUD QUE NO APAREO CON NINGUN PEDIDO DEL
048700* MAESTRO SE REPORTA COMO INEXISTENTE.
048800*-----------------------
048900
049000     IF 88-CAN-ENCONTRADO-NO (WS-IDX-SOLICIT)
049100        ADD 1                        TO WS-SOLICIT-REJ-INEXISTENTE
049200        DISPLAY '*** SOLICITACAO DE CANCELAMENTO PEDIDO '
049300                WT-CAN-PEDIDO-ID (WS-IDX-SOLICIT)
049400                ' - PEDIDO INEXISTENTE'
049500     END-IF.
049600
049700 FIN-30050.
049800     EXIT.
049900
050000 30100-TOTALES-CONTROL.
050100*---------------------
050200
050300     ACCEPT WS-DATA-SISTEMA-6        FROM DATE.
050400
050500     MOVE WS-LEIDOS-PEDIDOS          TO WS-LEIDOS-PEDIDOS-ED.
050600     MOVE WS-SOLICITACOES-CARGADAS   TO WS-SOLICITACOES-CARGADAS-ED.
050700     MOVE WS-PEDIDOS-CANCELADOS      TO WS-PEDIDOS-CANCELADOS-ED.
050800     MOVE WS-PEDIDOS-REJ-APROVADO    TO WS-PEDIDOS-REJ-APROV-ED.
050900     MOVE WS-SOLICIT-REJ-INEXISTENTE TO WS-SOLICIT-REJ-INEXIST-ED.
051000
051100     DISPLAY ' '.
051200     DISPLAY '****************************************'.
051300     DISPLAY 'TOTALES DE CONTROL PGM: PEDCAN01        '.
051400     DISPLAY 'DATA CORRIDA (AAMMDD)  : ' WS-DATA-SISTEMA-6.
051500     DISPLAY '****************************************'.
051600     DISPLAY '*                                      *'.
051700     DISPLAY '* PEDIDOS LEIDOS                    : '
051800                                         WS-LEIDOS-PEDIDOS-ED.
051900     DISPLAY '* SOLICITACOES DE CANCELAMENTO       : '
052000                                  WS-SOLICITACOES-CARGADAS-ED.
052100     DISPLAY '* PEDIDOS CANCELADOS                : '
052200                                     WS-PEDIDOS-CANCELADOS-ED.
052300     DISPLAY '* PEDIDOS REJEITADOS (APROVADO)     : '
052400                                      WS-PEDIDOS-REJ-APROV-ED.
052500     DISPLAY '* SOLICITACOES REJEITADAS (INEXIST) : '
052600                                   WS-SOLICIT-REJ-INEXIST-ED.
052700     DISPLAY '*                                      *'.
052800     DISPLAY '****************************************'.
052900     DISPLAY ' '.
053000
053100 FIN-30100.
053200     EXIT.
053300
053400 31000-CIERRO-ARCHIVOS.
053500*---------------------
053600
053700     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
053800
053900     IF 88-OPEN-PEDIDOS-SI
054000        SET 88-OPEN-PEDIDOS-NO       TO TRUE
054100        CLOSE PEDIDOS
054200     END-IF.
054300
054400     IF 88-OPEN-PEDIDOS-NEW-SI
054500        SET 88-OPEN-PEDIDOS-NEW-NO   TO TRUE
054600        CLOSE PEDIDOS-NEW
054700     END-IF.
054800
054900     IF 88-OPEN-PEDIDO-CAN-SI
055000        SET 88-OPEN-PEDIDO-CAN-NO    TO TRUE
055100        CLOSE PEDIDO-CAN
055200     END-IF.
055300
055400 FIN-31000.
055500     EXIT.
055600
055700 99999-CANCELO.
055800*--------------
055900
056000     PERFORM 31000-CIERRO-ARCHIVOS.
056100
056200     CALL 'CANCELA' USING WCANCELA.
056300
056400     STOP RUN.
056500
056600 FIN-99999.
056700     EXIT.
